000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PVRRPT.                                                   
000300 AUTHOR.        LUCAS CHAPMAN.                                            
000400 INSTALLATION.  POTOMAC VALLEY ROTISSERIE LEAGUE.                         
000500 DATE-WRITTEN.  04/02/1994.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE USE ONLY.                    
000800******************************************************************        
000900*  THIS PROGRAM PRINTS THE LEAGUE OFFICE'S END-OF-AUCTION REPORT.*        
001000*  THREE SECTIONS ON ONE PRINT FILE - THE FINAL VALUATION LISTING*        
001100*  (HITTERS THEN PITCHERS, EACH DESCENDING BY SGP, WITH SECTION  *        
001200*  TOTALS), THE DRAFT LOG (ONE LINE PER PICK WITH ITS GRADE), AND*        
001300*  THE TEAM BUDGET SUMMARY.  A SEPARATE EXCEPTIONS PRINT LISTS   *        
001400*  ANY PICKS THE DRAFT TRACKER COULD NOT APPLY.  A FLAT VALUATION*        
001500*  FILE IS ALSO WRITTEN FOR THE LEAGUE OFFICE'S OWN RECORDS.     *        
001600*                                                                *        
001700*  CHANGE LOG                                                   *         
001800*  ------------------------------------------------------------ *         
001900*  04/02/94 LCH PVR-0004  ORIGINAL PROGRAM WRITTEN.              *        
002000*  02/11/96 LCH PVR-0017  TEAM SUMMARY SECTION ADDED AT THE      *        
002100*                         BOARD'S REQUEST - THEY WANTED BUDGETS  *        
002200*                         ON THE SAME PRINTOUT AS THE DRAFT LOG. *        
002300*  01/09/99 RDW PVR-0031  Y2K REVIEW - RUN-DATE NOW READ VIA     *        
002400*                         ACCEPT FROM DATE, FOUR-DIGIT CENTURY   *        
002500*                         ASSUMED ON PRINT.                      *        
002600*  03/19/01 JMP PVR-0037  KEEPER/OPEN LABEL ADDED TO THE         *        
002700*                         VALUATION LISTING PER BOARD REQUEST.   *        
002800*  04/02/01 JMP PVR-0039  PAGE-HEADING ROUTINE NOW TRACKS WHICH  *        
002900*                         SECTION IS PRINTING - A MID-PAGE BREAK *        
003000*                         IN THE DRAFT LOG WAS COMING BACK UP    *        
003100*                         WITH THE VALUATION LISTING'S COLUMN    *        
003200*                         HEADS STILL ON IT.                     *        
003300******************************************************************        
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000                                                                          
004100     SELECT POOL3-IN                                                      
004200         ASSIGN TO POOL3                                                  
004300         ORGANIZATION IS LINE SEQUENTIAL.                                 
004400                                                                          
004500     SELECT TEAM2-IN                                                      
004600         ASSIGN TO TEAMFILE2                                              
004700         ORGANIZATION IS LINE SEQUENTIAL.                                 
004800                                                                          
004900     SELECT ALERTS-IN                                                     
005000         ASSIGN TO ALERTS                                                 
005100         ORGANIZATION IS LINE SEQUENTIAL.                                 
005200                                                                          
005300     SELECT REJECTS-IN                                                    
005400         ASSIGN TO REJECTS                                                
005500         ORGANIZATION IS LINE SEQUENTIAL.                                 
005600                                                                          
005700     SELECT VALUATIONS-OUT                                                
005800         ASSIGN TO VALUATIONS                                             
005900         ORGANIZATION IS LINE SEQUENTIAL.                                 
006000                                                                          
006100     SELECT PRTOUT                                                        
006200         ASSIGN TO REPORT                                                 
006300         ORGANIZATION IS RECORD SEQUENTIAL.                               
006400                                                                          
006500     SELECT ERROUT                                                        
006600         ASSIGN TO EXCEPTIONS                                             
006700         ORGANIZATION IS RECORD SEQUENTIAL.                               
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100                                                                          
007200 FD  POOL3-IN                                                             
007300     LABEL RECORD IS STANDARD                                             
007400     DATA RECORD IS PL-POOL-REC.                                          
007500     COPY POOLREC.                                                        
007600                                                                          
007700 FD  TEAM2-IN                                                             
007800     LABEL RECORD IS STANDARD                                             
007900     DATA RECORD IS TM-TEAM-REC.                                          
008000     COPY TEAMREC.                                                        
008100                                                                          
008200 FD  ALERTS-IN                                                            
008300     LABEL RECORD IS STANDARD                                             
008400     DATA RECORD IS AL-ALERT-REC.                                         
008500     COPY ALTREC.                                                         
008600                                                                          
008700 FD  REJECTS-IN                                                           
008800     LABEL RECORD IS STANDARD                                             
008900     DATA RECORD IS RJ-REJECT-REC.                                        
009000     COPY REJREC.                                                         
009100                                                                          
009200 FD  VALUATIONS-OUT                                                       
009300     LABEL RECORD IS STANDARD                                             
009400     DATA RECORD IS VL-VALUATION-REC.                                     
009500     COPY VALREC.                                                         
009600                                                                          
009700 FD  PRTOUT                                                               
009800     LABEL RECORD IS OMITTED                                              
009900     RECORD CONTAINS 132 CHARACTERS                                       
010000     DATA RECORD IS PRTLINE                                               
010100     LINAGE IS 60 WITH FOOTING AT 56.                                     
010200                                                                          
010300 01  PRTLINE                      PIC X(132).                             
010400                                                                          
010500 FD  ERROUT                                                               
010600     LABEL RECORD IS OMITTED                                              
010700     RECORD CONTAINS 132 CHARACTERS                                       
010800     DATA RECORD IS ERRLINE                                               
010900     LINAGE IS 60 WITH FOOTING AT 56.                                     
011000                                                                          
011100 01  ERRLINE                      PIC X(132).                             
011200                                                                          
011300 WORKING-STORAGE SECTION.                                                 
011400 01  WORK-AREA.                                                           
011500     05  MORE-POOL                PIC XXX     VALUE 'YES'.                
011600     05  MORE-ALERTS              PIC XXX     VALUE 'YES'.                
011700     05  MORE-TEAMS               PIC XXX     VALUE 'YES'.                
011800     05  MORE-REJECTS             PIC XXX     VALUE 'YES'.                
011900     05  H-HITTER-FLAG            PIC X(01).                              
012000     05  W-HEAD-SECTION           PIC X(01)   VALUE 'V'.                  
012100         88  HEAD-SECTION-VALUATION        VALUE 'V'.                     
012200         88  HEAD-SECTION-DRAFTLOG         VALUE 'D'.                     
012300         88  HEAD-SECTION-TEAMSUM          VALUE 'T'.                     
012400     05  FILLER                   PIC X(09)   VALUE SPACES.               
012500                                                                          
012600 01  CTR-AREA COMP.                                                       
012700     05  C-PCTR                   PIC 9(02)   VALUE 0.                    
012800     05  C-RANK                   PIC 9(04)   VALUE 0.                    
012900     05  C-SEC-COUNT              PIC 9(04)   VALUE 0.                    
013000     05  C-PICK-COUNT             PIC 9(03)   VALUE 0.                    
013100     05  C-REJECT-COUNT           PIC 9(03)   VALUE 0.                    
013200     05  FILLER                   PIC 9(04)   VALUE 0.                    
013300                                                                          
013400 01  REPORT-TOTALS.                                                       
013500     05  C-SEC-VALUE-TOTAL        PIC S9(06)V9   VALUE 0.                 
013600     05  C-SPENT-TOTAL            PIC 9(06)      VALUE 0.                 
013700     05  C-LAST-INFL-RATE         PIC 9V9(04)    VALUE 0.                 
013800     05  C-LG-KEEPER-SALARY       PIC 9(06)      VALUE 0.                 
013900     05  C-LG-BUDGET-SPENT        PIC 9(06)      VALUE 0.                 
014000     05  C-LG-TOTAL-SPENT         PIC 9(07)      VALUE 0.                 
014100     05  C-LG-REMAINING           PIC S9(06)     VALUE 0.                 
014200     05  FILLER                   PIC X(05)      VALUE SPACES.            
014300                                                                          
014400*  LEAGUE BUDGET CHECK FIGURE - SAME TABLE-NOT-LITERAL HABIT AS  *        
014500*  THE OTHER PROGRAMS IN THIS SYSTEM.  PRINTED ON THE TEAM       *        
014600*  SUMMARY FOOTER SO THE BOARD CAN FOOT THE REPORT BY HAND.      *        
014700 01  BUDGET-CONST-INFO.                                                   
014800     05  FILLER                  PIC 9(04)  VALUE 2970.                   
014900     05  FILLER                  PIC 9(04)  VALUE 0270.                   
015000 01  BUDGET-CONST-TABLE REDEFINES BUDGET-CONST-INFO.                      
015100     05  BC-AMOUNT                PIC 9(04) OCCURS 2 TIMES.               
015200                                                                          
015300*  VALUATION-LISTING SECTION BANNER, ONE ENTRY PER H/P FLAG      *        
015400*  VALUE SO 2000-VALUATION-MAINLINE NEVER HARD-CODES THE WORDS.  *        
015500 01  HP-LABEL-INFO.                                                       
015600     05  FILLER                  PIC X(16)                                
015700         VALUE 'HITTERS SECTION '.                                        
015800     05  FILLER                  PIC X(16)                                
015900         VALUE 'PITCHERS SECTION'.                                        
016000 01  HP-LABEL-TABLE REDEFINES HP-LABEL-INFO.                              
016100     05  HP-LABEL                PIC X(16)  OCCURS 2 TIMES.               
016200                                                                          
016300*  KEEPER/OPEN COLUMN LABEL FOR THE VALUATION LISTING.           *        
016400 01  KEEPER-LABEL-INFO.                                                   
016500     05  FILLER                  PIC X(06)  VALUE 'KEEPER'.               
016600     05  FILLER                  PIC X(06)  VALUE 'OPEN  '.               
016700 01  KEEPER-LABEL-TABLE REDEFINES KEEPER-LABEL-INFO.                      
016800     05  KP-LABEL                PIC X(06)  OCCURS 2 TIMES.               
016900                                                                          
017000 01  CURRENT-DATE-AND-TIME.                                               
017100     05  I-DATE.                                                          
017200         10  I-YY                PIC 9(02).                               
017300         10  I-MM                PIC 9(02).                               
017400         10  I-DD                PIC 9(02).                               
017500     05  FILLER                  PIC X(02).                               
017600                                                                          
017700 01  COMPANY-TITLE.                                                       
017800     05  FILLER                  PIC X(6)   VALUE 'DATE: '.               
017900     05  O-MM                    PIC 99.                                  
018000     05  FILLER                  PIC X      VALUE '/'.                    
018100     05  O-DD                    PIC 99.                                  
018200     05  FILLER                  PIC X      VALUE '/'.                    
018300     05  O-YY                    PIC 9(4).                                
018400     05  FILLER                  PIC X(34)  VALUE SPACES.                 
018500     05  FILLER                  PIC X(36)                                
018600         VALUE 'POTOMAC VALLEY ROTISSERIE LEAGUE'.                        
018700     05  FILLER                  PIC X(38)  VALUE SPACES.                 
018800     05  FILLER                  PIC X(6)   VALUE 'PAGE: '.               
018900     05  O-PCTR                  PIC Z9.                                  
019000                                                                          
019100 01  VALUATION-HEAD-1.                                                    
019200     05  FILLER                  PIC X(58)  VALUE SPACES.                 
019300     05  FILLER                  PIC X(18)                                
019400         VALUE 'PLAYER VALUATION L'.                                      
019500     05  FILLER                  PIC X(56)  VALUE SPACES.                 
019600                                                                          
019700 01  VALUATION-HEAD-2.                                                    
019800     05  FILLER                  PIC X(04)  VALUE 'RANK'.                 
019900     05  FILLER                  PIC X(34)  VALUE SPACES.                 
020000     05  FILLER                  PIC X(4)   VALUE 'TEAM'.                 
020100     05  FILLER                  PIC X(14)  VALUE SPACES.                 
020200     05  FILLER                  PIC X(3)   VALUE 'SGP'.                  
020300     05  FILLER                  PIC X(12)  VALUE SPACES.                 
020400     05  FILLER                  PIC X(6)   VALUE 'DOLLAR'.               
020500     05  FILLER                  PIC X(9)   VALUE SPACES.                 
020600     05  FILLER                  PIC X(8)   VALUE 'INFLATED'.             
020700     05  FILLER                  PIC X(38)  VALUE SPACES.                 
020800                                                                          
020900 01  VALUATION-DETAIL.                                                    
021000     05  O-RANK                  PIC ZZZ9.                                
021100     05  FILLER                  PIC X(02)  VALUE SPACES.                 
021200     05  O-NAME                  PIC X(30).                               
021300     05  FILLER                  PIC X(02)  VALUE SPACES.                 
021400     05  O-TEAM                  PIC X(03).                               
021500     05  FILLER                  PIC X(02)  VALUE SPACES.                 
021600     05  O-POSITIONS             PIC X(12).                               
021700     05  FILLER                  PIC X(02)  VALUE SPACES.                 
021800     05  O-HP-FLAG               PIC X(01).                               
021900     05  FILLER                  PIC X(03)  VALUE SPACES.                 
022000     05  O-SGP                   PIC ZZZ9.99.                             
022100     05  FILLER                  PIC X(03)  VALUE SPACES.                 
022200     05  O-DOLLAR-VALUE          PIC $ZZ9.9.                              
022300     05  FILLER                  PIC X(03)  VALUE SPACES.                 
022400     05  O-INFLATED-VALUE        PIC $ZZ9.9.                              
022500     05  FILLER                  PIC X(03)  VALUE SPACES.                 
022600     05  O-BREAKOUT-LABEL        PIC X(16).                               
022700     05  FILLER                  PIC X(02)  VALUE SPACES.                 
022800     05  O-KEEPER-LABEL          PIC X(06).                               
022900     05  FILLER                  PIC X(19)  VALUE SPACES.                 
023000                                                                          
023100 01  SECTION-BANNER-LINE.                                                 
023200     05  FILLER                  PIC X(04)  VALUE SPACES.                 
023300     05  O-SECTION-LABEL         PIC X(16).                               
023400     05  FILLER                  PIC X(112) VALUE SPACES.                 
023500                                                                          
023600 01  SECTION-TOTAL-LINE.                                                  
023700     05  FILLER                  PIC X(04)  VALUE SPACES.                 
023800     05  FILLER                  PIC X(14)                                
023900         VALUE 'SECTION TOTAL:'.                                          
024000     05  FILLER                  PIC X(02)  VALUE SPACES.                 
024100     05  FILLER                  PIC X(07)  VALUE 'PLAYERS'.              
024200     05  FILLER                  PIC X(01)  VALUE ':'.                    
024300     05  O-SEC-COUNT             PIC ZZZ9.                                
024400     05  FILLER                  PIC X(04)  VALUE SPACES.                 
024500     05  FILLER                  PIC X(12)  VALUE 'TOTAL VALUE:'.         
024600     05  O-SEC-VALUE             PIC $$$,$$9.9.                           
024700     05  FILLER                  PIC X(75)  VALUE SPACES.                 
024800                                                                          
024900 01  BLANK-LINE.                                                          
025000     05  FILLER                  PIC X(132) VALUE SPACES.                 
025100                                                                          
025200 01  DRAFTLOG-HEAD-1.                                                     
025300     05  FILLER                  PIC X(50)  VALUE SPACES.                 
025400     05  FILLER                  PIC X(13)  VALUE 'DRAFT LOG SEC'.        
025500     05  FILLER                  PIC X(69)  VALUE SPACES.                 
025600                                                                          
025700 01  DRAFTLOG-HEAD-2.                                                     
025800     05  FILLER                  PIC X(01)  VALUE 'S'.                    
025900     05  FILLER                  PIC X(37)  VALUE SPACES.                 
026000     05  FILLER                  PIC X(4)   VALUE 'TEAM'.                 
026100     05  FILLER                  PIC X(10)  VALUE SPACES.                 
026200     05  FILLER                  PIC X(5)   VALUE 'PRICE'.                
026300     05  FILLER                  PIC X(06)  VALUE SPACES.                 
026400     05  FILLER                  PIC X(8)   VALUE 'INFL VAL'.             
026500     05  FILLER                  PIC X(07)  VALUE SPACES.                 
026600     05  FILLER                  PIC X(4)   VALUE 'DIFF'.                 
026700     05  FILLER                  PIC X(08)  VALUE SPACES.                 
026800     05  FILLER                  PIC X(14)                                
026900         VALUE 'CLASSIFICATION'.                                          
027000     05  FILLER                  PIC X(28)  VALUE SPACES.                 
027100                                                                          
027200 01  DRAFTLOG-DETAIL.                                                     
027300     05  O-SEQ                   PIC ZZ9.                                 
027400     05  FILLER                  PIC X(02)  VALUE SPACES.                 
027500     05  O-PLAYER-NAME           PIC X(30).                               
027600     05  FILLER                  PIC X(02)  VALUE SPACES.                 
027700     05  O-TEAM-ID               PIC X(08).                               
027800     05  FILLER                  PIC X(02)  VALUE SPACES.                 
027900     05  O-PRICE                 PIC $ZZ9.                                
028000     05  FILLER                  PIC X(03)  VALUE SPACES.                 
028100     05  O-INFL-VALUE            PIC $ZZ9.9.                              
028200     05  FILLER                  PIC X(03)  VALUE SPACES.                 
028300     05  O-VALUE-DIFF            PIC -ZZ9.9.                              
028400     05  FILLER                  PIC X(03)  VALUE SPACES.                 
028500     05  O-CLASSIFICATION        PIC X(12).                               
028600     05  FILLER                  PIC X(03)  VALUE SPACES.                 
028700     05  O-INFL-RATE             PIC 9.9999.                              
028800     05  FILLER                  PIC X(39)  VALUE SPACES.                 
028900                                                                          
029000 01  DRAFTLOG-FOOTER.                                                     
029100     05  FILLER                  PIC X(04)  VALUE SPACES.                 
029200     05  FILLER                  PIC X(12)  VALUE 'TOTAL PICKS:'.         
029300     05  O-DL-PICK-COUNT         PIC ZZ9.                                 
029400     05  FILLER                  PIC X(04)  VALUE SPACES.                 
029500     05  FILLER                  PIC X(13)  VALUE 'TOTAL SPENT: '.        
029600     05  O-DL-SPENT-TOTAL        PIC $$$,$$9.                             
029700     05  FILLER                  PIC X(04)  VALUE SPACES.                 
029800     05  FILLER                  PIC X(16)                                
029900         VALUE 'FINAL INFLATION:'.                                        
030000     05  O-DL-FINAL-INFL         PIC 9.9999.                              
030100     05  FILLER                  PIC X(71)  VALUE SPACES.                 
030200                                                                          
030300 01  TEAMSUM-HEAD-1.                                                      
030400     05  FILLER                  PIC X(50)  VALUE SPACES.                 
030500     05  FILLER                  PIC X(12)  VALUE 'TEAM SUMMARY'.         
030600     05  FILLER                  PIC X(70)  VALUE SPACES.                 
030700                                                                          
030800 01  TEAMSUM-HEAD-2.                                                      
030900     05  FILLER                  PIC X(20)  VALUE 'TEAM'.                 
031000     05  FILLER                  PIC X(08)  VALUE SPACES.                 
031100     05  FILLER                  PIC X(02)  VALUE 'KP'.                   
031200     05  FILLER                  PIC X(06)  VALUE SPACES.                 
031300     05  FILLER                  PIC X(06)  VALUE 'KP SAL'.               
031400     05  FILLER                  PIC X(04)  VALUE SPACES.                 
031500     05  FILLER                  PIC X(06)  VALUE 'SPENT '.               
031600     05  FILLER                  PIC X(04)  VALUE SPACES.                 
031700     05  FILLER                  PIC X(06)  VALUE 'TOTAL '.               
031800     05  FILLER                  PIC X(04)  VALUE SPACES.                 
031900     05  FILLER                  PIC X(09)  VALUE 'REMAINING'.            
032000     05  FILLER                  PIC X(57)  VALUE SPACES.                 
032100                                                                          
032200 01  TEAMSUM-DETAIL.                                                      
032300     05  O-TS-TEAM-NAME          PIC X(20).                               
032400     05  FILLER                  PIC X(02)  VALUE SPACES.                 
032500     05  O-TS-KEEPER-CT          PIC Z9.                                  
032600     05  FILLER                  PIC X(06)  VALUE SPACES.                 
032700     05  O-TS-KEEPER-SAL         PIC $$,$$9.                              
032800     05  FILLER                  PIC X(02)  VALUE SPACES.                 
032900     05  O-TS-BUDGET-SPENT       PIC $$,$$9.                              
033000     05  FILLER                  PIC X(02)  VALUE SPACES.                 
033100     05  O-TS-TOTAL-SPENT        PIC $$,$$9.                              
033200     05  FILLER                  PIC X(02)  VALUE SPACES.                 
033300     05  O-TS-REMAINING          PIC -$,$$9.                              
033400     05  FILLER                  PIC X(72)  VALUE SPACES.                 
033500                                                                          
033600 01  TEAMSUM-FOOTER.                                                      
033700     05  FILLER                  PIC X(04)  VALUE SPACES.                 
033800     05  FILLER                  PIC X(14)                                
033900         VALUE 'LEAGUE TOTALS:'.                                          
034000     05  FILLER                  PIC X(02)  VALUE SPACES.                 
034100     05  FILLER                  PIC X(11)  VALUE 'KEEPER SAL:'.          
034200     05  O-LG-KEEPER-SAL         PIC $$$,$$9.                             
034300     05  FILLER                  PIC X(02)  VALUE SPACES.                 
034400     05  FILLER                  PIC X(06)  VALUE 'SPENT:'.               
034500     05  O-LG-BUDGET-SPENT       PIC $$$,$$9.                             
034600     05  FILLER                  PIC X(02)  VALUE SPACES.                 
034700     05  FILLER                  PIC X(07)  VALUE 'BUDGET:'.              
034800     05  O-LG-BUDGET-CHECK       PIC $$,$$9.                              
034900     05  FILLER                  PIC X(02)  VALUE SPACES.                 
035000     05  FILLER                  PIC X(12)  VALUE 'REMAINING:'.           
035100     05  O-LG-REMAINING          PIC -$$,$$9.                             
035200     05  FILLER                  PIC X(43)  VALUE SPACES.                 
035300                                                                          
035400 01  ERR-HEAD-1.                                                          
035500     05  FILLER                  PIC X(50)  VALUE SPACES.                 
035600     05  FILLER                  PIC X(26)                                
035700         VALUE 'DRAFT EXCEPTION REPORT'.                                  
035800     05  FILLER                  PIC X(56)  VALUE SPACES.                 
035900                                                                          
036000 01  ERR-HEAD-2.                                                          
036100     05  FILLER                  PIC X(03)  VALUE 'SEQ'.                  
036200     05  FILLER                  PIC X(05)  VALUE SPACES.                 
036300     05  FILLER                  PIC X(06)  VALUE 'PLAYER'.               
036400     05  FILLER                  PIC X(06)  VALUE SPACES.                 
036500     05  FILLER                  PIC X(04)  VALUE 'TEAM'.                 
036600     05  FILLER                  PIC X(06)  VALUE SPACES.                 
036700     05  FILLER                  PIC X(05)  VALUE 'PRICE'.                
036800     05  FILLER                  PIC X(05)  VALUE SPACES.                 
036900     05  FILLER                  PIC X(06)  VALUE 'REASON'.               
037000     05  FILLER                  PIC X(86)  VALUE SPACES.                 
037100                                                                          
037200 01  ERR-DETAIL.                                                          
037300     05  O-ERR-SEQ               PIC ZZ9.                                 
037400     05  FILLER                  PIC X(03)  VALUE SPACES.                 
037500     05  O-ERR-PLAYER-ID         PIC X(08).                               
037600     05  FILLER                  PIC X(03)  VALUE SPACES.                 
037700     05  O-ERR-TEAM-ID           PIC X(08).                               
037800     05  FILLER                  PIC X(03)  VALUE SPACES.                 
037900     05  O-ERR-PRICE             PIC $ZZ9.                                
038000     05  FILLER                  PIC X(03)  VALUE SPACES.                 
038100     05  O-ERR-REASON            PIC X(40).                               
038200     05  FILLER                  PIC X(57)  VALUE SPACES.                 
038300                                                                          
038400 01  ERR-FOOTER.                                                          
038500     05  FILLER                  PIC X(04)  VALUE SPACES.                 
038600     05  FILLER                  PIC X(17)                                
038700         VALUE 'TOTAL REJECTED: '.                                        
038800     05  O-ERR-COUNT             PIC ZZ9.                                 
038900     05  FILLER                  PIC X(108) VALUE SPACES.                 
039000                                                                          
039100 PROCEDURE DIVISION.                                                      
039200 0000-MAIN.                                                               
039300     PERFORM 1000-INIT.                                                   
039400     PERFORM 2000-VALUATION-MAINLINE                                      
039500         UNTIL MORE-POOL = 'NO'.                                          
039600     PERFORM 2900-VALUATION-CLOSEOUT THRU 2900-EXIT.                      
039700     MOVE 'D' TO W-HEAD-SECTION.                                          
039800     PERFORM 3000-DRAFTLOG-MAINLINE                                       
039900         UNTIL MORE-ALERTS = 'NO'.                                        
040000     PERFORM 3900-DRAFTLOG-CLOSEOUT.                                      
040100     MOVE 'T' TO W-HEAD-SECTION.                                          
040200     PERFORM 4000-TEAMSUM-MAINLINE                                        
040300         UNTIL MORE-TEAMS = 'NO'.                                         
040400     PERFORM 4900-TEAMSUM-CLOSEOUT.                                       
040500     PERFORM 5000-EXCEPTIONS-MAINLINE                                     
040600         UNTIL MORE-REJECTS = 'NO'.                                       
040700     PERFORM 5900-EXCEPTIONS-CLOSEOUT.                                    
040800     PERFORM 6000-CLOSING.                                                
040900     STOP RUN.                                                            
041000                                                                          
041100 1000-INIT.                                                               
041200     OPEN INPUT POOL3-IN.                                                 
041300     OPEN INPUT TEAM2-IN.                                                 
041400     OPEN INPUT ALERTS-IN.                                                
041500     OPEN INPUT REJECTS-IN.                                               
041600     OPEN OUTPUT VALUATIONS-OUT.                                          
041700     OPEN OUTPUT PRTOUT.                                                  
041800     OPEN OUTPUT ERROUT.                                                  
041900                                                                          
042000     ACCEPT I-DATE FROM DATE.                                             
042100     MOVE I-MM TO O-MM.                                                   
042200     MOVE I-DD TO O-DD.                                                   
042300     MOVE 2000 TO O-YY.                                                   
042400     ADD I-YY TO O-YY.                                                    
042500                                                                          
042600     PERFORM 9100-READ-POOL.                                              
042700     MOVE PL-HITTER-FLAG TO H-HITTER-FLAG.                                
042800     PERFORM 9400-REPORT-HEADINGS.                                        
042900     PERFORM 9600-SECTION-BANNER.                                         
043000                                                                          
043100 2000-VALUATION-MAINLINE.                                                 
043200     IF PL-HITTER-FLAG NOT = H-HITTER-FLAG                                
043300         PERFORM 2900-VALUATION-CLOSEOUT THRU 2900-EXIT                   
043400         MOVE PL-HITTER-FLAG TO H-HITTER-FLAG                             
043500         PERFORM 9600-SECTION-BANNER.                                     
043600     PERFORM 2100-VALUATION-DETAIL.                                       
043700     PERFORM 2200-WRITE-VALREC.                                           
043800     PERFORM 9100-READ-POOL.                                              
043900                                                                          
044000*  PRINTS ONE VALUATION LISTING LINE AND ACCUMULATES THE SECTION *        
044100*  COUNT AND TOTAL DOLLAR VALUE.                                 *        
044200 2100-VALUATION-DETAIL.                                                   
044300     ADD 1 TO C-RANK.                                                     
044400     ADD 1 TO C-SEC-COUNT.                                                
044500     ADD PL-DOLLAR-VALUE TO C-SEC-VALUE-TOTAL.                            
044600     MOVE SPACES TO VALUATION-DETAIL.                                     
044700     MOVE C-RANK TO O-RANK.                                               
044800     MOVE PL-NAME TO O-NAME.                                              
044900     MOVE PL-TEAM TO O-TEAM.                                              
045000     MOVE PL-POSITIONS TO O-POSITIONS.                                    
045100     MOVE PL-HITTER-FLAG TO O-HP-FLAG.                                    
045200     MOVE PL-TOTAL-SGP TO O-SGP.                                          
045300     MOVE PL-DOLLAR-VALUE TO O-DOLLAR-VALUE.                              
045400     MOVE PL-INFLATED-VALUE TO O-INFLATED-VALUE.                          
045500     MOVE PL-BREAKOUT-LABEL TO O-BREAKOUT-LABEL.                          
045600     IF PL-KEEPER-FLAG = 'Y'                                              
045700         MOVE KP-LABEL (1) TO O-KEEPER-LABEL                              
045800     ELSE                                                                 
045900         MOVE KP-LABEL (2) TO O-KEEPER-LABEL.                             
046000     WRITE PRTLINE FROM VALUATION-DETAIL                                  
046100         AFTER ADVANCING 1 LINE                                           
046200             AT EOP                                                       
046300                 PERFORM 9400-REPORT-HEADINGS.                            
046400                                                                          
046500*  COPIES THE JUST-PRINTED PLAYER INTO THE VALUATIONS OUTPUT     *        
046600*  FILE - THE LEAGUE OFFICE'S OWN FLAT COPY OF THE FINAL POOL.   *        
046700 2200-WRITE-VALREC.                                                       
046800     MOVE SPACES TO VL-VALUATION-REC.                                     
046900     MOVE PL-PLAYER-ID TO VL-PLAYER-ID.                                   
047000     MOVE PL-NAME TO VL-NAME.                                             
047100     MOVE PL-TEAM TO VL-TEAM.                                             
047200     MOVE PL-POSITIONS TO VL-POSITIONS.                                   
047300     MOVE PL-HITTER-FLAG TO VL-HITTER-FLAG.                               
047400     MOVE PL-TOTAL-SGP TO VL-SGP.                                         
047500     MOVE PL-DOLLAR-VALUE TO VL-DOLLAR-VALUE.                             
047600     MOVE PL-INFLATED-VALUE TO VL-INFLATED-VALUE.                         
047700     MOVE PL-STEAL-BELOW TO VL-STEAL-BELOW.                               
047800     MOVE PL-VALUE-BELOW TO VL-VALUE-BELOW.                               
047900     MOVE PL-FAIR-LOW TO VL-FAIR-LOW.                                     
048000     MOVE PL-FAIR-HIGH TO VL-FAIR-HIGH.                                   
048100     MOVE PL-OVERPAY-ABOVE TO VL-OVERPAY-ABOVE.                           
048200     MOVE PL-BIG-OVERPAY-ABOVE TO VL-BIG-OVERPAY-ABOVE.                   
048300     MOVE PL-BREAKOUT-SCORE TO VL-BREAKOUT-SCORE.                         
048400     MOVE PL-BREAKOUT-LABEL TO VL-BREAKOUT-LABEL.                         
048500     MOVE PL-KEEPER-FLAG TO VL-KEEPER-FLAG.                               
048600     WRITE VL-VALUATION-REC.                                              
048700                                                                          
048800*  PRINTS THE SECTION-TOTAL LINE AND RESETS THE SECTION          *        
048900*  ACCUMULATORS FOR THE NEXT H/P BREAK.                          *        
049000 2900-VALUATION-CLOSEOUT.                                                 
049100     MOVE SPACES TO SECTION-TOTAL-LINE.                                   
049200     MOVE C-SEC-COUNT TO O-SEC-COUNT.                                     
049300     MOVE C-SEC-VALUE-TOTAL TO O-SEC-VALUE.                               
049400     WRITE PRTLINE FROM SECTION-TOTAL-LINE                                
049500         AFTER ADVANCING 2 LINES                                          
049600             AT EOP                                                       
049700                 PERFORM 9400-REPORT-HEADINGS.                            
049800     WRITE PRTLINE FROM BLANK-LINE                                        
049900         AFTER ADVANCING 1 LINE.                                          
050000     MOVE 0 TO C-SEC-COUNT.                                               
050100     MOVE 0 TO C-SEC-VALUE-TOTAL.                                         
050200 2900-EXIT.                                                               
050300     EXIT.                                                                
050400                                                                          
050500*  DRAFT LOG SECTION - ONE LINE PER ALERT RECORD, IN PICK ORDER. *        
050600 3000-DRAFTLOG-MAINLINE.                                                  
050700     IF C-PICK-COUNT = 0                                                  
050800         WRITE PRTLINE FROM DRAFTLOG-HEAD-1                               
050900             AFTER ADVANCING 3 LINES                                      
051000         WRITE PRTLINE FROM DRAFTLOG-HEAD-2                               
051100             AFTER ADVANCING 2 LINES                                      
051200         WRITE PRTLINE FROM BLANK-LINE                                    
051300             AFTER ADVANCING 1 LINE.                                      
051400     ADD 1 TO C-PICK-COUNT.                                               
051500     ADD AL-PRICE TO C-SPENT-TOTAL.                                       
051600     MOVE AL-INFLATION-RATE TO C-LAST-INFL-RATE.                          
051700     MOVE SPACES TO DRAFTLOG-DETAIL.                                      
051800     MOVE AL-PICK-SEQ TO O-SEQ.                                           
051900     MOVE AL-PLAYER-NAME TO O-PLAYER-NAME.                                
052000     MOVE AL-TEAM-ID TO O-TEAM-ID.                                        
052100     MOVE AL-PRICE TO O-PRICE.                                            
052200     MOVE AL-INFLATED-VALUE TO O-INFL-VALUE.                              
052300     MOVE AL-VALUE-DIFF TO O-VALUE-DIFF.                                  
052400     MOVE AL-CLASSIFICATION TO O-CLASSIFICATION.                          
052500     MOVE AL-INFLATION-RATE TO O-INFL-RATE.                               
052600     WRITE PRTLINE FROM DRAFTLOG-DETAIL                                   
052700         AFTER ADVANCING 1 LINE                                           
052800             AT EOP                                                       
052900                 PERFORM 9400-REPORT-HEADINGS.                            
053000     PERFORM 9200-READ-ALERT.                                             
053100                                                                          
053200*  PRINTS THE DRAFT LOG FOOTER TOTALS.                           *        
053300 3900-DRAFTLOG-CLOSEOUT.                                                  
053400     MOVE SPACES TO DRAFTLOG-FOOTER.                                      
053500     MOVE C-PICK-COUNT TO O-DL-PICK-COUNT.                                
053600     MOVE C-SPENT-TOTAL TO O-DL-SPENT-TOTAL.                              
053700     MOVE C-LAST-INFL-RATE TO O-DL-FINAL-INFL.                            
053800     WRITE PRTLINE FROM DRAFTLOG-FOOTER                                   
053900         AFTER ADVANCING 2 LINES.                                         
054000     WRITE PRTLINE FROM BLANK-LINE                                        
054100         AFTER ADVANCING 1 LINE.                                          
054200                                                                          
054300*  TEAM SUMMARY SECTION - ONE LINE PER FRANCHISE.                *        
054400 4000-TEAMSUM-MAINLINE.                                                   
054500     IF C-LG-BUDGET-SPENT = 0 AND C-LG-KEEPER-SALARY = 0                  
054600         WRITE PRTLINE FROM TEAMSUM-HEAD-1                                
054700             AFTER ADVANCING 3 LINES                                      
054800         WRITE PRTLINE FROM TEAMSUM-HEAD-2                                
054900             AFTER ADVANCING 2 LINES                                      
055000         WRITE PRTLINE FROM BLANK-LINE                                    
055100             AFTER ADVANCING 1 LINE.                                      
055200     ADD TM-KEEPER-SALARY TO C-LG-KEEPER-SALARY.                          
055300     ADD TM-BUDGET-SPENT TO C-LG-BUDGET-SPENT.                            
055400     COMPUTE C-LG-TOTAL-SPENT =                                           
055500         C-LG-TOTAL-SPENT + TM-KEEPER-SALARY + TM-BUDGET-SPENT.           
055600     ADD TM-REMAINING-BUDGET TO C-LG-REMAINING.                           
055700     MOVE SPACES TO TEAMSUM-DETAIL.                                       
055800     MOVE TM-TEAM-NAME TO O-TS-TEAM-NAME.                                 
055900     MOVE TM-KEEPER-COUNT TO O-TS-KEEPER-CT.                              
056000     MOVE TM-KEEPER-SALARY TO O-TS-KEEPER-SAL.                            
056100     MOVE TM-BUDGET-SPENT TO O-TS-BUDGET-SPENT.                           
056200     COMPUTE O-TS-TOTAL-SPENT =                                           
056300         TM-KEEPER-SALARY + TM-BUDGET-SPENT.                              
056400     MOVE TM-REMAINING-BUDGET TO O-TS-REMAINING.                          
056500     WRITE PRTLINE FROM TEAMSUM-DETAIL                                    
056600         AFTER ADVANCING 1 LINE                                           
056700             AT EOP                                                       
056800                 PERFORM 9400-REPORT-HEADINGS.                            
056900     PERFORM 9300-READ-TEAM.                                              
057000                                                                          
057100*  PRINTS THE LEAGUE TOTALS FOOTER LINE - THE BOARD'S CROSS-     *        
057200*  CHECK AGAINST THE $2,970 LEAGUE BUDGET CONSTANT.              *        
057300 4900-TEAMSUM-CLOSEOUT.                                                   
057400     MOVE SPACES TO TEAMSUM-FOOTER.                                       
057500     MOVE C-LG-KEEPER-SALARY TO O-LG-KEEPER-SAL.                          
057600     MOVE C-LG-BUDGET-SPENT TO O-LG-BUDGET-SPENT.                         
057700     MOVE BC-AMOUNT (1) TO O-LG-BUDGET-CHECK.                             
057800     COMPUTE O-LG-REMAINING =                                             
057900         BC-AMOUNT (1) - C-LG-TOTAL-SPENT.                                
058000     WRITE PRTLINE FROM TEAMSUM-FOOTER                                    
058100         AFTER ADVANCING 2 LINES.                                         
058200                                                                          
058300*  EXCEPTIONS PRINT - ONE LINE PER REJECTED PICK.  THE           *        
058400*  COMMISSIONER WANTED A PAPER TRAIL OF EVERY PICK PVRDRFT       *        
058500*  BOUNCED, NOT JUST A REJECT COUNT.                             *        
058600 5000-EXCEPTIONS-MAINLINE.                                                
058700     IF C-REJECT-COUNT = 0                                                
058800         WRITE ERRLINE FROM ERR-HEAD-1                                    
058900             AFTER ADVANCING PAGE                                         
059000         WRITE ERRLINE FROM ERR-HEAD-2                                    
059100             AFTER ADVANCING 2 LINES                                      
059200         WRITE ERRLINE FROM BLANK-LINE                                    
059300             AFTER ADVANCING 1 LINE.                                      
059400     ADD 1 TO C-REJECT-COUNT.                                             
059500     MOVE SPACES TO ERR-DETAIL.                                           
059600     MOVE RJ-PICK-SEQ TO O-ERR-SEQ.                                       
059700     MOVE RJ-PLAYER-ID TO O-ERR-PLAYER-ID.                                
059800     MOVE RJ-TEAM-ID TO O-ERR-TEAM-ID.                                    
059900     MOVE RJ-PRICE TO O-ERR-PRICE.                                        
060000     MOVE RJ-REASON TO O-ERR-REASON.                                      
060100     WRITE ERRLINE FROM ERR-DETAIL                                        
060200         AFTER ADVANCING 1 LINE                                           
060300             AT EOP                                                       
060400                 WRITE ERRLINE FROM ERR-HEAD-1                            
060500                     AFTER ADVANCING PAGE                                 
060600                 WRITE ERRLINE FROM ERR-HEAD-2                            
060700                     AFTER ADVANCING 2 LINES.                             
060800     PERFORM 9500-READ-REJECT.                                            
060900                                                                          
061000 5900-EXCEPTIONS-CLOSEOUT.                                                
061100     MOVE SPACES TO ERR-FOOTER.                                           
061200     MOVE C-REJECT-COUNT TO O-ERR-COUNT.                                  
061300     WRITE ERRLINE FROM ERR-FOOTER                                        
061400         AFTER ADVANCING 2 LINES.                                         
061500                                                                          
061600 6000-CLOSING.                                                            
061700     DISPLAY 'PVRRPT - PLAYERS PRINTED    ' C-RANK.                       
061800     DISPLAY 'PVRRPT - PICKS PRINTED      ' C-PICK-COUNT.                 
061900     DISPLAY 'PVRRPT - REJECTS PRINTED    ' C-REJECT-COUNT.               
062000                                                                          
062100     CLOSE POOL3-IN.                                                      
062200     CLOSE TEAM2-IN.                                                      
062300     CLOSE ALERTS-IN.                                                     
062400     CLOSE REJECTS-IN.                                                    
062500     CLOSE VALUATIONS-OUT.                                                
062600     CLOSE PRTOUT.                                                        
062700     CLOSE ERROUT.                                                        
062800                                                                          
062900 9100-READ-POOL.                                                          
063000     READ POOL3-IN                                                        
063100         AT END                                                           
063200             MOVE 'NO' TO MORE-POOL.                                      
063300                                                                          
063400 9200-READ-ALERT.                                                         
063500     READ ALERTS-IN                                                       
063600         AT END                                                           
063700             MOVE 'NO' TO MORE-ALERTS.                                    
063800                                                                          
063900 9300-READ-TEAM.                                                          
064000     READ TEAM2-IN                                                        
064100         AT END                                                           
064200             MOVE 'NO' TO MORE-TEAMS.                                     
064300                                                                          
064400 9500-READ-REJECT.                                                        
064500     READ REJECTS-IN                                                      
064600         AT END                                                           
064700             MOVE 'NO' TO MORE-REJECTS.                                   
064800                                                                          
064900*  PAGE HEADING FOR THE MAIN REPORT - TITLE LINE PLUS COLUMN     *        
065000*  HEADINGS FOR WHICHEVER SECTION IS CURRENTLY PRINTING.  SEE    *        
065100*  PVR-0039 ABOVE.                                               *        
065200 9400-REPORT-HEADINGS.                                                    
065300     ADD 1 TO C-PCTR.                                                     
065400     MOVE C-PCTR TO O-PCTR.                                               
065500     WRITE PRTLINE FROM COMPANY-TITLE                                     
065600         AFTER ADVANCING PAGE.                                            
065700     IF HEAD-SECTION-DRAFTLOG                                             
065800         WRITE PRTLINE FROM DRAFTLOG-HEAD-1                               
065900             AFTER ADVANCING 2 LINES                                      
066000         WRITE PRTLINE FROM DRAFTLOG-HEAD-2                               
066100             AFTER ADVANCING 1 LINE                                       
066200     ELSE                                                                 
066300     IF HEAD-SECTION-TEAMSUM                                              
066400         WRITE PRTLINE FROM TEAMSUM-HEAD-1                                
066500             AFTER ADVANCING 2 LINES                                      
066600         WRITE PRTLINE FROM TEAMSUM-HEAD-2                                
066700             AFTER ADVANCING 1 LINE                                       
066800     ELSE                                                                 
066900         WRITE PRTLINE FROM VALUATION-HEAD-1                              
067000             AFTER ADVANCING 2 LINES                                      
067100         WRITE PRTLINE FROM VALUATION-HEAD-2                              
067200             AFTER ADVANCING 1 LINE.                                      
067300     WRITE PRTLINE FROM BLANK-LINE                                        
067400         AFTER ADVANCING 1 LINE.                                          
067500                                                                          
067600*  PRINTS THE HITTERS/PITCHERS BANNER ABOVE EACH VALUATION       *        
067700*  SUB-SECTION.                                                  *        
067800 9600-SECTION-BANNER.                                                     
067900     MOVE SPACES TO SECTION-BANNER-LINE.                                  
068000     IF H-HITTER-FLAG = 'H'                                               
068100         MOVE HP-LABEL (1) TO O-SECTION-LABEL                             
068200     ELSE                                                                 
068300         MOVE HP-LABEL (2) TO O-SECTION-LABEL.                            
068400     WRITE PRTLINE FROM SECTION-BANNER-LINE                               
068500         AFTER ADVANCING 1 LINE.                                          
