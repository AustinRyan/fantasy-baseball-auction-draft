000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PVRRECO.                                                  
000300 AUTHOR.        LUCAS CHAPMAN.                                            
000400 INSTALLATION.  POTOMAC VALLEY ROTISSERIE LEAGUE.                         
000500 DATE-WRITTEN.  04/09/1994.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE USE ONLY.                    
000800******************************************************************        
000900*  THIS PROGRAM READS THE FINAL PLAYER POOL AND TEAM FILES OFF   *        
001000*  THE AUCTION AND PRINTS, FOR EACH OF THE ELEVEN FRANCHISES, A  *        
001100*  ROSTER-NEEDS LISTING (EVERY ROSTER SLOT, FILLED OR OPEN, WITH *        
001200*  THE TOP THREE AVAILABLE PLAYERS SHOWN AGAINST EACH OPEN SLOT) *        
001300*  FOLLOWED BY THE TEN BEST REMAINING PICKUPS FOR THAT TEAM BY   *        
001400*  COMBINED URGENCY/VALUE SCORE.  ROSTER SLOTS ARE FILLED        *        
001500*  GREEDILY, MOST-CONSTRAINED PLAYER FIRST, AGAINST THE LEAGUE'S *        
001600*  POSITION-TO-SLOT ELIGIBILITY TABLE IN ALTABLES.               *        
001700*                                                                *        
001800*  CHANGE LOG                                                   *         
001900*  ------------------------------------------------------------ *         
002000*  04/09/94 LCH PVR-0005  ORIGINAL PROGRAM WRITTEN FOR THE FIRST *        
002100*                         PVR AUCTION - OWNERS WANTED SOMETHING  *        
002200*                         TO WORK FROM AFTER THE DRAFT BROKE.    *        
002300*  01/09/99 RDW PVR-0031  Y2K REVIEW - NO DATE MATH IN THIS      *        
002400*                         PROGRAM, NO CHANGE REQUIRED.           *        
002500*  03/22/01 JMP PVR-0038  BUDGET-FEASIBILITY CHECK ADDED TO THE  *        
002600*                         RECOMMENDATION SCORE PER BOARD REQUEST *        
002700*                         - A COUPLE OF OWNERS OVERBID ON CHEAP  *        
002800*                         PICKUPS AND RAN OUT OF ROOM LAST YEAR. *        
002900*  04/10/01 JMP PVR-0040  POSITION-CHUNK TABLE REKEYED FROM SIX  *        
003000*                         TWO-BYTE SLOTS TO FOUR THREE-BYTE      *        
003100*                         SLOTS TO MATCH THE POOL FILE'S REAL    *        
003200*                         LAYOUT - MULTI-POSITION PLAYERS WERE   *        
003300*                         LOSING ELIGIBILITY ON ANY CODE PAST    *        
003400*                         THE FIRST.                             *        
003500******************************************************************        
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200                                                                          
004300     SELECT POOL3-IN                                                      
004400         ASSIGN TO POOL3                                                  
004500         ORGANIZATION IS LINE SEQUENTIAL.                                 
004600                                                                          
004700     SELECT TEAM2-IN                                                      
004800         ASSIGN TO TEAMFILE2                                              
004900         ORGANIZATION IS LINE SEQUENTIAL.                                 
005000                                                                          
005100     SELECT RECOOUT                                                       
005200         ASSIGN TO RECOREPT                                               
005300         ORGANIZATION IS RECORD SEQUENTIAL.                               
005400                                                                          
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700                                                                          
005800 FD  POOL3-IN                                                             
005900     LABEL RECORD IS STANDARD                                             
006000     DATA RECORD IS PL-POOL-REC.                                          
006100     COPY POOLREC.                                                        
006200                                                                          
006300 FD  TEAM2-IN                                                             
006400     LABEL RECORD IS STANDARD                                             
006500     DATA RECORD IS TM-TEAM-REC.                                          
006600     COPY TEAMREC.                                                        
006700                                                                          
006800 FD  RECOOUT                                                              
006900     LABEL RECORD IS OMITTED                                              
007000     RECORD CONTAINS 132 CHARACTERS                                       
007100     DATA RECORD IS RECOLINE                                              
007200     LINAGE IS 60 WITH FOOTING AT 56.                                     
007300                                                                          
007400 01  RECOLINE                     PIC X(132).                             
007500                                                                          
007600 WORKING-STORAGE SECTION.                                                 
007700*  LEAGUE POSITION/SLOT ELIGIBILITY TABLES - SEE ALTABLES FOR    *        
007800*  TEAM-CODE TABLES TOO, THOUGH THIS PROGRAM ONLY USES SL-ENTRY. *        
007900     COPY ALTABLES.                                                       
008000                                                                          
008100 01  WORK-AREA.                                                           
008200     05  MORE-POOL               PIC XXX     VALUE 'YES'.                 
008300     05  MORE-TEAM               PIC XXX     VALUE 'YES'.                 
008400     05  W-ELIGIBLE-SW           PIC X       VALUE 'N'.                   
008500         88  W-IS-ELIGIBLE                VALUE 'Y'.                      
008600     05  W-ASSIGNED-SW           PIC X       VALUE 'N'.                   
008700         88  W-ASSIGNED                   VALUE 'Y'.                      
008800     05  FILLER                  PIC X(10)   VALUE SPACES.                
008900                                                                          
009000 01  CTR-AREA COMP.                                                       
009100     05  IC-POOL-COUNT           PIC 9(04)   VALUE 0.                     
009200     05  C-PCTR                  PIC 9(04)   VALUE 0.                     
009300     05  C-ROSTER-COUNT          PIC 9(02)   VALUE 0.                     
009400     05  C-UNFILLED-SLOTS        PIC 9(02)   VALUE 0.                     
009500     05  C-RECO-COUNT            PIC 9(02)   VALUE 0.                     
009600     05  W-OUTER                 PIC 9(02)   VALUE 0.                     
009700     05  W-INNER                 PIC 9(02)   VALUE 0.                     
009800     05  W-FILL-SUB              PIC 9(02)   VALUE 0.                     
009900     05  W-PRINT-INST            PIC 9(02)   VALUE 0.                     
010000     05  W-OPEN-SEEN             PIC 9(02)   VALUE 0.                     
010100     05  W-ADD-T3-IDX            PIC 9(01)   VALUE 0.                     
010200     05  W-CUR-POOL-IDX          PIC 9(04)   VALUE 0.                     
010300     05  FILLER                  PIC 9(02)   VALUE 0.                     
010400                                                                          
010500 01  RECO-WORK.                                                           
010600     05  W-CUR-VALUE             PIC S9(03)V9   VALUE 0.                  
010700     05  W-VALUE-OVER-NEXT       PIC S9(03)V99  VALUE 0.                  
010800     05  W-ADD-URGENCY           PIC S9(03)V99  VALUE 0.                  
010900     05  W-CAND-VALUE            PIC S9(03)V9   VALUE 0.                  
011000     05  W-FEAS-THRESHOLD        PIC S9(04)V9   VALUE 0.                  
011100     05  FILLER                  PIC X(05)      VALUE SPACES.             
011200                                                                          
011300*  POSITION STRING UNDER TEST, UNPACKED INTO FOUR THREE-         *        
011400*  CHARACTER CHUNKS (TWO-LETTER CODE, ONE TRAILING FILLER BYTE)  *        
011500*  SO 9700-ELIGIBLE-CHECK CAN WALK THEM AGAINST A SLOT'S         *        
011600*  ELIGIBLE-POSITION LIST IN ALTABLES.                           *        
011700 01  CHECK-POS-INFO.                                                      
011800     05  CP-POS-RAW              PIC X(12).                               
011900 01  CHECK-POS-TABLE REDEFINES CHECK-POS-INFO.                            
012000     05  CP-POS OCCURS 4 TIMES                                            
012100             INDEXED BY CP-IDX   PIC X(03).                               
012200                                                                          
012300*  ONE ROSTER PLAYER (KEEPER OR DRAFT PICK) PER ENTRY, WITH THE  *        
012400*  NUMBER OF SLOTS HE IS ELIGIBLE FOR - SORTED ASCENDING SO THE  *        
012500*  MOST-CONSTRAINED PLAYERS ARE ASSIGNED FIRST.                  *        
012600 01  ROSTER-WORK-TABLE.                                                   
012700     05  RW-ENTRY OCCURS 23 TIMES                                         
012800             INDEXED BY RW-IDX RW-IX1 RW-IX2.                             
012900         10  RW-POOL-IDX         PIC 9(04)   COMP.                        
013000         10  RW-ELIG-COUNT       PIC 9(02)   COMP.                        
013100         10  FILLER              PIC X(02).                               
013200                                                                          
013300 01  RW-SWAP-HOLD.                                                        
013400     05  RW-SWAP-POOL-IDX        PIC 9(04)   COMP.                        
013500     05  RW-SWAP-ELIG-COUNT      PIC 9(02)   COMP.                        
013600     05  FILLER                  PIC X(02).                               
013700                                                                          
013800*  PER-TEAM COPY OF HOW MANY OF EACH SLOT ARE FILLED, AND WHICH  *        
013900*  POOL PLAYER FILLS EACH INSTANCE - INDEXED IN STEP WITH        *        
014000*  ALTABLES' SL-ENTRY, SO SL-IDX ADDRESSES BOTH TABLES AT ONCE.  *        
014100 01  TEAM-SLOT-STATUS.                                                    
014200     05  TS-FILLED-COUNT OCCURS 10 TIMES PIC 9(02) COMP.                  
014300     05  TS-FILL-GROUP OCCURS 10 TIMES.                                   
014400         10  TS-FILL-SUB OCCURS 10 TIMES PIC 9(04) COMP.                  
014500     05  FILLER                  PIC X(04).                               
014600                                                                          
014700*  TOP THREE AVAILABLE (UNDRAFTED, NON-KEEPER) PLAYERS FOR THE   *        
014800*  SLOT CURRENTLY BEING SCANNED, DESCENDING BY INFLATED VALUE.   *        
014900*  POOL-IDX OF 0 MEANS NO CANDIDATE FOUND FOR THAT RANK.         *        
015000 01  TOP3-WORK.                                                           
015100     05  T3-POOL-IDX OCCURS 3 TIMES PIC 9(04) COMP.                       
015200     05  T3-VALUE    OCCURS 3 TIMES PIC S9(03)V9.                         
015300     05  FILLER                  PIC X(04).                               
015400                                                                          
015500*  ONE CANDIDATE RECOMMENDATION PER ENTRY - UP TO THREE PER OPEN *        
015600*  SLOT, TEN SLOTS, SORTED DESCENDING BY COMBINED SCORE AND      *        
015700*  PRINTED TEN TO A TEAM.                                        *        
015800 01  RECO-WORK-TABLE.                                                     
015900     05  RC-ENTRY OCCURS 30 TIMES                                         
016000             INDEXED BY RC-IDX RC-IX1 RC-IX2.                             
016100         10  RC-POOL-IDX         PIC 9(04)      COMP.                     
016200         10  RC-SLOT-IDX         PIC 9(02)      COMP.                     
016300         10  RC-URGENCY          PIC S9(03)V99.                           
016400         10  RC-VALUE-OVER-NEXT  PIC S9(03)V99.                           
016500         10  RC-FEASIBLE-FLAG    PIC X(01).                               
016600         10  RC-COMBINED-SCORE   PIC S9(04)V99.                           
016700         10  FILLER              PIC X(02).                               
016800                                                                          
016900 01  RC-SWAP-HOLD.                                                        
017000     05  RC-SWAP-POOL-IDX        PIC 9(04)      COMP.                     
017100     05  RC-SWAP-SLOT-IDX        PIC 9(02)      COMP.                     
017200     05  RC-SWAP-URGENCY         PIC S9(03)V99.                           
017300     05  RC-SWAP-VON             PIC S9(03)V99.                           
017400     05  RC-SWAP-FEASIBLE        PIC X(01).                               
017500     05  RC-SWAP-SCORE           PIC S9(04)V99.                           
017600     05  FILLER                  PIC X(02).                               
017700                                                                          
017800*  IN-MEMORY PLAYER POOL - IDENTITY, ROSTER STATUS AND THE       *        
017900*  VALUES PVRDRFT LEFT BEHIND.  THIS PROGRAM NEVER REWRITES IT.  *        
018000 01  WS-POOL-TABLE.                                                       
018100     05  WS-POOL-ENTRY OCCURS 1000 TIMES                                  
018200             INDEXED BY WS-PL-IDX.                                        
018300         10  WT-NAME             PIC X(30).                               
018400         10  WT-POSITIONS        PIC X(12).                               
018500         10  WT-KEEPER-FLAG      PIC X(01).                               
018600         10  WT-KEEPER-TEAM      PIC X(20).                               
018700         10  WT-DRAFTED-FLAG     PIC X(01).                               
018800         10  WT-DRAFTED-TEAM     PIC X(08).                               
018900         10  WT-INFLATED-VALUE   PIC S9(03)V9.                            
019000         10  WT-STEAL-BELOW      PIC S9(03)V9.                            
019100         10  FILLER              PIC X(05).                               
019200                                                                          
019300 01  COMPANY-TITLE.                                                       
019400     05  FILLER                  PIC X(6)   VALUE 'DATE: '.               
019500     05  O-MM                    PIC 99.                                  
019600     05  FILLER                  PIC X      VALUE '/'.                    
019700     05  O-DD                    PIC 99.                                  
019800     05  FILLER                  PIC X      VALUE '/'.                    
019900     05  O-YY                    PIC 9(4).                                
020000     05  FILLER                  PIC X(34)  VALUE SPACES.                 
020100     05  FILLER                  PIC X(36)                                
020200         VALUE 'POTOMAC VALLEY ROTISSERIE LEAGUE'.                        
020300     05  FILLER                  PIC X(38)  VALUE SPACES.                 
020400     05  FILLER                  PIC X(6)   VALUE 'PAGE: '.               
020500     05  O-PCTR                  PIC Z9.                                  
020600                                                                          
020700 01  TEAM-BANNER-LINE.                                                    
020800     05  FILLER                  PIC X(06)  VALUE 'TEAM: '.               
020900     05  O-TEAM-ID               PIC X(08).                               
021000     05  FILLER                  PIC X(02)  VALUE SPACES.                 
021100     05  O-TEAM-NAME             PIC X(20).                               
021200     05  FILLER                  PIC X(96)  VALUE SPACES.                 
021300                                                                          
021400 01  ROSTER-HEAD-1.                                                       
021500     05  FILLER                  PIC X(50)  VALUE SPACES.                 
021600     05  FILLER                  PIC X(31)                                
021700         VALUE 'ROSTER NEEDS AND TOP CANDIDATES'.                         
021800     05  FILLER                  PIC X(51)  VALUE SPACES.                 
021900                                                                          
022000 01  ROSTER-HEAD-2.                                                       
022100     05  FILLER                  PIC X(04)  VALUE 'SLOT'.                 
022200     05  FILLER                  PIC X(02)  VALUE SPACES.                 
022300     05  FILLER                  PIC X(04)  VALUE 'INST'.                 
022400     05  FILLER                  PIC X(02)  VALUE SPACES.                 
022500     05  FILLER                  PIC X(08)  VALUE 'STATUS'.               
022600     05  FILLER                  PIC X(02)  VALUE SPACES.                 
022700     05  FILLER                  PIC X(30)                                
022800         VALUE 'PLAYER / TOP CANDIDATES'.                                 
022900     05  FILLER                  PIC X(02)  VALUE SPACES.                 
023000     05  FILLER                  PIC X(08)  VALUE 'INFLATED'.             
023100     05  FILLER                  PIC X(70)  VALUE SPACES.                 
023200                                                                          
023300 01  ROSTER-DETAIL.                                                       
023400     05  O-SLOT                  PIC X(02).                               
023500     05  FILLER                  PIC X(02)  VALUE SPACES.                 
023600     05  O-INST                  PIC Z9.                                  
023700     05  FILLER                  PIC X(02)  VALUE SPACES.                 
023800     05  O-STATUS                PIC X(08).                               
023900     05  FILLER                  PIC X(02)  VALUE SPACES.                 
024000     05  O-DETAIL-NAME           PIC X(30).                               
024100     05  FILLER                  PIC X(02)  VALUE SPACES.                 
024200     05  O-DETAIL-VALUE          PIC $ZZ9.9.                              
024300     05  FILLER                  PIC X(76)  VALUE SPACES.                 
024400                                                                          
024500 01  RECO-HEAD-1.                                                         
024600     05  FILLER                  PIC X(52)  VALUE SPACES.                 
024700     05  FILLER                  PIC X(28)                                
024800         VALUE 'TOP 10 DRAFT RECOMMENDATIONS'.                            
024900     05  FILLER                  PIC X(52)  VALUE SPACES.                 
025000                                                                          
025100 01  RECO-HEAD-2.                                                         
025200     05  FILLER                  PIC X(02)  VALUE 'RK'.                   
025300     05  FILLER                  PIC X(02)  VALUE SPACES.                 
025400     05  FILLER                  PIC X(02)  VALUE 'SL'.                   
025500     05  FILLER                  PIC X(02)  VALUE SPACES.                 
025600     05  FILLER                  PIC X(30)  VALUE 'PLAYER'.               
025700     05  FILLER                  PIC X(02)  VALUE SPACES.                 
025800     05  FILLER                  PIC X(06)  VALUE 'FAIR  '.               
025900     05  FILLER                  PIC X(02)  VALUE SPACES.                 
026000     05  FILLER                  PIC X(06)  VALUE 'STEAL '.               
026100     05  FILLER                  PIC X(02)  VALUE SPACES.                 
026200     05  FILLER                  PIC X(06)  VALUE 'URGNCY'.               
026300     05  FILLER                  PIC X(02)  VALUE SPACES.                 
026400     05  FILLER                  PIC X(06)  VALUE 'VALOVR'.               
026500     05  FILLER                  PIC X(02)  VALUE SPACES.                 
026600     05  FILLER                  PIC X(03)  VALUE 'FEA'.                  
026700     05  FILLER                  PIC X(57)  VALUE SPACES.                 
026800                                                                          
026900 01  RECO-DETAIL.                                                         
027000     05  O-RANK                  PIC Z9.                                  
027100     05  FILLER                  PIC X(02)  VALUE SPACES.                 
027200     05  O-SLOT2                 PIC X(02).                               
027300     05  FILLER                  PIC X(02)  VALUE SPACES.                 
027400     05  O-PLAYER-NAME           PIC X(30).                               
027500     05  FILLER                  PIC X(02)  VALUE SPACES.                 
027600     05  O-FAIR-PRICE            PIC $ZZ9.9.                              
027700     05  FILLER                  PIC X(02)  VALUE SPACES.                 
027800     05  O-STEAL-UNDER           PIC $ZZ9.9.                              
027900     05  FILLER                  PIC X(02)  VALUE SPACES.                 
028000     05  O-URGENCY               PIC ZZ9.99.                              
028100     05  FILLER                  PIC X(02)  VALUE SPACES.                 
028200     05  O-VALUE-OVER-NEXT       PIC ZZ9.99.                              
028300     05  FILLER                  PIC X(02)  VALUE SPACES.                 
028400     05  O-FEASIBLE              PIC X(03).                               
028500     05  FILLER                  PIC X(57)  VALUE SPACES.                 
028600                                                                          
028700 01  NO-RECO-LINE.                                                        
028800     05  FILLER                  PIC X(04)  VALUE SPACES.                 
028900     05  FILLER                  PIC X(49)                                
029000         VALUE 'TEAM ROSTER IS FULL - NO RECOMMENDATIONS TO PRI           
029100-        'NT'.                                                            
029200     05  FILLER                  PIC X(79)  VALUE SPACES.                 
029300                                                                          
029400 01  BLANK-LINE.                                                          
029500     05  FILLER                  PIC X(132) VALUE SPACES.                 
029600                                                                          
029700 01  CURRENT-DATE-AND-TIME.                                               
029800     05  I-DATE.                                                          
029900         10  I-YY                PIC 9(02).                               
030000         10  I-MM                PIC 9(02).                               
030100         10  I-DD                PIC 9(02).                               
030200     05  FILLER                  PIC X(02).                               
030300                                                                          
030400 PROCEDURE DIVISION.                                                      
030500 0000-MAIN.                                                               
030600     PERFORM 1000-INIT.                                                   
030700     PERFORM 2000-TEAM-MAINLINE THRU 2000-EXIT                            
030800         UNTIL MORE-TEAM = 'NO'.                                          
030900     PERFORM 8000-CLOSING.                                                
031000     STOP RUN.                                                            
031100                                                                          
031200*  OPENS THE FILES, PULLS THE WHOLE POOL INTO MEMORY ONCE, THEN  *        
031300*  PRIMES THE FIRST TEAM RECORD AND PRINTS THE FIRST PAGE HEAD.  *        
031400 1000-INIT.                                                               
031500     OPEN INPUT POOL3-IN TEAM2-IN.                                        
031600     OPEN OUTPUT RECOOUT.                                                 
031700     ACCEPT I-DATE FROM DATE.                                             
031800     MOVE I-MM TO O-MM.                                                   
031900     MOVE I-DD TO O-DD.                                                   
032000     MOVE 2000 TO O-YY.                                                   
032100     ADD I-YY TO O-YY.                                                    
032200     MOVE 0 TO IC-POOL-COUNT.                                             
032300     PERFORM 9100-READ-POOL.                                              
032400     PERFORM 1100-LOAD-POOL-TABLE THRU 1100-EXIT                          
032500         UNTIL MORE-POOL = 'NO'.                                          
032600     PERFORM 9400-REPORT-HEADINGS.                                        
032700     PERFORM 9200-READ-TEAM.                                              
032800                                                                          
032900*  FIELD-BY-FIELD LOAD OF ONE POOL RECORD INTO THE WORK TABLE.   *        
033000 1100-LOAD-POOL-TABLE.                                                    
033100     ADD 1 TO IC-POOL-COUNT.                                              
033200     SET WS-PL-IDX TO IC-POOL-COUNT.                                      
033300     MOVE PL-NAME TO WT-NAME (WS-PL-IDX).                                 
033400     MOVE PL-POSITIONS TO WT-POSITIONS (WS-PL-IDX).                       
033500     MOVE PL-KEEPER-FLAG TO WT-KEEPER-FLAG (WS-PL-IDX).                   
033600     MOVE PL-KEEPER-TEAM TO WT-KEEPER-TEAM (WS-PL-IDX).                   
033700     MOVE PL-DRAFTED-FLAG TO WT-DRAFTED-FLAG (WS-PL-IDX).                 
033800     MOVE PL-DRAFTED-TEAM TO WT-DRAFTED-TEAM (WS-PL-IDX).                 
033900     MOVE PL-INFLATED-VALUE TO WT-INFLATED-VALUE (WS-PL-IDX).             
034000     MOVE PL-STEAL-BELOW TO WT-STEAL-BELOW (WS-PL-IDX).                   
034100     PERFORM 9100-READ-POOL.                                              
034200 1100-EXIT.                                                               
034300     EXIT.                                                                
034400                                                                          
034500*  DRIVES ONE FRANCHISE THROUGH THE ROSTER BUILD, THE GREEDY     *        
034600*  SLOT ASSIGNMENT, AND THE TWO PRINTED SECTIONS.                *        
034700 2000-TEAM-MAINLINE.                                                      
034800     MOVE TM-TEAM-ID TO O-TEAM-ID.                                        
034900     MOVE TM-TEAM-NAME TO O-TEAM-NAME.                                    
035000     WRITE RECOLINE FROM BLANK-LINE                                       
035100         AFTER ADVANCING 2 LINES.                                         
035200     WRITE RECOLINE FROM TEAM-BANNER-LINE                                 
035300         AFTER ADVANCING 1 LINE.                                          
035400     PERFORM 3000-BUILD-ROSTER THRU 3000-EXIT.                            
035500     COMPUTE C-UNFILLED-SLOTS = 23 - C-ROSTER-COUNT.                      
035600     PERFORM 3200-SORT-ROSTER THRU 3200-EXIT.                             
035700     PERFORM 3300-RESET-SLOT-STATUS THRU 3300-EXIT.                       
035800     PERFORM 3400-ASSIGN-ALL-ROSTER THRU 3400-EXIT.                       
035900     MOVE 0 TO C-RECO-COUNT.                                              
036000     WRITE RECOLINE FROM ROSTER-HEAD-1                                    
036100         AFTER ADVANCING 1 LINE.                                          
036200     WRITE RECOLINE FROM ROSTER-HEAD-2                                    
036300         AFTER ADVANCING 1 LINE.                                          
036400     SET SL-IDX TO 1.                                                     
036500     PERFORM 4000-SLOT-MAINLINE THRU 4000-EXIT                            
036600         UNTIL SL-IDX > 10.                                               
036700     PERFORM 5000-SORT-RECO THRU 5000-EXIT.                               
036800     PERFORM 5100-PRINT-RECO THRU 5100-EXIT.                              
036900     PERFORM 9200-READ-TEAM.                                              
037000 2000-EXIT.                                                               
037100     EXIT.                                                                
037200                                                                          
037300*  GATHERS ONE TEAM'S KEEPERS AND DRAFT PICKS OUT OF THE POOL    *        
037400*  TABLE, THEN COUNTS HOW MANY SLOTS EACH ONE IS ELIGIBLE FOR.   *        
037500 3000-BUILD-ROSTER.                                                       
037600     MOVE 0 TO C-ROSTER-COUNT.                                            
037700     SET WS-PL-IDX TO 1.                                                  
037800     PERFORM 3100-BUILD-ONE THRU 3100-EXIT                                
037900         UNTIL WS-PL-IDX > IC-POOL-COUNT.                                 
038000 3000-EXIT.                                                               
038100     EXIT.                                                                
038200                                                                          
038300 3100-BUILD-ONE.                                                          
038400     IF (WT-KEEPER-FLAG (WS-PL-IDX) = 'Y'                                 
038500             AND WT-KEEPER-TEAM (WS-PL-IDX) = TM-TEAM-NAME)               
038600         OR (WT-DRAFTED-FLAG (WS-PL-IDX) = 'Y'                            
038700             AND WT-DRAFTED-TEAM (WS-PL-IDX) = TM-TEAM-ID)                
038800         ADD 1 TO C-ROSTER-COUNT                                          
038900         SET RW-IDX TO C-ROSTER-COUNT                                     
039000         MOVE WS-PL-IDX TO RW-POOL-IDX (RW-IDX)                           
039100         PERFORM 3150-COUNT-ELIG THRU 3150-EXIT.                          
039200     SET WS-PL-IDX UP BY 1.                                               
039300 3100-EXIT.                                                               
039400     EXIT.                                                                
039500                                                                          
039600*  HOW MANY OF THE TEN SLOTS THIS ROSTER PLAYER COULD FILL.      *        
039700 3150-COUNT-ELIG.                                                         
039800     MOVE WT-POSITIONS (RW-POOL-IDX (RW-IDX)) TO CP-POS-RAW.              
039900     MOVE 0 TO RW-ELIG-COUNT (RW-IDX).                                    
040000     SET SL-IDX TO 1.                                                     
040100     PERFORM 3160-COUNT-ONE-SLOT THRU 3160-EXIT                           
040200         UNTIL SL-IDX > 10.                                               
040300 3150-EXIT.                                                               
040400     EXIT.                                                                
040500                                                                          
040600 3160-COUNT-ONE-SLOT.                                                     
040700     PERFORM 9700-ELIGIBLE-CHECK THRU 9700-EXIT.                          
040800     IF W-IS-ELIGIBLE                                                     
040900         ADD 1 TO RW-ELIG-COUNT (RW-IDX).                                 
041000     SET SL-IDX UP BY 1.                                                  
041100 3160-EXIT.                                                               
041200     EXIT.                                                                
041300                                                                          
041400*  BUBBLE SORT, ASCENDING ON ELIGIBLE-SLOT COUNT, SO THE MOST    *        
041500*  CONSTRAINED PLAYER ON THE ROSTER IS ASSIGNED A SLOT FIRST.    *        
041600 3200-SORT-ROSTER.                                                        
041700     IF C-ROSTER-COUNT > 1                                                
041800         MOVE 1 TO W-OUTER                                                
041900         PERFORM 3210-OUTER-PASS THRU 3210-EXIT                           
042000             UNTIL W-OUTER >= C-ROSTER-COUNT.                             
042100 3200-EXIT.                                                               
042200     EXIT.                                                                
042300                                                                          
042400 3210-OUTER-PASS.                                                         
042500     MOVE 1 TO W-INNER.                                                   
042600     PERFORM 3220-INNER-COMPARE THRU 3220-EXIT                            
042700         UNTIL W-INNER > C-ROSTER-COUNT - W-OUTER.                        
042800     ADD 1 TO W-OUTER.                                                    
042900 3210-EXIT.                                                               
043000     EXIT.                                                                
043100                                                                          
043200 3220-INNER-COMPARE.                                                      
043300     SET RW-IX1 TO W-INNER.                                               
043400     SET RW-IX2 TO W-INNER.                                               
043500     SET RW-IX2 UP BY 1.                                                  
043600     IF RW-ELIG-COUNT (RW-IX1) > RW-ELIG-COUNT (RW-IX2)                   
043700         PERFORM 3230-SWAP-ENTRIES THRU 3230-EXIT.                        
043800     ADD 1 TO W-INNER.                                                    
043900 3220-EXIT.                                                               
044000     EXIT.                                                                
044100                                                                          
044200 3230-SWAP-ENTRIES.                                                       
044300     MOVE RW-ENTRY (RW-IX1) TO RW-SWAP-HOLD.                              
044400     MOVE RW-ENTRY (RW-IX2) TO RW-ENTRY (RW-IX1).                         
044500     MOVE RW-SWAP-HOLD TO RW-ENTRY (RW-IX2).                              
044600 3230-EXIT.                                                               
044700     EXIT.                                                                
044800                                                                          
044900*  CLEARS THE SLOT-FILLED COUNTS BEFORE A NEW TEAM IS WALKED.    *        
045000 3300-RESET-SLOT-STATUS.                                                  
045100     SET SL-IDX TO 1.                                                     
045200     PERFORM 3310-RESET-ONE-SLOT THRU 3310-EXIT                           
045300         UNTIL SL-IDX > 10.                                               
045400 3300-EXIT.                                                               
045500     EXIT.                                                                
045600                                                                          
045700 3310-RESET-ONE-SLOT.                                                     
045800     MOVE 0 TO TS-FILLED-COUNT (SL-IDX).                                  
045900     SET SL-IDX UP BY 1.                                                  
046000 3310-EXIT.                                                               
046100     EXIT.                                                                
046200                                                                          
046300*  WALKS THE SORTED ROSTER, MOST CONSTRAINED FIRST, ASSIGNING    *        
046400*  EACH PLAYER TO HIS FIRST ELIGIBLE OPEN SLOT IN ALPHABETICAL   *        
046500*  SLOT ORDER.                                                   *        
046600 3400-ASSIGN-ALL-ROSTER.                                                  
046700     IF C-ROSTER-COUNT > 0                                                
046800         SET RW-IDX TO 1                                                  
046900         PERFORM 3410-ASSIGN-ONE THRU 3410-EXIT                           
047000             UNTIL RW-IDX > C-ROSTER-COUNT.                               
047100 3400-EXIT.                                                               
047200     EXIT.                                                                
047300                                                                          
047400 3410-ASSIGN-ONE.                                                         
047500     MOVE WT-POSITIONS (RW-POOL-IDX (RW-IDX)) TO CP-POS-RAW.              
047600     MOVE 'N' TO W-ASSIGNED-SW.                                           
047700     SET SL-IDX TO 1.                                                     
047800     PERFORM 3420-TRY-ONE-SLOT THRU 3420-EXIT                             
047900         UNTIL SL-IDX > 10 OR W-ASSIGNED.                                 
048000     SET RW-IDX UP BY 1.                                                  
048100 3410-EXIT.                                                               
048200     EXIT.                                                                
048300                                                                          
048400 3420-TRY-ONE-SLOT.                                                       
048500     PERFORM 9700-ELIGIBLE-CHECK THRU 9700-EXIT.                          
048600     IF W-IS-ELIGIBLE                                                     
048700             AND TS-FILLED-COUNT (SL-IDX) < SL-CAPACITY (SL-IDX)          
048800         ADD 1 TO TS-FILLED-COUNT (SL-IDX)                                
048900         MOVE TS-FILLED-COUNT (SL-IDX) TO W-FILL-SUB                      
049000         MOVE RW-POOL-IDX (RW-IDX)                                        
049100             TO TS-FILL-SUB (SL-IDX W-FILL-SUB)                           
049200         MOVE 'Y' TO W-ASSIGNED-SW                                        
049300     ELSE                                                                 
049400         SET SL-IDX UP BY 1.                                              
049500 3420-EXIT.                                                               
049600     EXIT.                                                                
049700                                                                          
049800*  ONE SLOT TYPE - PRINTS EVERY INSTANCE (FILLED OR OPEN) AND,   *        
049900*  FOR AN OPEN SLOT, FIRST WORKS OUT THE TOP THREE AVAILABLE AND *        
050000*  FEEDS THEM INTO THE RECOMMENDATION TABLE.                     *        
050100 4000-SLOT-MAINLINE.                                                      
050200     IF TS-FILLED-COUNT (SL-IDX) < SL-CAPACITY (SL-IDX)                   
050300         PERFORM 4300-SCAN-TOP3 THRU 4300-EXIT                            
050400         PERFORM 4500-ADD-RECO-CANDIDATES THRU 4500-EXIT                  
050500     ELSE                                                                 
050600         MOVE 0 TO T3-POOL-IDX (1)                                        
050700         MOVE 0 TO T3-POOL-IDX (2)                                        
050800         MOVE 0 TO T3-POOL-IDX (3).                                       
050900     MOVE 0 TO W-OPEN-SEEN.                                               
051000     SET W-PRINT-INST TO 1.                                               
051100     PERFORM 4400-PRINT-ONE-INSTANCE THRU 4400-EXIT                       
051200         UNTIL W-PRINT-INST > SL-CAPACITY (SL-IDX).                       
051300     SET SL-IDX UP BY 1.                                                  
051400 4000-EXIT.                                                               
051500     EXIT.                                                                
051600                                                                          
051700 4300-SCAN-TOP3.                                                          
051800     MOVE -999.9 TO T3-VALUE (1).                                         
051900     MOVE -999.9 TO T3-VALUE (2).                                         
052000     MOVE -999.9 TO T3-VALUE (3).                                         
052100     MOVE 0 TO T3-POOL-IDX (1).                                           
052200     MOVE 0 TO T3-POOL-IDX (2).                                           
052300     MOVE 0 TO T3-POOL-IDX (3).                                           
052400     SET WS-PL-IDX TO 1.                                                  
052500     PERFORM 4310-TOP3-ONE-PLAYER THRU 4310-EXIT                          
052600         UNTIL WS-PL-IDX > IC-POOL-COUNT.                                 
052700 4300-EXIT.                                                               
052800     EXIT.                                                                
052900                                                                          
053000 4310-TOP3-ONE-PLAYER.                                                    
053100     IF WT-DRAFTED-FLAG (WS-PL-IDX) NOT = 'Y'                             
053200             AND WT-KEEPER-FLAG (WS-PL-IDX) NOT = 'Y'                     
053300         MOVE WT-POSITIONS (WS-PL-IDX) TO CP-POS-RAW                      
053400         PERFORM 9700-ELIGIBLE-CHECK THRU 9700-EXIT                       
053500         IF W-IS-ELIGIBLE                                                 
053600             PERFORM 4350-INSERT-TOP3 THRU 4350-EXIT.                     
053700     SET WS-PL-IDX UP BY 1.                                               
053800 4310-EXIT.                                                               
053900     EXIT.                                                                
054000                                                                          
054100*  INSERTS ONE CANDIDATE INTO THE TOP-THREE LIST, HIGHEST        *        
054200*  INFLATED VALUE FIRST.  ONLY THREE SLOTS, SO A PLAIN IF        *        
054300*  CASCADE DOES THE SORTING - NO LOOP NEEDED.                    *        
054400 4350-INSERT-TOP3.                                                        
054500     MOVE WS-PL-IDX TO W-CUR-POOL-IDX.                                    
054600     MOVE WT-INFLATED-VALUE (WS-PL-IDX) TO W-CUR-VALUE.                   
054700     IF W-CUR-VALUE > T3-VALUE (1)                                        
054800         MOVE T3-VALUE (2)    TO T3-VALUE (3)                             
054900         MOVE T3-POOL-IDX (2) TO T3-POOL-IDX (3)                          
055000         MOVE T3-VALUE (1)    TO T3-VALUE (2)                             
055100         MOVE T3-POOL-IDX (1) TO T3-POOL-IDX (2)                          
055200         MOVE W-CUR-VALUE     TO T3-VALUE (1)                             
055300         MOVE W-CUR-POOL-IDX  TO T3-POOL-IDX (1)                          
055400     ELSE                                                                 
055500         IF W-CUR-VALUE > T3-VALUE (2)                                    
055600             MOVE T3-VALUE (2)    TO T3-VALUE (3)                         
055700             MOVE T3-POOL-IDX (2) TO T3-POOL-IDX (3)                      
055800             MOVE W-CUR-VALUE     TO T3-VALUE (2)                         
055900             MOVE W-CUR-POOL-IDX  TO T3-POOL-IDX (2)                      
056000         ELSE                                                             
056100             IF W-CUR-VALUE > T3-VALUE (3)                                
056200                 MOVE W-CUR-VALUE    TO T3-VALUE (3)                      
056300                 MOVE W-CUR-POOL-IDX TO T3-POOL-IDX (3).                  
056400 4350-EXIT.                                                               
056500     EXIT.                                                                
056600                                                                          
056700*  PRINTS ONE SLOT INSTANCE - FILLED SHOWS THE ROSTER PLAYER,    *        
056800*  OPEN SHOWS THE NEXT-RANKED TOP-THREE CANDIDATE (ONE PER OPEN  *        
056900*  INSTANCE, NOT REPEATED).                                      *        
057000 4400-PRINT-ONE-INSTANCE.                                                 
057100     MOVE SPACES TO ROSTER-DETAIL.                                        
057200     MOVE SL-SLOT (SL-IDX) TO O-SLOT.                                     
057300     MOVE W-PRINT-INST TO O-INST.                                         
057400     IF W-PRINT-INST <= TS-FILLED-COUNT (SL-IDX)                          
057500         MOVE 'FILLED' TO O-STATUS                                        
057600         MOVE W-PRINT-INST TO W-FILL-SUB                                  
057700         SET WS-PL-IDX TO TS-FILL-SUB (SL-IDX W-FILL-SUB)                 
057800         MOVE WT-NAME (WS-PL-IDX) TO O-DETAIL-NAME                        
057900         MOVE 0 TO O-DETAIL-VALUE                                         
058000     ELSE                                                                 
058100         MOVE 'OPEN' TO O-STATUS                                          
058200         PERFORM 4450-FORMAT-CAND-LINE THRU 4450-EXIT.                    
058300     WRITE RECOLINE FROM ROSTER-DETAIL                                    
058400         AFTER ADVANCING 1 LINE                                           
058500         AT EOP PERFORM 9400-REPORT-HEADINGS.                             
058600     SET W-PRINT-INST UP BY 1.                                            
058700 4400-EXIT.                                                               
058800     EXIT.                                                                
058900                                                                          
059000 4450-FORMAT-CAND-LINE.                                                   
059100     ADD 1 TO W-OPEN-SEEN.                                                
059200     IF W-OPEN-SEEN = 1 AND T3-POOL-IDX (1) NOT = 0                       
059300         SET WS-PL-IDX TO T3-POOL-IDX (1)                                 
059400         MOVE WT-NAME (WS-PL-IDX) TO O-DETAIL-NAME                        
059500         MOVE T3-VALUE (1) TO O-DETAIL-VALUE                              
059600     ELSE                                                                 
059700         IF W-OPEN-SEEN = 2 AND T3-POOL-IDX (2) NOT = 0                   
059800             SET WS-PL-IDX TO T3-POOL-IDX (2)                             
059900             MOVE WT-NAME (WS-PL-IDX) TO O-DETAIL-NAME                    
060000             MOVE T3-VALUE (2) TO O-DETAIL-VALUE                          
060100         ELSE                                                             
060200             IF W-OPEN-SEEN = 3 AND T3-POOL-IDX (3) NOT = 0               
060300                 SET WS-PL-IDX TO T3-POOL-IDX (3)                         
060400                 MOVE WT-NAME (WS-PL-IDX) TO O-DETAIL-NAME                
060500                 MOVE T3-VALUE (3) TO O-DETAIL-VALUE                      
060600             ELSE                                                         
060700                 MOVE 'NO CANDIDATE AVAILABLE' TO O-DETAIL-NAME           
060800                 MOVE 0 TO O-DETAIL-VALUE.                                
060900 4450-EXIT.                                                               
061000     EXIT.                                                                
061100                                                                          
061200*  TURNS THE SLOT'S TOP THREE INTO SCORED RECOMMENDATION ROWS -  *        
061300*  VALUE-OVER-NEXT IS ONE NUMBER FOR THE WHOLE SLOT, BUT ONLY    *        
061400*  THE TOP CANDIDATE CARRIES ANY URGENCY.                        *        
061500 4500-ADD-RECO-CANDIDATES.                                                
061600     IF T3-POOL-IDX (1) = 0                                               
061700         GO TO 4500-EXIT.                                                 
061800     IF T3-POOL-IDX (2) = 0                                               
061900         MOVE T3-VALUE (1) TO W-VALUE-OVER-NEXT                           
062000     ELSE                                                                 
062100         COMPUTE W-VALUE-OVER-NEXT = T3-VALUE (1) - T3-VALUE (2).         
062200     MOVE 1 TO W-ADD-T3-IDX.                                              
062300     MOVE W-VALUE-OVER-NEXT TO W-ADD-URGENCY.                             
062400     PERFORM 4510-ADD-ONE-CAND THRU 4510-EXIT.                            
062500     IF T3-POOL-IDX (2) NOT = 0                                           
062600         MOVE 2 TO W-ADD-T3-IDX                                           
062700         MOVE 0 TO W-ADD-URGENCY                                          
062800         PERFORM 4510-ADD-ONE-CAND THRU 4510-EXIT.                        
062900     IF T3-POOL-IDX (3) NOT = 0                                           
063000         MOVE 3 TO W-ADD-T3-IDX                                           
063100         MOVE 0 TO W-ADD-URGENCY                                          
063200         PERFORM 4510-ADD-ONE-CAND THRU 4510-EXIT.                        
063300 4500-EXIT.                                                               
063400     EXIT.                                                                
063500                                                                          
063600 4510-ADD-ONE-CAND.                                                       
063700     IF C-RECO-COUNT < 30                                                 
063800         ADD 1 TO C-RECO-COUNT                                            
063900         SET RC-IDX TO C-RECO-COUNT                                       
064000         MOVE T3-POOL-IDX (W-ADD-T3-IDX) TO RC-POOL-IDX (RC-IDX)          
064100         MOVE SL-IDX TO RC-SLOT-IDX (RC-IDX)                              
064200         MOVE W-ADD-URGENCY TO RC-URGENCY (RC-IDX)                        
064300         MOVE W-VALUE-OVER-NEXT TO RC-VALUE-OVER-NEXT (RC-IDX)            
064400         MOVE T3-VALUE (W-ADD-T3-IDX) TO W-CAND-VALUE                     
064500         COMPUTE W-FEAS-THRESHOLD =                                       
064600             W-CAND-VALUE + (C-UNFILLED-SLOTS - 1)                        
064700         IF TM-REMAINING-BUDGET >= W-FEAS-THRESHOLD                       
064800             MOVE 'Y' TO RC-FEASIBLE-FLAG (RC-IDX)                        
064900         ELSE                                                             
065000             MOVE 'N' TO RC-FEASIBLE-FLAG (RC-IDX)                        
065100         COMPUTE RC-COMBINED-SCORE (RC-IDX) ROUNDED =                     
065200             (0.4 * W-ADD-URGENCY) + (0.6 * W-CAND-VALUE).                
065300 4510-EXIT.                                                               
065400     EXIT.                                                                
065500                                                                          
065600*  BUBBLE SORT, DESCENDING ON COMBINED SCORE, SO THE TEN BEST    *        
065700*  PICKUPS FOR THE TEAM PRINT FIRST.                             *        
065800 5000-SORT-RECO.                                                          
065900     IF C-RECO-COUNT > 1                                                  
066000         MOVE 1 TO W-OUTER                                                
066100         PERFORM 5010-OUTER-PASS THRU 5010-EXIT                           
066200             UNTIL W-OUTER >= C-RECO-COUNT.                               
066300 5000-EXIT.                                                               
066400     EXIT.                                                                
066500                                                                          
066600 5010-OUTER-PASS.                                                         
066700     MOVE 1 TO W-INNER.                                                   
066800     PERFORM 5020-INNER-COMPARE THRU 5020-EXIT                            
066900         UNTIL W-INNER > C-RECO-COUNT - W-OUTER.                          
067000     ADD 1 TO W-OUTER.                                                    
067100 5010-EXIT.                                                               
067200     EXIT.                                                                
067300                                                                          
067400 5020-INNER-COMPARE.                                                      
067500     SET RC-IX1 TO W-INNER.                                               
067600     SET RC-IX2 TO W-INNER.                                               
067700     SET RC-IX2 UP BY 1.                                                  
067800     IF RC-COMBINED-SCORE (RC-IX1) < RC-COMBINED-SCORE (RC-IX2)           
067900         PERFORM 5030-SWAP-ENTRIES THRU 5030-EXIT.                        
068000     ADD 1 TO W-INNER.                                                    
068100 5020-EXIT.                                                               
068200     EXIT.                                                                
068300                                                                          
068400 5030-SWAP-ENTRIES.                                                       
068500     MOVE RC-ENTRY (RC-IX1) TO RC-SWAP-HOLD.                              
068600     MOVE RC-ENTRY (RC-IX2) TO RC-ENTRY (RC-IX1).                         
068700     MOVE RC-SWAP-HOLD TO RC-ENTRY (RC-IX2).                              
068800 5030-EXIT.                                                               
068900     EXIT.                                                                
069000                                                                          
069100*  PRINTS UP TO TEN RECOMMENDATIONS, OR A ONE-LINE MESSAGE IF    *        
069200*  THE TEAM HAS NO OPEN SLOTS LEFT TO FILL.                      *        
069300 5100-PRINT-RECO.                                                         
069400     WRITE RECOLINE FROM BLANK-LINE                                       
069500         AFTER ADVANCING 1 LINE.                                          
069600     IF C-RECO-COUNT = 0                                                  
069700         WRITE RECOLINE FROM NO-RECO-LINE                                 
069800             AFTER ADVANCING 1 LINE                                       
069900     ELSE                                                                 
070000         WRITE RECOLINE FROM RECO-HEAD-1                                  
070100             AFTER ADVANCING 1 LINE                                       
070200         WRITE RECOLINE FROM RECO-HEAD-2                                  
070300             AFTER ADVANCING 1 LINE                                       
070400         SET RC-IDX TO 1                                                  
070500         PERFORM 5110-PRINT-ONE-RECO THRU 5110-EXIT                       
070600             UNTIL RC-IDX > C-RECO-COUNT OR RC-IDX > 10.                  
070700 5100-EXIT.                                                               
070800     EXIT.                                                                
070900                                                                          
071000 5110-PRINT-ONE-RECO.                                                     
071100     MOVE SPACES TO RECO-DETAIL.                                          
071200     MOVE RC-IDX TO O-RANK.                                               
071300     SET SL-IDX TO RC-SLOT-IDX (RC-IDX).                                  
071400     MOVE SL-SLOT (SL-IDX) TO O-SLOT2.                                    
071500     SET WS-PL-IDX TO RC-POOL-IDX (RC-IDX).                               
071600     MOVE WT-NAME (WS-PL-IDX) TO O-PLAYER-NAME.                           
071700     MOVE WT-INFLATED-VALUE (WS-PL-IDX) TO O-FAIR-PRICE.                  
071800     MOVE WT-STEAL-BELOW (WS-PL-IDX) TO O-STEAL-UNDER.                    
071900     MOVE RC-URGENCY (RC-IDX) TO O-URGENCY.                               
072000     MOVE RC-VALUE-OVER-NEXT (RC-IDX) TO O-VALUE-OVER-NEXT.               
072100     IF RC-FEASIBLE-FLAG (RC-IDX) = 'Y'                                   
072200         MOVE 'YES' TO O-FEASIBLE                                         
072300     ELSE                                                                 
072400         MOVE 'NO ' TO O-FEASIBLE.                                        
072500     WRITE RECOLINE FROM RECO-DETAIL                                      
072600         AFTER ADVANCING 1 LINE                                           
072700         AT EOP PERFORM 9400-REPORT-HEADINGS.                             
072800     SET RC-IDX UP BY 1.                                                  
072900 5110-EXIT.                                                               
073000     EXIT.                                                                
073100                                                                          
073200*  GIVEN A PLAYER'S POSITION STRING IN CP-POS-RAW AND A SLOT     *        
073300*  UNDER TEST IN SL-IDX, SETS W-ELIGIBLE-SW TO 'Y' IF ANY OF THE *        
073400*  PLAYER'S POSITIONS APPEARS ON THAT SLOT'S ELIGIBLE LIST.      *        
073500 9700-ELIGIBLE-CHECK.                                                     
073600     MOVE 'N' TO W-ELIGIBLE-SW.                                           
073700     SET CP-IDX TO 1.                                                     
073800     PERFORM 9710-CHECK-ONE-CHUNK THRU 9710-EXIT                          
073900         UNTIL CP-IDX > 4 OR W-IS-ELIGIBLE.                               
074000 9700-EXIT.                                                               
074100     EXIT.                                                                
074200                                                                          
074300 9710-CHECK-ONE-CHUNK.                                                    
074400     IF CP-POS (CP-IDX) NOT = SPACES                                      
074500         IF CP-POS (CP-IDX) (1:2) = SL-POS-1 (SL-IDX)                     
074600              OR CP-POS (CP-IDX) (1:2) = SL-POS-2 (SL-IDX)                
074700              OR CP-POS (CP-IDX) (1:2) = SL-POS-3 (SL-IDX)                
074800              OR CP-POS (CP-IDX) (1:2) = SL-POS-4 (SL-IDX)                
074900              OR CP-POS (CP-IDX) (1:2) = SL-POS-5 (SL-IDX)                
075000              OR CP-POS (CP-IDX) (1:2) = SL-POS-6 (SL-IDX)                
075100              OR CP-POS (CP-IDX) (1:2) = SL-POS-7 (SL-IDX)                
075200             MOVE 'Y' TO W-ELIGIBLE-SW.                                   
075300     SET CP-IDX UP BY 1.                                                  
075400 9710-EXIT.                                                               
075500     EXIT.                                                                
075600                                                                          
075700*  PAGE HEADING - TITLE LINE ONLY, SINCE EACH TEAM PRINTS ITS    *        
075800*  BANNER AND COLUMN HEADS AS IT STARTS.                         *        
075900 9400-REPORT-HEADINGS.                                                    
076000     ADD 1 TO C-PCTR.                                                     
076100     MOVE C-PCTR TO O-PCTR.                                               
076200     WRITE RECOLINE FROM COMPANY-TITLE                                    
076300         AFTER ADVANCING PAGE.                                            
076400                                                                          
076500 9100-READ-POOL.                                                          
076600     READ POOL3-IN                                                        
076700         AT END                                                           
076800             MOVE 'NO' TO MORE-POOL.                                      
076900                                                                          
077000 9200-READ-TEAM.                                                          
077100     READ TEAM2-IN                                                        
077200         AT END                                                           
077300             MOVE 'NO' TO MORE-TEAM.                                      
077400                                                                          
077500*  CLOSES OUT THE RUN - NOTHING BUT DISPLAY TOTALS, THE SAME AS  *        
077600*  EVERY OTHER STEP IN THIS JOB STREAM.                          *        
077700 8000-CLOSING.                                                            
077800     DISPLAY 'PVRRECO - PLAYERS IN POOL    : ' IC-POOL-COUNT.             
077900     DISPLAY 'PVRRECO - REPORT PAGES       : ' C-PCTR.                    
078000     CLOSE POOL3-IN TEAM2-IN RECOOUT.                                     
