000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PVRDRFT.                                                  
000300 AUTHOR.        LUCAS CHAPMAN.                                            
000400 INSTALLATION.  POTOMAC VALLEY ROTISSERIE LEAGUE.                         
000500 DATE-WRITTEN.  03/22/1994.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE USE ONLY.                    
000800******************************************************************        
000900*  THIS PROGRAM POSTS THE LIVE AUCTION, ONE PICK AT A TIME, IN  *         
001000*  THE ORDER THE AUCTIONEER CALLED THEM.  EACH PICK IS VALIDATED*         
001100*  AGAINST THE POOL AND THE TEAM TABLE, THE TEAM'S BUDGET IS     *        
001200*  CHARGED, LEAGUE INFLATION IS RECOMPUTED, THE WHOLE POOL IS    *        
001300*  RE-PRICED AT THE NEW RATE, AND THE PICK IS GRADED AGAINST THE *        
001400*  PLAYER'S FRESH PRE-BID RANGE.  BAD PICKS FALL OUT TO A        *        
001500*  CARRYOVER FILE INSTEAD OF STOPPING THE RUN.                   *        
001600*                                                                *        
001700*  CHANGE LOG                                                   *         
001800*  ------------------------------------------------------------ *         
001900*  03/22/94 LCH PVR-0003  ORIGINAL PROGRAM WRITTEN FOR THE FIRST *        
002000*                         PVR LIVE AUCTION.                      *        
002100*  04/18/95 LCH PVR-0009  ADDED THE REJECT CARRYOVER FILE - TIED *        
002200*                         AUCTIONEER MIS-KEYED A PLAYER ID AND   *        
002300*                         THE OLD VERSION JUST ABENDED.          *        
002400*  01/09/99 RDW PVR-0031  Y2K REVIEW - NO DATE MATH IN THIS      *        
002500*                         PROGRAM, NO CHANGE REQUIRED.           *        
002600*  03/14/01 JMP PVR-0036  CLASSIFICATION LABELS MOVED INTO A     *        
002700*                         TABLE SO THE BOARD CAN RE-WORD THEM    *        
002800*                         WITHOUT A RECOMPILE.                   *        
002900*  04/18/01 JMP PVR-0047  VALUE-DIFF SIGN FIXED - WAS PRICE LESS *        
003000*                         INFLATED VALUE, SHOWING STEALS AS      *        
003100*                         NEGATIVE AND OVERPAYS AS POSITIVE ON   *        
003200*                         THE DRAFT LOG.  NOW INFLATED VALUE     *        
003300*                         LESS PRICE, PER THE ALERT RECORD       *        
003400*                         LAYOUT.                                *        
003500*  06/11/04 JMP PVR-0048  ADDED PICK-UNDO HANDLING.  A PICKS     *        
003600*                         RECORD WITH PK-ACTION-CODE OF 'U'      *        
003700*                         PULLS THE NAMED PLAYER BACK OUT OF THE *        
003800*                         AUCTION INSTEAD OF POSTING A NEW ONE - *        
003900*                         TEAM BUDGET AND PICK LIST REVERSED,    *        
004000*                         DRAFT FLAG CLEARED, INFLATION AND THE  *        
004100*                         WHOLE POOL RE-PRICED JUST LIKE A PICK, *        
004200*                         AND AN ALERT LINE WRITTEN SO THE BOARD *        
004300*                         CAN SEE THE CORRECTION ON THE LOG.     *        
004400*                         COMMISSIONER WAS HAND-EDITING TEAMFILE *        
004500*                         AFTER EVERY AUCTIONEER MISCALL - THIS  *        
004600*                         LETS THE NEXT PICKS RUN FIX IT.        *        
004700******************************************************************        
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400                                                                          
005500     SELECT POOL2-IN                                                      
005600         ASSIGN TO POOL2                                                  
005700         ORGANIZATION IS LINE SEQUENTIAL.                                 
005800                                                                          
005900     SELECT TEAM-IN                                                       
006000         ASSIGN TO TEAMFILE                                               
006100         ORGANIZATION IS LINE SEQUENTIAL.                                 
006200                                                                          
006300     SELECT PICKS-IN                                                      
006400         ASSIGN TO PICKS                                                  
006500         ORGANIZATION IS LINE SEQUENTIAL.                                 
006600                                                                          
006700     SELECT POOL3-OUT                                                     
006800         ASSIGN TO POOL3                                                  
006900         ORGANIZATION IS LINE SEQUENTIAL.                                 
007000                                                                          
007100     SELECT TEAM2-OUT                                                     
007200         ASSIGN TO TEAMFILE2                                              
007300         ORGANIZATION IS LINE SEQUENTIAL.                                 
007400                                                                          
007500     SELECT ALERTS-OUT                                                    
007600         ASSIGN TO ALERTS                                                 
007700         ORGANIZATION IS LINE SEQUENTIAL.                                 
007800                                                                          
007900     SELECT REJECTS-OUT                                                   
008000         ASSIGN TO REJECTS                                                
008100         ORGANIZATION IS LINE SEQUENTIAL.                                 
008200                                                                          
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500                                                                          
008600 FD  POOL2-IN                                                             
008700     LABEL RECORD IS STANDARD                                             
008800     DATA RECORD IS PL-POOL-REC.                                          
008900     COPY POOLREC.                                                        
009000                                                                          
009100 FD  TEAM-IN                                                              
009200     LABEL RECORD IS STANDARD                                             
009300     DATA RECORD IS TM-TEAM-REC.                                          
009400     COPY TEAMREC.                                                        
009500                                                                          
009600 FD  PICKS-IN                                                             
009700     LABEL RECORD IS STANDARD                                             
009800     DATA RECORD IS PK-PICK-REC.                                          
009900     COPY PIKREC.                                                         
010000                                                                          
010100 FD  POOL3-OUT                                                            
010200     LABEL RECORD IS STANDARD                                             
010300     DATA RECORD IS PO-POOL-REC.                                          
010400     COPY POOLREC REPLACING ==PL-== BY ==PO-==.                           
010500                                                                          
010600 FD  TEAM2-OUT                                                            
010700     LABEL RECORD IS STANDARD                                             
010800     DATA RECORD IS TO-TEAM-REC.                                          
010900     COPY TEAMREC REPLACING ==TM-== BY ==TO-==.                           
011000                                                                          
011100 FD  ALERTS-OUT                                                           
011200     LABEL RECORD IS STANDARD                                             
011300     DATA RECORD IS AL-ALERT-REC.                                         
011400     COPY ALTREC.                                                         
011500                                                                          
011600 FD  REJECTS-OUT                                                          
011700     LABEL RECORD IS STANDARD                                             
011800     DATA RECORD IS RJ-REJECT-REC.                                        
011900     COPY REJREC.                                                         
012000                                                                          
012100 WORKING-STORAGE SECTION.                                                 
012200 01  WORK-AREA.                                                           
012300     05  MORE-POOL               PIC XXX     VALUE 'YES'.                 
012400     05  MORE-TEAMS               PIC XXX     VALUE 'YES'.                
012500     05  MORE-PICKS               PIC XXX     VALUE 'YES'.                
012600     05  W-PLAYER-FOUND-SW        PIC X       VALUE 'N'.                  
012700         88  W-PLAYER-FOUND               VALUE 'Y'.                      
012800     05  W-TEAM-FOUND-SW          PIC X       VALUE 'N'.                  
012900         88  W-TEAM-FOUND                  VALUE 'Y'.                     
013000     05  W-REJECT-SW              PIC X       VALUE 'N'.                  
013100         88  W-PICK-REJECTED               VALUE 'Y'.                     
013200     05  W-REASON                PIC X(40).                               
013300     05  FILLER                  PIC X(08)   VALUE SPACES.                
013400                                                                          
013500 01  CTR-AREA COMP.                                                       
013600     05  IC-POOL-COUNT            PIC 9(04)   VALUE 0.                    
013700     05  CT-PICKS-READ            PIC 9(03)   VALUE 0.                    
013800     05  CT-PICKS-POSTED          PIC 9(03)   VALUE 0.                    
013900     05  CT-PICKS-REJECTED        PIC 9(03)   VALUE 0.                    
014000     05  CT-PICKS-UNDONE          PIC 9(03)   VALUE 0.                    
014100     05  W-PICK-SEQ               PIC 9(03)   VALUE 0.                    
014200     05  W-UNDO-SUB               PIC 9(02)   VALUE 0.                    
014300     05  W-WRITE-SUB              PIC 9(04).                              
014400     05  FILLER                   PIC 9(01)   VALUE 0.                    
014500                                                                          
014600 01  DRAFT-WORK.                                                          
014700     05  W-KEEPER-SALARY-TOTAL    PIC 9(05)     VALUE 0.                  
014800     05  W-KEEPER-VALUE-TOTAL     PIC S9(05)V9  VALUE 0.                  
014900     05  W-PICK-PRICE-TOTAL       PIC 9(05)     VALUE 0.                  
015000     05  W-DRAFTED-VALUE-TOTAL    PIC S9(05)V9  VALUE 0.                  
015100     05  W-INFL-NUMER             PIC S9(05)V9  VALUE 0.                  
015200     05  W-INFL-DENOM             PIC S9(05)V9  VALUE 0.                  
015300     05  W-INFLATION-RATE         PIC S9V9(04)  VALUE 1.0000.             
015400     05  W-VALUE-DIFF             PIC S9(03)V9  VALUE 0.                  
015500     05  W-UNDO-PRICE             PIC 9(03)     VALUE 0.                  
015600     05  W-CLASS-IDX              PIC 9(01)     VALUE 0.                  
015700     05  FILLER                   PIC X(02)     VALUE SPACES.             
015800                                                                          
015900*  PRE-BID RANGE MULTIPLIERS - SAME TABLE-NOT-LITERAL HABIT USED *        
016000*  IN PVRVAL, KEPT FOR THE RE-PRICE AFTER EVERY PICK.            *        
016100 01  RANGE-MULT-INFO.                                                     
016200     05  FILLER                  PIC 9V9999  VALUE 0.7000.                
016300     05  FILLER                  PIC 9V9999  VALUE 0.9000.                
016400     05  FILLER                  PIC 9V9999  VALUE 1.1000.                
016500     05  FILLER                  PIC 9V9999  VALUE 1.2000.                
016600     05  FILLER                  PIC 9V9999  VALUE 1.4000.                
016700 01  RANGE-MULT-TABLE REDEFINES RANGE-MULT-INFO.                          
016800     05  RM-RATE                 PIC 9V9999  OCCURS 5 TIMES.              
016900                                                                          
017000*  CLASSIFICATION LABELS, KEPT AS A TABLE RATHER THAN FIVE       *        
017100*  SEPARATE MOVE LITERALS, PER PVR-0036 ABOVE.                   *        
017200 01  CLASS-LABEL-INFO.                                                    
017300     05  FILLER                  PIC X(12)  VALUE 'BIG STEAL   '.         
017400     05  FILLER                  PIC X(12)  VALUE 'STEAL       '.         
017500     05  FILLER                  PIC X(12)  VALUE 'FAIR        '.         
017600     05  FILLER                  PIC X(12)  VALUE 'OVERPAY     '.         
017700     05  FILLER                  PIC X(12)  VALUE 'BIG OVERPAY '.         
017800 01  CLASS-LABEL-TABLE REDEFINES CLASS-LABEL-INFO.                        
017900     05  CL-LABEL                PIC X(12)  OCCURS 5 TIMES.               
018000                                                                          
018100*  LEAGUE BUDGET CONSTANTS - TOTAL POOL AND PER-TEAM CAP - HELD  *        
018200*  AS A TABLE SO A BYLAW CHANGE TO EITHER FIGURE IS ONE VALUE    *        
018300*  CLAUSE, NOT A SEARCH-AND-REPLACE THROUGH THE PROGRAM.         *        
018400 01  BUDGET-CONST-INFO.                                                   
018500     05  FILLER                  PIC 9(04)  VALUE 2970.                   
018600     05  FILLER                  PIC 9(04)  VALUE 0270.                   
018700 01  BUDGET-CONST-TABLE REDEFINES BUDGET-CONST-INFO.                      
018800     05  BC-AMOUNT                PIC 9(04) OCCURS 2 TIMES.               
018900                                                                          
019000*  WORKING COPY OF THE ELEVEN-TEAM FILE - BUDGET AND PICK LIST   *        
019100*  ACCUMULATE HERE AS EACH PICK IS POSTED.                       *        
019200 01  TEAM-WORK-TABLE.                                                     
019300     05  TW-ENTRY OCCURS 11 TIMES INDEXED BY TW-IDX.                      
019400         10  TW-TEAM-ID           PIC X(08).                              
019500         10  TW-TEAM-NAME         PIC X(20).                              
019600         10  TW-KEEPER-COUNT      PIC 9(02).                              
019700         10  TW-KEEPER-SALARY     PIC 9(04).                              
019800         10  TW-BUDGET-SPENT      PIC 9(04).                              
019900         10  TW-REMAINING-BUDGET  PIC S9(04).                             
020000         10  TW-PICK-COUNT        PIC 9(02).                              
020100         10  TW-PICKS OCCURS 23 TIMES.                                    
020200             15  TW-PICK-PLAYER-ID PIC X(08).                             
020300             15  TW-PICK-PRICE     PIC 9(03).                             
020400         10  FILLER               PIC X(10).                              
020500                                                                          
020600*  IN-MEMORY PLAYER POOL, CARRIED IN FROM POOL2 AND RE-WRITTEN   *        
020700*  TO POOL3 WHEN THE AUCTION CLOSES.                             *        
020800 01  WS-POOL-TABLE.                                                       
020900     05  WS-POOL-ENTRY OCCURS 1000 TIMES INDEXED BY WS-PL-IDX.            
021000         10  WT-PLAYER-ID        PIC X(08).                               
021100         10  WT-NAME             PIC X(30).                               
021200         10  WT-TEAM             PIC X(03).                               
021300         10  WT-POSITIONS        PIC X(12).                               
021400         10  WT-HITTER-FLAG      PIC X(01).                               
021500         10  WT-PA               PIC 9(03).                               
021600         10  WT-AB               PIC 9(03).                               
021700         10  WT-H                PIC 9(03).                               
021800         10  WT-HR               PIC 9(03).                               
021900         10  WT-R                PIC 9(03).                               
022000         10  WT-RBI              PIC 9(03).                               
022100         10  WT-SB               PIC 9(03).                               
022200         10  WT-BA               PIC 9V9(03).                             
022300         10  WT-GS               PIC 9(03).                               
022400         10  WT-G                PIC 9(03).                               
022500         10  WT-IP               PIC 9(03)V9.                             
022600         10  WT-W                PIC 9(02).                               
022700         10  WT-SV               PIC 9(02).                               
022800         10  WT-K                PIC 9(03).                               
022900         10  WT-ERA              PIC 9V99.                                
023000         10  WT-WHIP             PIC 9V999.                               
023100         10  WT-AGE              PIC 9(02).                               
023200         10  WT-XBA              PIC 9V9(03).                             
023300         10  WT-XSLG             PIC 9V9(03).                             
023400         10  WT-XWOBA            PIC 9V9(03).                             
023500         10  WT-BARREL-PCT       PIC 99V9.                                
023600         10  WT-HARDHIT-PCT      PIC 99V9.                                
023700         10  WT-SPD              PIC 9V9.                                 
023800         10  WT-STUFF-PLUS       PIC 9(03).                               
023900         10  WT-K-PCT            PIC 99V9.                                
024000         10  WT-CSW-PCT          PIC 99V9.                                
024100         10  WT-XERA             PIC 9V99.                                
024200         10  WT-LOCATION-PLUS    PIC 9(03).                               
024300         10  WT-SWSTR-PCT        PIC 99V9.                                
024400         10  WT-R-SGP            PIC S9(03)V99.                           
024500         10  WT-HR-SGP           PIC S9(03)V99.                           
024600         10  WT-RBI-SGP          PIC S9(03)V99.                           
024700         10  WT-SB-SGP           PIC S9(03)V99.                           
024800         10  WT-BA-SGP           PIC S9(03)V99.                           
024900         10  WT-W-SGP            PIC S9(03)V99.                           
025000         10  WT-SV-SGP           PIC S9(03)V99.                           
025100         10  WT-K-SGP            PIC S9(03)V99.                           
025200         10  WT-ERA-SGP          PIC S9(03)V99.                           
025300         10  WT-WHIP-SGP         PIC S9(03)V99.                           
025400         10  WT-TOTAL-SGP        PIC S9(03)V99.                           
025500         10  WT-BREAKOUT-SCORE   PIC S9V99.                               
025600         10  WT-BREAKOUT-LABEL   PIC X(16).                               
025700         10  WT-KEEPER-FLAG      PIC X(01).                               
025800         10  WT-KEEPER-TEAM      PIC X(20).                               
025900         10  WT-KEEPER-SALARY    PIC 9(03).                               
026000         10  WT-DRAFTED-FLAG     PIC X(01).                               
026100         10  WT-DRAFTED-TEAM     PIC X(08).                               
026200         10  WT-DRAFTED-PRICE    PIC 9(03).                               
026300         10  WT-DOLLAR-VALUE     PIC S9(03)V9.                            
026400         10  WT-INFLATED-VALUE   PIC S9(03)V9.                            
026500         10  WT-STEAL-BELOW      PIC S9(03)V9.                            
026600         10  WT-VALUE-BELOW      PIC S9(03)V9.                            
026700         10  WT-FAIR-LOW         PIC S9(03)V9.                            
026800         10  WT-FAIR-HIGH        PIC S9(03)V9.                            
026900         10  WT-OVERPAY-ABOVE    PIC S9(03)V9.                            
027000         10  WT-BIG-OVERPAY-ABOVE PIC S9(03)V9.                           
027100         10  FILLER              PIC X(05).                               
027200                                                                          
027300 PROCEDURE DIVISION.                                                      
027400 0000-MAIN.                                                               
027500     PERFORM 1000-INIT.                                                   
027600     PERFORM 2000-DRAFT-MAINLINE                                          
027700         UNTIL MORE-PICKS = 'NO'.                                         
027800     PERFORM 7000-WRITE-POOL3.                                            
027900     PERFORM 7500-WRITE-TEAMOUT2.                                         
028000     PERFORM 8000-CLOSING.                                                
028100     STOP RUN.                                                            
028200                                                                          
028300 1000-INIT.                                                               
028400     OPEN INPUT POOL2-IN.                                                 
028500     OPEN INPUT TEAM-IN.                                                  
028600     OPEN INPUT PICKS-IN.                                                 
028700     OPEN OUTPUT POOL3-OUT.                                               
028800     OPEN OUTPUT TEAM2-OUT.                                               
028900     OPEN OUTPUT ALERTS-OUT.                                              
029000     OPEN OUTPUT REJECTS-OUT.                                             
029100                                                                          
029200     PERFORM 9100-READ-POOL.                                              
029300     PERFORM 1100-LOAD-POOL-TABLE                                         
029400         UNTIL MORE-POOL = 'NO'.                                          
029500                                                                          
029600     PERFORM 9200-READ-TEAM.                                              
029700     PERFORM 1200-LOAD-TEAM-TABLE                                         
029800         UNTIL MORE-TEAMS = 'NO'.                                         
029900                                                                          
030000     PERFORM 1300-STARTING-TOTALS THRU 1300-EXIT.                         
030100                                                                          
030200     PERFORM 9300-READ-PICK.                                              
030300                                                                          
030400*  CARRIES ONE POOL2 RECORD INTO THE WORKING TABLE UNCHANGED -   *        
030500*  THIS PROGRAM ONLY TOUCHES DRAFT STATUS AND DOLLAR FIELDS.     *        
030600 1100-LOAD-POOL-TABLE.                                                    
030700     ADD 1 TO IC-POOL-COUNT.                                              
030800     SET WS-PL-IDX TO IC-POOL-COUNT.                                      
030900     MOVE PL-PLAYER-ID TO WT-PLAYER-ID (WS-PL-IDX).                       
031000     MOVE PL-NAME TO WT-NAME (WS-PL-IDX).                                 
031100     MOVE PL-TEAM TO WT-TEAM (WS-PL-IDX).                                 
031200     MOVE PL-POSITIONS TO WT-POSITIONS (WS-PL-IDX).                       
031300     MOVE PL-HITTER-FLAG TO WT-HITTER-FLAG (WS-PL-IDX).                   
031400     MOVE PL-PA TO WT-PA (WS-PL-IDX).                                     
031500     MOVE PL-AB TO WT-AB (WS-PL-IDX).                                     
031600     MOVE PL-H TO WT-H (WS-PL-IDX).                                       
031700     MOVE PL-HR TO WT-HR (WS-PL-IDX).                                     
031800     MOVE PL-R TO WT-R (WS-PL-IDX).                                       
031900     MOVE PL-RBI TO WT-RBI (WS-PL-IDX).                                   
032000     MOVE PL-SB TO WT-SB (WS-PL-IDX).                                     
032100     MOVE PL-BA TO WT-BA (WS-PL-IDX).                                     
032200     MOVE PL-GS TO WT-GS (WS-PL-IDX).                                     
032300     MOVE PL-G TO WT-G (WS-PL-IDX).                                       
032400     MOVE PL-IP TO WT-IP (WS-PL-IDX).                                     
032500     MOVE PL-W TO WT-W (WS-PL-IDX).                                       
032600     MOVE PL-SV TO WT-SV (WS-PL-IDX).                                     
032700     MOVE PL-K TO WT-K (WS-PL-IDX).                                       
032800     MOVE PL-ERA TO WT-ERA (WS-PL-IDX).                                   
032900     MOVE PL-WHIP TO WT-WHIP (WS-PL-IDX).                                 
033000     MOVE PL-AGE TO WT-AGE (WS-PL-IDX).                                   
033100     MOVE PL-XBA TO WT-XBA (WS-PL-IDX).                                   
033200     MOVE PL-XSLG TO WT-XSLG (WS-PL-IDX).                                 
033300     MOVE PL-XWOBA TO WT-XWOBA (WS-PL-IDX).                               
033400     MOVE PL-BARREL-PCT TO WT-BARREL-PCT (WS-PL-IDX).                     
033500     MOVE PL-HARDHIT-PCT TO WT-HARDHIT-PCT (WS-PL-IDX).                   
033600     MOVE PL-SPD TO WT-SPD (WS-PL-IDX).                                   
033700     MOVE PL-STUFF-PLUS TO WT-STUFF-PLUS (WS-PL-IDX).                     
033800     MOVE PL-K-PCT TO WT-K-PCT (WS-PL-IDX).                               
033900     MOVE PL-CSW-PCT TO WT-CSW-PCT (WS-PL-IDX).                           
034000     MOVE PL-XERA TO WT-XERA (WS-PL-IDX).                                 
034100     MOVE PL-LOCATION-PLUS TO WT-LOCATION-PLUS (WS-PL-IDX).               
034200     MOVE PL-SWSTR-PCT TO WT-SWSTR-PCT (WS-PL-IDX).                       
034300     MOVE PL-R-SGP TO WT-R-SGP (WS-PL-IDX).                               
034400     MOVE PL-HR-SGP TO WT-HR-SGP (WS-PL-IDX).                             
034500     MOVE PL-RBI-SGP TO WT-RBI-SGP (WS-PL-IDX).                           
034600     MOVE PL-SB-SGP TO WT-SB-SGP (WS-PL-IDX).                             
034700     MOVE PL-BA-SGP TO WT-BA-SGP (WS-PL-IDX).                             
034800     MOVE PL-W-SGP TO WT-W-SGP (WS-PL-IDX).                               
034900     MOVE PL-SV-SGP TO WT-SV-SGP (WS-PL-IDX).                             
035000     MOVE PL-K-SGP TO WT-K-SGP (WS-PL-IDX).                               
035100     MOVE PL-ERA-SGP TO WT-ERA-SGP (WS-PL-IDX).                           
035200     MOVE PL-WHIP-SGP TO WT-WHIP-SGP (WS-PL-IDX).                         
035300     MOVE PL-TOTAL-SGP TO WT-TOTAL-SGP (WS-PL-IDX).                       
035400     MOVE PL-BREAKOUT-SCORE TO WT-BREAKOUT-SCORE (WS-PL-IDX).             
035500     MOVE PL-BREAKOUT-LABEL TO WT-BREAKOUT-LABEL (WS-PL-IDX).             
035600     MOVE PL-KEEPER-FLAG TO WT-KEEPER-FLAG (WS-PL-IDX).                   
035700     MOVE PL-KEEPER-TEAM TO WT-KEEPER-TEAM (WS-PL-IDX).                   
035800     MOVE PL-KEEPER-SALARY TO WT-KEEPER-SALARY (WS-PL-IDX).               
035900     MOVE 'N' TO WT-DRAFTED-FLAG (WS-PL-IDX).                             
036000     MOVE SPACES TO WT-DRAFTED-TEAM (WS-PL-IDX).                          
036100     MOVE 0 TO WT-DRAFTED-PRICE (WS-PL-IDX).                              
036200     MOVE PL-DOLLAR-VALUE TO WT-DOLLAR-VALUE (WS-PL-IDX).                 
036300     MOVE PL-INFLATED-VALUE TO WT-INFLATED-VALUE (WS-PL-IDX).             
036400     MOVE PL-STEAL-BELOW TO WT-STEAL-BELOW (WS-PL-IDX).                   
036500     MOVE PL-VALUE-BELOW TO WT-VALUE-BELOW (WS-PL-IDX).                   
036600     MOVE PL-FAIR-LOW TO WT-FAIR-LOW (WS-PL-IDX).                         
036700     MOVE PL-FAIR-HIGH TO WT-FAIR-HIGH (WS-PL-IDX).                       
036800     MOVE PL-OVERPAY-ABOVE TO WT-OVERPAY-ABOVE (WS-PL-IDX).               
036900     MOVE PL-BIG-OVERPAY-ABOVE                                            
037000         TO WT-BIG-OVERPAY-ABOVE (WS-PL-IDX).                             
037100     PERFORM 9100-READ-POOL.                                              
037200                                                                          
037300*  CARRIES ONE TEAMFILE RECORD INTO THE WORKING TABLE.           *        
037400 1200-LOAD-TEAM-TABLE.                                                    
037500     SET TW-IDX TO 1.                                                     
037600     PERFORM 1210-TEAM-SLOT-SEARCH THRU 1210-EXIT                         
037700         UNTIL TW-IDX > 11                                                
037800             OR TW-TEAM-ID (TW-IDX) = SPACES.                             
037900     MOVE TM-TEAM-ID TO TW-TEAM-ID (TW-IDX).                              
038000     MOVE TM-TEAM-NAME TO TW-TEAM-NAME (TW-IDX).                          
038100     MOVE TM-KEEPER-COUNT TO TW-KEEPER-COUNT (TW-IDX).                    
038200     MOVE TM-KEEPER-SALARY TO TW-KEEPER-SALARY (TW-IDX).                  
038300     MOVE TM-BUDGET-SPENT TO TW-BUDGET-SPENT (TW-IDX).                    
038400     MOVE TM-REMAINING-BUDGET TO TW-REMAINING-BUDGET (TW-IDX).            
038500     MOVE TM-PICK-COUNT TO TW-PICK-COUNT (TW-IDX).                        
038600     PERFORM 9200-READ-TEAM.                                              
038700                                                                          
038800 1210-TEAM-SLOT-SEARCH.                                                   
038900     ADD 1 TO TW-IDX.                                                     
039000 1210-EXIT.                                                               
039100     EXIT.                                                                
039200                                                                          
039300*  ESTABLISHES THE KEEPER-SALARY AND KEEPER-VALUE BASE TOTALS    *        
039400*  THAT THE INFLATION FORMULA NEVER LOSES TRACK OF.              *        
039500 1300-STARTING-TOTALS.                                                    
039600     MOVE 0 TO W-KEEPER-SALARY-TOTAL W-KEEPER-VALUE-TOTAL.                
039700     SET WS-PL-IDX TO 1.                                                  
039800     PERFORM 1310-KEEPER-SCAN THRU 1310-EXIT                              
039900         UNTIL WS-PL-IDX > IC-POOL-COUNT.                                 
040000 1300-EXIT.                                                               
040100     EXIT.                                                                
040200                                                                          
040300 1310-KEEPER-SCAN.                                                        
040400     IF WT-KEEPER-FLAG (WS-PL-IDX) = 'Y'                                  
040500         ADD WT-KEEPER-SALARY (WS-PL-IDX) TO W-KEEPER-SALARY-TOTAL        
040600         ADD WT-DOLLAR-VALUE (WS-PL-IDX) TO W-KEEPER-VALUE-TOTAL.         
040700     SET WS-PL-IDX UP BY 1.                                               
040800 1310-EXIT.                                                               
040900     EXIT.                                                                
041000                                                                          
041100*  ONE PICKS RECORD, POST OR UNDO.  PK-ACTION-CODE OF 'U' SENDS  *        
041200*  THE RECORD DOWN THE UNDO LEG INSTEAD OF THE NORMAL POST LEG - *        
041300*  PVR-0048.                                                     *        
041400 2000-DRAFT-MAINLINE.                                                     
041500     ADD 1 TO CT-PICKS-READ.                                              
041600     ADD 1 TO W-PICK-SEQ.                                                 
041700     IF PK-ACTION-UNDO                                                    
041800         PERFORM 2050-UNDO-MAINLINE THRU 2050-EXIT                        
041900     ELSE                                                                 
042000         PERFORM 2090-POST-MAINLINE THRU 2090-EXIT.                       
042100     PERFORM 9300-READ-PICK.                                              
042200                                                                          
042300*  POSTS ONE PICK - VALIDATE, APPLY, RECOMPUTE INFLATION, RE-    *        
042400*  PRICE THE POOL, GRADE THE PICK, WRITE THE ALERT.  A FAILED    *        
042500*  VALIDATION FALLS OUT TO THE REJECT FILE AND SKIPS THE REST.   *        
042600 2090-POST-MAINLINE.                                                      
042700     MOVE 'N' TO W-REJECT-SW.                                             
042800     PERFORM 2100-VALIDATE-PICK THRU 2100-EXIT.                           
042900     IF W-PICK-REJECTED                                                   
043000         PERFORM 2900-WRITE-REJECT                                        
043100         ADD 1 TO CT-PICKS-REJECTED                                       
043200     ELSE                                                                 
043300         PERFORM 3000-APPLY-PICK THRU 3000-EXIT                           
043400         PERFORM 4000-CALC-INFLATION THRU 4000-EXIT                       
043500         PERFORM 5000-REVALUE-POOL THRU 5000-EXIT                         
043600         PERFORM 6000-CLASSIFY-PICK THRU 6000-EXIT                        
043700         PERFORM 6500-WRITE-ALERT                                         
043800         ADD 1 TO CT-PICKS-POSTED.                                        
043900 2090-EXIT.                                                               
044000     EXIT.                                                                
044100                                                                          
044200*  REVERSES AN EARLIER PICK - VALIDATE, UNDO, RECOMPUTE          *        
044300*  INFLATION, RE-PRICE THE POOL, WRITE THE ALERT.  A FAILED      *        
044400*  VALIDATION FALLS OUT TO THE REJECT FILE, SAME AS A BAD PICK.  *        
044500*  PVR-0048.                                                     *        
044600 2050-UNDO-MAINLINE.                                                      
044700     MOVE 'N' TO W-REJECT-SW.                                             
044800     PERFORM 2150-VALIDATE-UNDO THRU 2150-EXIT.                           
044900     IF W-PICK-REJECTED                                                   
045000         PERFORM 2900-WRITE-REJECT                                        
045100         ADD 1 TO CT-PICKS-REJECTED                                       
045200     ELSE                                                                 
045300         PERFORM 3500-UNDO-PICK THRU 3500-EXIT                            
045400         PERFORM 4000-CALC-INFLATION THRU 4000-EXIT                       
045500         PERFORM 5000-REVALUE-POOL THRU 5000-EXIT                         
045600         PERFORM 6600-WRITE-UNDO-ALERT                                    
045700         ADD 1 TO CT-PICKS-UNDONE.                                        
045800 2050-EXIT.                                                               
045900     EXIT.                                                                
046000                                                                          
046100*  LOOKS UP THE PICK'S PLAYER AND TEAM AND SETS W-REJECT-SW/     *        
046200*  W-REASON IF EITHER FAILS ANY OF THE THREE DRAFT-ELIGIBILITY   *        
046300*  CHECKS OR THE TEAM IS UNKNOWN.                                *        
046400 2100-VALIDATE-PICK.                                                      
046500     MOVE 'N' TO W-PLAYER-FOUND-SW.                                       
046600     SET WS-PL-IDX TO 1.                                                  
046700     PERFORM 2110-PLAYER-SEARCH THRU 2110-EXIT                            
046800         UNTIL WS-PL-IDX > IC-POOL-COUNT.                                 
046900     IF NOT W-PLAYER-FOUND                                                
047000         MOVE 'Y' TO W-REJECT-SW                                          
047100         MOVE 'PLAYER NOT FOUND IN POOL' TO W-REASON                      
047200         GO TO 2100-EXIT.                                                 
047300     IF WT-DRAFTED-FLAG (WS-PL-IDX) = 'Y'                                 
047400         MOVE 'Y' TO W-REJECT-SW                                          
047500         MOVE 'PLAYER ALREADY DRAFTED' TO W-REASON                        
047600         GO TO 2100-EXIT.                                                 
047700     IF WT-KEEPER-FLAG (WS-PL-IDX) = 'Y'                                  
047800         MOVE 'Y' TO W-REJECT-SW                                          
047900         MOVE 'PLAYER IS A KEEPER' TO W-REASON                            
048000         GO TO 2100-EXIT.                                                 
048100     MOVE 'N' TO W-TEAM-FOUND-SW.                                         
048200     SET TW-IDX TO 1.                                                     
048300     PERFORM 2120-TEAM-SEARCH THRU 2120-EXIT                              
048400         UNTIL TW-IDX > 11.                                               
048500     IF NOT W-TEAM-FOUND                                                  
048600         MOVE 'Y' TO W-REJECT-SW                                          
048700         MOVE 'TEAM NOT FOUND' TO W-REASON.                               
048800 2100-EXIT.                                                               
048900     EXIT.                                                                
049000                                                                          
049100 2110-PLAYER-SEARCH.                                                      
049200     IF PK-PLAYER-ID = WT-PLAYER-ID (WS-PL-IDX)                           
049300         MOVE 'Y' TO W-PLAYER-FOUND-SW                                    
049400         SET WS-PL-IDX TO IC-POOL-COUNT.                                  
049500     SET WS-PL-IDX UP BY 1.                                               
049600 2110-EXIT.                                                               
049700     EXIT.                                                                
049800                                                                          
049900 2120-TEAM-SEARCH.                                                        
050000     IF PK-TEAM-ID = TW-TEAM-ID (TW-IDX)                                  
050100         MOVE 'Y' TO W-TEAM-FOUND-SW                                      
050200         MOVE 12 TO TW-IDX                                                
050300     ELSE                                                                 
050400         ADD 1 TO TW-IDX.                                                 
050500 2120-EXIT.                                                               
050600     EXIT.                                                                
050700                                                                          
050800*  LOOKS UP THE PLAYER NAMED ON AN UNDO RECORD AND SETS          *        
050900*  W-REJECT-SW/W-REASON IF THE PLAYER IS UNKNOWN, NOT CURRENTLY  *        
051000*  DRAFTED, OR WAS DRAFTED BY SOME OTHER TEAM.  PVR-0048.        *        
051100 2150-VALIDATE-UNDO.                                                      
051200     MOVE 'N' TO W-PLAYER-FOUND-SW.                                       
051300     SET WS-PL-IDX TO 1.                                                  
051400     PERFORM 2110-PLAYER-SEARCH THRU 2110-EXIT                            
051500         UNTIL WS-PL-IDX > IC-POOL-COUNT.                                 
051600     IF NOT W-PLAYER-FOUND                                                
051700         MOVE 'Y' TO W-REJECT-SW                                          
051800         MOVE 'UNDO - PLAYER NOT FOUND IN POOL' TO W-REASON               
051900         GO TO 2150-EXIT.                                                 
052000     IF WT-DRAFTED-FLAG (WS-PL-IDX) NOT = 'Y'                             
052100         MOVE 'Y' TO W-REJECT-SW                                          
052200         MOVE 'UNDO - PLAYER NOT CURRENTLY DRAFTED' TO W-REASON           
052300         GO TO 2150-EXIT.                                                 
052400     IF WT-DRAFTED-TEAM (WS-PL-IDX) NOT = PK-TEAM-ID                      
052500         MOVE 'Y' TO W-REJECT-SW                                          
052600         MOVE 'UNDO - TEAM DOES NOT MATCH DRAFT REC' TO W-REASON          
052700         GO TO 2150-EXIT.                                                 
052800     MOVE 'N' TO W-TEAM-FOUND-SW.                                         
052900     SET TW-IDX TO 1.                                                     
053000     PERFORM 2120-TEAM-SEARCH THRU 2120-EXIT                              
053100         UNTIL TW-IDX > 11.                                               
053200     IF NOT W-TEAM-FOUND                                                  
053300         MOVE 'Y' TO W-REJECT-SW                                          
053400         MOVE 'TEAM NOT FOUND' TO W-REASON.                               
053500 2150-EXIT.                                                               
053600     EXIT.                                                                
053700                                                                          
053800*  WRITES A SKIPPED PICK TO THE REJECT CARRYOVER FILE.           *        
053900 2900-WRITE-REJECT.                                                       
054000     MOVE SPACES TO RJ-REJECT-REC.                                        
054100     MOVE W-PICK-SEQ TO RJ-PICK-SEQ.                                      
054200     MOVE PK-PLAYER-ID TO RJ-PLAYER-ID.                                   
054300     MOVE PK-TEAM-ID TO RJ-TEAM-ID.                                       
054400     MOVE PK-PRICE TO RJ-PRICE.                                           
054500     MOVE W-REASON TO RJ-REASON.                                          
054600     WRITE RJ-REJECT-REC.                                                 
054700                                                                          
054800*  A VALID PICK RE-SEARCHES ITS PLAYER AND TEAM (THE INDEXES     *        
054900*  FROM 2100-VALIDATE-PICK ALREADY POINT AT THE RIGHT ENTRIES)   *        
055000*  AND POSTS DRAFT STATUS AND BUDGET.                            *        
055100 3000-APPLY-PICK.                                                         
055200     MOVE 'Y' TO WT-DRAFTED-FLAG (WS-PL-IDX).                             
055300     MOVE PK-TEAM-ID TO WT-DRAFTED-TEAM (WS-PL-IDX).                      
055400     MOVE PK-PRICE TO WT-DRAFTED-PRICE (WS-PL-IDX).                       
055500     ADD PK-PRICE TO TW-BUDGET-SPENT (TW-IDX).                            
055600     ADD PK-PRICE TO W-PICK-PRICE-TOTAL.                                  
055700     ADD WT-DOLLAR-VALUE (WS-PL-IDX) TO W-DRAFTED-VALUE-TOTAL.            
055800     ADD 1 TO TW-PICK-COUNT (TW-IDX).                                     
055900     COMPUTE TW-REMAINING-BUDGET (TW-IDX) =                               
056000         BC-AMOUNT (2) - TW-KEEPER-SALARY (TW-IDX)                        
056100             - TW-BUDGET-SPENT (TW-IDX).                                  
056200     IF TW-PICK-COUNT (TW-IDX) NOT > 23                                   
056300         MOVE PK-PLAYER-ID TO                                             
056400             TW-PICK-PLAYER-ID (TW-IDX, TW-PICK-COUNT (TW-IDX))           
056500         MOVE PK-PRICE TO                                                 
056600             TW-PICK-PRICE (TW-IDX, TW-PICK-COUNT (TW-IDX)).              
056700 3000-EXIT.                                                               
056800     EXIT.                                                                
056900                                                                          
057000*  REVERSES A PREVIOUSLY-POSTED PICK - GIVES THE TEAM ITS BUDGET *        
057100*  BACK, PULLS THE PLAYER OUT OF THE TEAM'S PICK LIST, AND       *        
057200*  CLEARS THE DRAFT FLAG SO THE PLAYER IS BACK IN THE POOL.      *        
057300*  2100-VALIDATE-PICK/2150-VALIDATE-UNDO ALREADY LEFT WS-PL-IDX  *        
057400*  AND TW-IDX POINTING AT THE RIGHT ENTRIES.  PVR-0048.          *        
057500 3500-UNDO-PICK.                                                          
057600     MOVE WT-DRAFTED-PRICE (WS-PL-IDX) TO W-UNDO-PRICE.                   
057700     SUBTRACT WT-DRAFTED-PRICE (WS-PL-IDX)                                
057800         FROM TW-BUDGET-SPENT (TW-IDX).                                   
057900     SUBTRACT WT-DRAFTED-PRICE (WS-PL-IDX)                                
058000         FROM W-PICK-PRICE-TOTAL.                                         
058100     SUBTRACT WT-DOLLAR-VALUE (WS-PL-IDX)                                 
058200         FROM W-DRAFTED-VALUE-TOTAL.                                      
058300     PERFORM 3510-CLOSE-PICK-GAP THRU 3510-EXIT.                          
058400     SUBTRACT 1 FROM TW-PICK-COUNT (TW-IDX).                              
058500     COMPUTE TW-REMAINING-BUDGET (TW-IDX) =                               
058600         BC-AMOUNT (2) - TW-KEEPER-SALARY (TW-IDX)                        
058700             - TW-BUDGET-SPENT (TW-IDX).                                  
058800     MOVE 'N' TO WT-DRAFTED-FLAG (WS-PL-IDX).                             
058900     MOVE SPACES TO WT-DRAFTED-TEAM (WS-PL-IDX).                          
059000     MOVE 0 TO WT-DRAFTED-PRICE (WS-PL-IDX).                              
059100 3500-EXIT.                                                               
059200     EXIT.                                                                
059300                                                                          
059400*  SLIDES EVERY PICK AFTER THE UNDONE ONE UP ONE SLOT IN THE     *        
059500*  TEAM'S PICK LIST SO NO HOLE IS LEFT AHEAD OF THE NEW, SHORTER *        
059600*  PICK COUNT - THIS IS THE "REMOVE IT FROM THE LOG" STEP.       *        
059700 3510-CLOSE-PICK-GAP.                                                     
059800     MOVE 1 TO W-UNDO-SUB.                                                
059900     PERFORM 3520-FIND-PICK-SLOT THRU 3520-EXIT                           
060000         UNTIL W-UNDO-SUB > TW-PICK-COUNT (TW-IDX).                       
060100     PERFORM 3530-SHIFT-ONE-UP THRU 3530-EXIT                             
060200         UNTIL W-UNDO-SUB > TW-PICK-COUNT (TW-IDX) - 1.                   
060300 3510-EXIT.                                                               
060400     EXIT.                                                                
060500                                                                          
060600 3520-FIND-PICK-SLOT.                                                     
060700     IF TW-PICK-PLAYER-ID (TW-IDX, W-UNDO-SUB) = PK-PLAYER-ID             
060800         MOVE TW-PICK-COUNT (TW-IDX) TO W-UNDO-SUB                        
060900     ELSE                                                                 
061000         ADD 1 TO W-UNDO-SUB.                                             
061100 3520-EXIT.                                                               
061200     EXIT.                                                                
061300                                                                          
061400 3530-SHIFT-ONE-UP.                                                       
061500     MOVE TW-PICK-PLAYER-ID (TW-IDX, W-UNDO-SUB + 1)                      
061600         TO TW-PICK-PLAYER-ID (TW-IDX, W-UNDO-SUB).                       
061700     MOVE TW-PICK-PRICE (TW-IDX, W-UNDO-SUB + 1)                          
061800         TO TW-PICK-PRICE (TW-IDX, W-UNDO-SUB).                           
061900     ADD 1 TO W-UNDO-SUB.                                                 
062000 3530-EXIT.                                                               
062100     EXIT.                                                                
062200                                                                          
062300*  LEAGUE-WIDE INFLATION, RECOMPUTED AFTER EVERY POSTED PICK.    *        
062400 4000-CALC-INFLATION.                                                     
062500     COMPUTE W-INFL-NUMER = BC-AMOUNT (1) - W-KEEPER-SALARY-TOTAL         
062600         - W-PICK-PRICE-TOTAL.                                            
062700     COMPUTE W-INFL-DENOM = BC-AMOUNT (1) - W-KEEPER-VALUE-TOTAL          
062800         - W-DRAFTED-VALUE-TOTAL.                                         
062900     IF W-INFL-DENOM NOT > 0                                              
063000         MOVE 1.0000 TO W-INFLATION-RATE                                  
063100     ELSE                                                                 
063200         COMPUTE W-INFLATION-RATE ROUNDED =                               
063300             W-INFL-NUMER / W-INFL-DENOM.                                 
063400 4000-EXIT.                                                               
063500     EXIT.                                                                
063600                                                                          
063700*  RE-PRICES INFLATED VALUE AND THE SIX PRE-BID THRESHOLDS FOR   *        
063800*  EVERY POOLED PLAYER AT THE RATE JUST COMPUTED.                *        
063900 5000-REVALUE-POOL.                                                       
064000     SET WS-PL-IDX TO 1.                                                  
064100     PERFORM 5100-REVALUE-ONE THRU 5100-EXIT                              
064200         UNTIL WS-PL-IDX > IC-POOL-COUNT.                                 
064300 5000-EXIT.                                                               
064400     EXIT.                                                                
064500                                                                          
064600 5100-REVALUE-ONE.                                                        
064700     COMPUTE WT-INFLATED-VALUE (WS-PL-IDX) ROUNDED =                      
064800         WT-DOLLAR-VALUE (WS-PL-IDX) * W-INFLATION-RATE.                  
064900     COMPUTE WT-STEAL-BELOW (WS-PL-IDX) ROUNDED =                         
065000         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (1).                     
065100     COMPUTE WT-VALUE-BELOW (WS-PL-IDX) ROUNDED =                         
065200         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (2).                     
065300     COMPUTE WT-FAIR-LOW (WS-PL-IDX) ROUNDED =                            
065400         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (2).                     
065500     COMPUTE WT-FAIR-HIGH (WS-PL-IDX) ROUNDED =                           
065600         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (3).                     
065700     COMPUTE WT-OVERPAY-ABOVE (WS-PL-IDX) ROUNDED =                       
065800         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (4).                     
065900     COMPUTE WT-BIG-OVERPAY-ABOVE (WS-PL-IDX) ROUNDED =                   
066000         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (5).                     
066100     SET WS-PL-IDX UP BY 1.                                               
066200 5100-EXIT.                                                               
066300     EXIT.                                                                
066400                                                                          
066500*  GRADES THE JUST-POSTED PICK AGAINST ITS FRESH PRE-BID RANGE.  *        
066600*  STRICT-LESS-THAN EVERY BOUNDARY EXCEPT FAIR, WHICH INCLUDES   *        
066700*  A PRICE EQUAL TO FAIR-HIGH.                                   *        
066800 6000-CLASSIFY-PICK.                                                      
066900     IF PK-PRICE < WT-STEAL-BELOW (WS-PL-IDX)                             
067000         MOVE 1 TO W-CLASS-IDX                                            
067100     ELSE                                                                 
067200         IF PK-PRICE < WT-VALUE-BELOW (WS-PL-IDX)                         
067300             MOVE 2 TO W-CLASS-IDX                                        
067400         ELSE                                                             
067500             IF PK-PRICE NOT > WT-FAIR-HIGH (WS-PL-IDX)                   
067600                 MOVE 3 TO W-CLASS-IDX                                    
067700             ELSE                                                         
067800                 IF PK-PRICE < WT-OVERPAY-ABOVE (WS-PL-IDX)               
067900                     MOVE 4 TO W-CLASS-IDX                                
068000                 ELSE                                                     
068100                     MOVE 5 TO W-CLASS-IDX.                               
068200     COMPUTE W-VALUE-DIFF = WT-INFLATED-VALUE (WS-PL-IDX)                 
068300         - PK-PRICE.                                                      
068400 6000-EXIT.                                                               
068500     EXIT.                                                                
068600                                                                          
068700*  WRITES THE PICK-ALERT RECORD FOR THE DRAFT-LOG/ALERTS REPORT. *        
068800 6500-WRITE-ALERT.                                                        
068900     MOVE SPACES TO AL-ALERT-REC.                                         
069000     MOVE W-PICK-SEQ TO AL-PICK-SEQ.                                      
069100     MOVE WT-NAME (WS-PL-IDX) TO AL-PLAYER-NAME.                          
069200     MOVE PK-TEAM-ID TO AL-TEAM-ID.                                       
069300     MOVE PK-PRICE TO AL-PRICE.                                           
069400     MOVE WT-INFLATED-VALUE (WS-PL-IDX) TO AL-INFLATED-VALUE.             
069500     MOVE W-VALUE-DIFF TO AL-VALUE-DIFF.                                  
069600     MOVE CL-LABEL (W-CLASS-IDX) TO AL-CLASSIFICATION.                    
069700     MOVE W-INFLATION-RATE TO AL-INFLATION-RATE.                          
069800     WRITE AL-ALERT-REC.                                                  
069900                                                                          
070000*  WRITES THE ALERT RECORD FOR AN UNDONE PICK, SO THE PRINTED    *        
070100*  DRAFT LOG SHOWS THE REVERSAL RATHER THAN JUST LOSING THE      *        
070200*  ORIGINAL ENTRY WITH NO TRACE.  PVR-0048.                      *        
070300 6600-WRITE-UNDO-ALERT.                                                   
070400     MOVE SPACES TO AL-ALERT-REC.                                         
070500     MOVE W-PICK-SEQ TO AL-PICK-SEQ.                                      
070600     MOVE WT-NAME (WS-PL-IDX) TO AL-PLAYER-NAME.                          
070700     MOVE PK-TEAM-ID TO AL-TEAM-ID.                                       
070800     MOVE W-UNDO-PRICE TO AL-PRICE.                                       
070900     MOVE WT-INFLATED-VALUE (WS-PL-IDX) TO AL-INFLATED-VALUE.             
071000     MOVE 0 TO AL-VALUE-DIFF.                                             
071100     MOVE 'PICK UNDONE ' TO AL-CLASSIFICATION.                            
071200     MOVE W-INFLATION-RATE TO AL-INFLATION-RATE.                          
071300     WRITE AL-ALERT-REC.                                                  
071400                                                                          
071500*  WRITES THE FINAL POOL - EVERY PLAYER, DRAFTED OR NOT - AT THE *        
071600*  LAST INFLATION RATE THE AUCTION SAW.                          *        
071700 7000-WRITE-POOL3.                                                        
071800     MOVE 1 TO W-WRITE-SUB.                                               
071900     PERFORM 7100-WRITE-ONE                                               
072000         UNTIL W-WRITE-SUB > IC-POOL-COUNT.                               
072100                                                                          
072200 7100-WRITE-ONE.                                                          
072300     SET WS-PL-IDX TO W-WRITE-SUB.                                        
072400     MOVE SPACES TO PO-POOL-REC.                                          
072500     MOVE WT-PLAYER-ID (WS-PL-IDX) TO PO-PLAYER-ID.                       
072600     MOVE WT-NAME (WS-PL-IDX) TO PO-NAME.                                 
072700     MOVE WT-TEAM (WS-PL-IDX) TO PO-TEAM.                                 
072800     MOVE WT-POSITIONS (WS-PL-IDX) TO PO-POSITIONS.                       
072900     MOVE WT-HITTER-FLAG (WS-PL-IDX) TO PO-HITTER-FLAG.                   
073000     MOVE WT-PA (WS-PL-IDX) TO PO-PA.                                     
073100     MOVE WT-AB (WS-PL-IDX) TO PO-AB.                                     
073200     MOVE WT-H (WS-PL-IDX) TO PO-H.                                       
073300     MOVE WT-HR (WS-PL-IDX) TO PO-HR.                                     
073400     MOVE WT-R (WS-PL-IDX) TO PO-R.                                       
073500     MOVE WT-RBI (WS-PL-IDX) TO PO-RBI.                                   
073600     MOVE WT-SB (WS-PL-IDX) TO PO-SB.                                     
073700     MOVE WT-BA (WS-PL-IDX) TO PO-BA.                                     
073800     MOVE WT-GS (WS-PL-IDX) TO PO-GS.                                     
073900     MOVE WT-G (WS-PL-IDX) TO PO-G.                                       
074000     MOVE WT-IP (WS-PL-IDX) TO PO-IP.                                     
074100     MOVE WT-W (WS-PL-IDX) TO PO-W.                                       
074200     MOVE WT-SV (WS-PL-IDX) TO PO-SV.                                     
074300     MOVE WT-K (WS-PL-IDX) TO PO-K.                                       
074400     MOVE WT-ERA (WS-PL-IDX) TO PO-ERA.                                   
074500     MOVE WT-WHIP (WS-PL-IDX) TO PO-WHIP.                                 
074600     MOVE WT-AGE (WS-PL-IDX) TO PO-AGE.                                   
074700     MOVE WT-XBA (WS-PL-IDX) TO PO-XBA.                                   
074800     MOVE WT-XSLG (WS-PL-IDX) TO PO-XSLG.                                 
074900     MOVE WT-XWOBA (WS-PL-IDX) TO PO-XWOBA.                               
075000     MOVE WT-BARREL-PCT (WS-PL-IDX) TO PO-BARREL-PCT.                     
075100     MOVE WT-HARDHIT-PCT (WS-PL-IDX) TO PO-HARDHIT-PCT.                   
075200     MOVE WT-SPD (WS-PL-IDX) TO PO-SPD.                                   
075300     MOVE WT-STUFF-PLUS (WS-PL-IDX) TO PO-STUFF-PLUS.                     
075400     MOVE WT-K-PCT (WS-PL-IDX) TO PO-K-PCT.                               
075500     MOVE WT-CSW-PCT (WS-PL-IDX) TO PO-CSW-PCT.                           
075600     MOVE WT-XERA (WS-PL-IDX) TO PO-XERA.                                 
075700     MOVE WT-LOCATION-PLUS (WS-PL-IDX) TO PO-LOCATION-PLUS.               
075800     MOVE WT-SWSTR-PCT (WS-PL-IDX) TO PO-SWSTR-PCT.                       
075900     MOVE WT-R-SGP (WS-PL-IDX) TO PO-R-SGP.                               
076000     MOVE WT-HR-SGP (WS-PL-IDX) TO PO-HR-SGP.                             
076100     MOVE WT-RBI-SGP (WS-PL-IDX) TO PO-RBI-SGP.                           
076200     MOVE WT-SB-SGP (WS-PL-IDX) TO PO-SB-SGP.                             
076300     MOVE WT-BA-SGP (WS-PL-IDX) TO PO-BA-SGP.                             
076400     MOVE WT-W-SGP (WS-PL-IDX) TO PO-W-SGP.                               
076500     MOVE WT-SV-SGP (WS-PL-IDX) TO PO-SV-SGP.                             
076600     MOVE WT-K-SGP (WS-PL-IDX) TO PO-K-SGP.                               
076700     MOVE WT-ERA-SGP (WS-PL-IDX) TO PO-ERA-SGP.                           
076800     MOVE WT-WHIP-SGP (WS-PL-IDX) TO PO-WHIP-SGP.                         
076900     MOVE WT-TOTAL-SGP (WS-PL-IDX) TO PO-TOTAL-SGP.                       
077000     MOVE WT-BREAKOUT-SCORE (WS-PL-IDX) TO PO-BREAKOUT-SCORE.             
077100     MOVE WT-BREAKOUT-LABEL (WS-PL-IDX) TO PO-BREAKOUT-LABEL.             
077200     MOVE WT-KEEPER-FLAG (WS-PL-IDX) TO PO-KEEPER-FLAG.                   
077300     MOVE WT-KEEPER-TEAM (WS-PL-IDX) TO PO-KEEPER-TEAM.                   
077400     MOVE WT-KEEPER-SALARY (WS-PL-IDX) TO PO-KEEPER-SALARY.               
077500     MOVE WT-DRAFTED-FLAG (WS-PL-IDX) TO PO-DRAFTED-FLAG.                 
077600     MOVE WT-DRAFTED-TEAM (WS-PL-IDX) TO PO-DRAFTED-TEAM.                 
077700     MOVE WT-DRAFTED-PRICE (WS-PL-IDX) TO PO-DRAFTED-PRICE.               
077800     MOVE WT-DOLLAR-VALUE (WS-PL-IDX) TO PO-DOLLAR-VALUE.                 
077900     MOVE WT-INFLATED-VALUE (WS-PL-IDX) TO PO-INFLATED-VALUE.             
078000     MOVE WT-STEAL-BELOW (WS-PL-IDX) TO PO-STEAL-BELOW.                   
078100     MOVE WT-VALUE-BELOW (WS-PL-IDX) TO PO-VALUE-BELOW.                   
078200     MOVE WT-FAIR-LOW (WS-PL-IDX) TO PO-FAIR-LOW.                         
078300     MOVE WT-FAIR-HIGH (WS-PL-IDX) TO PO-FAIR-HIGH.                       
078400     MOVE WT-OVERPAY-ABOVE (WS-PL-IDX) TO PO-OVERPAY-ABOVE.               
078500     MOVE WT-BIG-OVERPAY-ABOVE (WS-PL-IDX)                                
078600         TO PO-BIG-OVERPAY-ABOVE.                                         
078700     WRITE PO-POOL-REC.                                                   
078800     ADD 1 TO W-WRITE-SUB.                                                
078900                                                                          
079000*  WRITES THE FINAL TEAM FILE - BUDGET SPENT, REMAINING BUDGET   *        
079100*  AND THE FULL PICK LIST FOR EACH FRANCHISE.                    *        
079200 7500-WRITE-TEAMOUT2.                                                     
079300     SET TW-IDX TO 1.                                                     
079400     PERFORM 7600-WRITE-ONE-TEAM THRU 7600-EXIT                           
079500         UNTIL TW-IDX > 11.                                               
079600                                                                          
079700 7600-WRITE-ONE-TEAM.                                                     
079800     MOVE SPACES TO TO-TEAM-REC.                                          
079900     MOVE TW-TEAM-ID (TW-IDX) TO TO-TEAM-ID.                              
080000     MOVE TW-TEAM-NAME (TW-IDX) TO TO-TEAM-NAME.                          
080100     MOVE TW-KEEPER-COUNT (TW-IDX) TO TO-KEEPER-COUNT.                    
080200     MOVE TW-KEEPER-SALARY (TW-IDX) TO TO-KEEPER-SALARY.                  
080300     MOVE TW-BUDGET-SPENT (TW-IDX) TO TO-BUDGET-SPENT.                    
080400     MOVE TW-REMAINING-BUDGET (TW-IDX) TO TO-REMAINING-BUDGET.            
080500     MOVE TW-PICK-COUNT (TW-IDX) TO TO-PICK-COUNT.                        
080600     SET TM-PICK-IDX TO 1.                                                
080700     PERFORM 7700-COPY-ONE-PICK THRU 7700-EXIT                            
080800         UNTIL TM-PICK-IDX > 23.                                          
080900     WRITE TO-TEAM-REC.                                                   
081000     SET TW-IDX UP BY 1.                                                  
081100 7600-EXIT.                                                               
081200     EXIT.                                                                
081300                                                                          
081400 7700-COPY-ONE-PICK.                                                      
081500     MOVE TW-PICK-PLAYER-ID (TW-IDX, TM-PICK-IDX)                         
081600         TO TO-PICK-PLAYER-ID (TM-PICK-IDX).                              
081700     MOVE TW-PICK-PRICE (TW-IDX, TM-PICK-IDX)                             
081800         TO TO-PICK-PRICE (TM-PICK-IDX).                                  
081900     SET TM-PICK-IDX UP BY 1.                                             
082000 7700-EXIT.                                                               
082100     EXIT.                                                                
082200                                                                          
082300 8000-CLOSING.                                                            
082400     DISPLAY 'PVRDRFT - PICKS READ        ' CT-PICKS-READ.                
082500     DISPLAY 'PVRDRFT - PICKS POSTED      ' CT-PICKS-POSTED.              
082600     DISPLAY 'PVRDRFT - PICKS UNDONE      ' CT-PICKS-UNDONE.              
082700     DISPLAY 'PVRDRFT - PICKS REJECTED    ' CT-PICKS-REJECTED.            
082800     DISPLAY 'PVRDRFT - FINAL INFLATION   ' W-INFLATION-RATE.             
082900                                                                          
083000     CLOSE POOL2-IN.                                                      
083100     CLOSE TEAM-IN.                                                       
083200     CLOSE PICKS-IN.                                                      
083300     CLOSE POOL3-OUT.                                                     
083400     CLOSE TEAM2-OUT.                                                     
083500     CLOSE ALERTS-OUT.                                                    
083600     CLOSE REJECTS-OUT.                                                   
083700                                                                          
083800 9100-READ-POOL.                                                          
083900     READ POOL2-IN                                                        
084000         AT END                                                           
084100             MOVE 'NO' TO MORE-POOL.                                      
084200                                                                          
084300 9200-READ-TEAM.                                                          
084400     READ TEAM-IN                                                         
084500         AT END                                                           
084600             MOVE 'NO' TO MORE-TEAMS.                                     
084700                                                                          
084800 9300-READ-PICK.                                                          
084900     READ PICKS-IN                                                        
085000         AT END                                                           
085100             MOVE 'NO' TO MORE-PICKS.                                     
