000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PVRVAL.                                                   
000300 AUTHOR.        LUCAS CHAPMAN.                                            
000400 INSTALLATION.  POTOMAC VALLEY ROTISSERIE LEAGUE.                         
000500 DATE-WRITTEN.  03/15/1994.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE USE ONLY.                    
000800******************************************************************        
000900*  THIS PROGRAM READS THE PLAYER POOL BUILT BY PVRLOAD AND THE  *         
001000*  KEEPER FILE SUBMITTED BY THE ELEVEN OWNERS, LINKS EACH KEEPER *        
001100*  TO HIS POOL RECORD BY NORMALIZED NAME, FIGURES REPLACEMENT   *         
001200*  LEVEL AND DOLLARS-PER-SGP OFF THE NON-KEEPER RANKING, PRICES  *        
001300*  EVERY PLAYER IN THE POOL, THEN RE-PRICES THE WHOLE POOL AT    *        
001400*  THE KEEPER-DRIVEN INFLATION RATE BEFORE THE DRAFT OPENS.      *        
001500*                                                                *        
001600*  CHANGE LOG                                                   *         
001700*  ------------------------------------------------------------ *         
001800*  03/15/94 LCH PVR-0002  ORIGINAL PROGRAM WRITTEN FOR THE FIRST *        
001900*                         PVR AUCTION DRAFT.                     *        
002000*  02/04/96 LCH PVR-0016  NAME NORMALIZATION REWRITTEN TO HANDLE *        
002100*                         "LAST, FIRST" KEEPER SHEETS - OWNERS   *        
002200*                         STOPPED TYPING FIRST NAME FIRST.       *        
002300*  01/09/99 RDW PVR-0031  Y2K REVIEW - NO DATE MATH IN THIS      *        
002400*                         PROGRAM, NO CHANGE REQUIRED.           *        
002500*  03/02/02 JMP PVR-0041  TEAM NAME MATCH MADE CASE-INSENSITIVE  *        
002600*                         AFTER THE BLUE RIDGE SHEET CAME IN     *        
002700*                         ALL LOWER CASE.                        *        
002800*  04/11/02 JMP PVR-0042  NAME SCRATCH WORK NOW USES ITS OWN     *        
002900*                         30-BYTE FIELD INSTEAD OF BORROWING     *        
003000*                         W-NORM-TEAM - A LONG KEEPER NAME WAS   *        
003100*                         GETTING CHOPPED TO 20 CHARACTERS AND   *        
003200*                         FAILING TO LINK TO THE POOL.           *        
003300*  05/06/02 JMP PVR-0043  JR/SR STRIP NO LONGER LOOKS AT A FIXED *        
003400*                         COLUMN - IT NOW BACKS UP FROM THE REAL *        
003500*                         END OF THE NAME.  SHORTER NAMES WERE   *        
003600*                         NEVER GETTING THE SUFFIX STRIPPED AND  *        
003700*                         WERE FAILING THE POOL MATCH.           *        
003800******************************************************************        
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500                                                                          
004600     SELECT POOL-IN                                                       
004700         ASSIGN TO POOLFILE                                               
004800         ORGANIZATION IS LINE SEQUENTIAL.                                 
004900                                                                          
005000     SELECT KEEPERS-IN                                                    
005100         ASSIGN TO KEEPERS                                                
005200         ORGANIZATION IS LINE SEQUENTIAL.                                 
005300                                                                          
005400     SELECT POOL2-OUT                                                     
005500         ASSIGN TO POOL2                                                  
005600         ORGANIZATION IS LINE SEQUENTIAL.                                 
005700                                                                          
005800     SELECT TEAMOUT                                                       
005900         ASSIGN TO TEAMFILE                                               
006000         ORGANIZATION IS LINE SEQUENTIAL.                                 
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 FD  POOL-IN                                                              
006600     LABEL RECORD IS STANDARD                                             
006700     DATA RECORD IS PL-POOL-REC.                                          
006800     COPY POOLREC.                                                        
006900                                                                          
007000 FD  KEEPERS-IN                                                           
007100     LABEL RECORD IS STANDARD                                             
007200     DATA RECORD IS KP-KEEPER-REC.                                        
007300     COPY KPRREC.                                                         
007400                                                                          
007500 FD  POOL2-OUT                                                            
007600     LABEL RECORD IS STANDARD                                             
007700     DATA RECORD IS PO-POOL-REC.                                          
007800     COPY POOLREC REPLACING ==PL-== BY ==PO-==.                           
007900                                                                          
008000 FD  TEAMOUT                                                              
008100     LABEL RECORD IS STANDARD                                             
008200     DATA RECORD IS TM-TEAM-REC.                                          
008300     COPY TEAMREC.                                                        
008400                                                                          
008500 WORKING-STORAGE SECTION.                                                 
008600 01  WORK-AREA.                                                           
008700     05  MORE-POOL               PIC XXX     VALUE 'YES'.                 
008800     05  MORE-KEEPERS            PIC XXX     VALUE 'YES'.                 
008900     05  W-TEAM-FOUND-SW         PIC X       VALUE 'N'.                   
009000         88  W-TEAM-FOUND                VALUE 'Y'.                       
009100     05  W-PLAYER-FOUND-SW       PIC X       VALUE 'N'.                   
009200         88  W-PLAYER-FOUND               VALUE 'Y'.                      
009300     05  W-NORM-TEAM             PIC X(20).                               
009400     05  W-NORM-PLAYER           PIC X(30).                               
009500     05  W-NORM-SCRATCH          PIC X(30).                               
009600     05  W-COMMA-POS             PIC 9(02).                               
009700     05  FILLER                  PIC X(05)   VALUE SPACES.                
009800                                                                          
009900 01  CTR-AREA COMP.                                                       
010000     05  IC-POOL-COUNT           PIC 9(04)   VALUE 0.                     
010100     05  IC-HITTER-COUNT         PIC 9(04)   VALUE 0.                     
010200     05  IC-PITCHER-COUNT        PIC 9(04)   VALUE 0.                     
010300     05  CT-KEEPERS-READ         PIC 9(03)   VALUE 0.                     
010400     05  CT-KEEPERS-LINKED       PIC 9(03)   VALUE 0.                     
010500     05  CT-KEEPERS-UNLINKED     PIC 9(03)   VALUE 0.                     
010600     05  CT-KEEPERS-BAD-TEAM     PIC 9(03)   VALUE 0.                     
010700     05  W-OUTER                 PIC 9(04).                               
010800     05  W-INNER                 PIC 9(04).                               
010900     05  W-SUB                   PIC 9(04).                               
011000     05  W-HIT-SEEN              PIC 9(04).                               
011100     05  W-PIT-SEEN              PIC 9(04).                               
011200     05  W-WRITE-SUB             PIC 9(04).                               
011300     05  W-NAME-LEN              PIC 9(02).                               
011400     05  FILLER                  PIC 9(02)   VALUE 0.                     
011500                                                                          
011600 01  VALUATION-WORK.                                                      
011700     05  W-HITTER-REPL-SGP       PIC S9(03)V99 VALUE 0.                   
011800     05  W-PITCHER-REPL-SGP      PIC S9(03)V99 VALUE 0.                   
011900     05  W-HITTER-SGP-TOTAL      PIC S9(05)V99 VALUE 0.                   
012000     05  W-PITCHER-SGP-TOTAL     PIC S9(05)V99 VALUE 0.                   
012100     05  W-ABOVE-REPL            PIC S9(03)V99 VALUE 0.                   
012200     05  W-HITTER-DOLLARS        PIC 9(05)V99  VALUE 0.                   
012300     05  W-PITCHER-DOLLARS       PIC 9(05)V99  VALUE 0.                   
012400     05  W-DOLLARS-PER-SGP       PIC S9(03)V9999 VALUE 0.                 
012500     05  W-KEEPER-SALARY-TOTAL   PIC 9(05)     VALUE 0.                   
012600     05  W-KEEPER-VALUE-TOTAL    PIC S9(05)V9  VALUE 0.                   
012700     05  W-INFL-NUMER            PIC S9(05)V9  VALUE 0.                   
012800     05  W-INFL-DENOM            PIC S9(05)V9  VALUE 0.                   
012900     05  W-INFLATION-RATE        PIC S9V9(04)  VALUE 1.0000.              
013000     05  FILLER                  PIC X(05)     VALUE SPACES.              
013100                                                                          
013200*  ELEVEN-FRANCHISE ID/NAME TABLE - LOADED ONCE AT STARTUP AND  *         
013300*  CARRIED INTO TEAM-WORK-TABLE, WHICH PICKS UP KEEPER COUNTS   *         
013400*  AND SALARIES AS THE KEEPER FILE IS PROCESSED.                *         
013500 01  TEAM-NAME-INFO.                                                      
013600     05  FILLER  PIC X(28) VALUE 'TEAM-01 CAPITAL CRUSHERS   '.           
013700     05  FILLER  PIC X(28) VALUE 'TEAM-02 POTOMAC POWER      '.           
013800     05  FILLER  PIC X(28) VALUE 'TEAM-03 TIDEWATER TITANS   '.           
013900     05  FILLER  PIC X(28) VALUE 'TEAM-04 BLUE RIDGE BOMBERS '.           
014000     05  FILLER  PIC X(28) VALUE 'TEAM-05 CHESAPEAKE CHIEFS  '.           
014100     05  FILLER  PIC X(28) VALUE 'TEAM-06 SHENANDOAH SLUGGERS'.           
014200     05  FILLER  PIC X(28) VALUE 'TEAM-07 ARLINGTON ACES     '.           
014300     05  FILLER  PIC X(28) VALUE 'TEAM-08 FAIRFAX FIREBIRDS  '.           
014400     05  FILLER  PIC X(28) VALUE 'TEAM-09 LOUDOUN LEGENDS    '.           
014500     05  FILLER  PIC X(28) VALUE 'TEAM-10 ALEXANDRIA ANGLERS '.           
014600     05  FILLER  PIC X(28) VALUE 'TEAM-11 MANASSAS MARAUDERS '.           
014700 01  TEAM-NAME-TABLE REDEFINES TEAM-NAME-INFO.                            
014800     05  TN-ENTRY OCCURS 11 TIMES.                                        
014900         10  TN-TEAM-ID          PIC X(08).                               
015000         10  TN-TEAM-NAME        PIC X(20).                               
015100                                                                          
015200*  DOLLAR-POOL SPLIT BETWEEN HITTERS AND PITCHERS - KEPT AS A   *         
015300*  TABLE, NOT A LITERAL, SO THE COMMISSIONER CAN RE-SPLIT THE   *         
015400*  POOL WITHOUT A PROGRAM CHANGE.                               *         
015500 01  DOLLAR-SPLIT-INFO.                                                   
015600     05  FILLER                  PIC 9V9999  VALUE 0.6500.                
015700     05  FILLER                  PIC 9V9999  VALUE 0.3500.                
015800 01  DOLLAR-SPLIT-TABLE REDEFINES DOLLAR-SPLIT-INFO.                      
015900     05  DS-RATE                 PIC 9V9999  OCCURS 2 TIMES.              
016000                                                                          
016100*  PRE-BID RANGE MULTIPLIERS - STEAL/VALUE/FAIR/OVERPAY/BIG     *         
016200*  OVERPAY BANDS, IN THAT ORDER, APPLIED AGAINST INFLATED VALUE.*         
016300 01  RANGE-MULT-INFO.                                                     
016400     05  FILLER                  PIC 9V9999  VALUE 0.7000.                
016500     05  FILLER                  PIC 9V9999  VALUE 0.9000.                
016600     05  FILLER                  PIC 9V9999  VALUE 1.1000.                
016700     05  FILLER                  PIC 9V9999  VALUE 1.2000.                
016800     05  FILLER                  PIC 9V9999  VALUE 1.4000.                
016900 01  RANGE-MULT-TABLE REDEFINES RANGE-MULT-INFO.                          
017000     05  RM-RATE                 PIC 9V9999  OCCURS 5 TIMES.              
017100                                                                          
017200*  WORKING COPY OF THE FRANCHISE TABLE - KEEPER COUNT, KEEPER   *         
017300*  SALARY AND BUDGET FIELDS ACCUMULATE HERE AS KEEPERS AND,     *         
017400*  LATER IN PVRDRFT, DRAFT PICKS ARE POSTED.                    *         
017500 01  TEAM-WORK-TABLE.                                                     
017600     05  TW-ENTRY OCCURS 11 TIMES INDEXED BY TW-IDX.                      
017700         10  TW-TEAM-ID          PIC X(08).                               
017800         10  TW-TEAM-NAME        PIC X(20).                               
017900         10  TW-KEEPER-COUNT     PIC 9(02)   VALUE 0.                     
018000         10  TW-KEEPER-SALARY    PIC 9(04)   VALUE 0.                     
018100         10  FILLER              PIC X(05)   VALUE SPACES.                
018200                                                                          
018300*  IN-MEMORY PLAYER POOL - ONE ENTRY PER PLAYER CARRIED FROM    *         
018400*  PVRLOAD, SORTED AND PRICED HERE, THEN RE-WRITTEN FOR PVRDRFT.*         
018500 01  WS-POOL-TABLE.                                                       
018600     05  WS-POOL-ENTRY OCCURS 1000 TIMES INDEXED BY WS-PL-IDX             
018700                                          WS-IX1 WS-IX2.                  
018800         10  WT-PLAYER-ID        PIC X(08).                               
018900         10  WT-NAME             PIC X(30).                               
019000         10  WT-TEAM             PIC X(03).                               
019100         10  WT-POSITIONS        PIC X(12).                               
019200         10  WT-HITTER-FLAG      PIC X(01).                               
019300         10  WT-PA               PIC 9(03).                               
019400         10  WT-AB               PIC 9(03).                               
019500         10  WT-H                PIC 9(03).                               
019600         10  WT-HR               PIC 9(03).                               
019700         10  WT-R                PIC 9(03).                               
019800         10  WT-RBI              PIC 9(03).                               
019900         10  WT-SB               PIC 9(03).                               
020000         10  WT-BA               PIC 9V9(03).                             
020100         10  WT-GS               PIC 9(03).                               
020200         10  WT-G                PIC 9(03).                               
020300         10  WT-IP               PIC 9(03)V9.                             
020400         10  WT-W                PIC 9(02).                               
020500         10  WT-SV               PIC 9(02).                               
020600         10  WT-K                PIC 9(03).                               
020700         10  WT-ERA              PIC 9V99.                                
020800         10  WT-WHIP             PIC 9V999.                               
020900         10  WT-AGE              PIC 9(02).                               
021000         10  WT-XBA              PIC 9V9(03).                             
021100         10  WT-XSLG             PIC 9V9(03).                             
021200         10  WT-XWOBA            PIC 9V9(03).                             
021300         10  WT-BARREL-PCT       PIC 99V9.                                
021400         10  WT-HARDHIT-PCT      PIC 99V9.                                
021500         10  WT-SPD              PIC 9V9.                                 
021600         10  WT-STUFF-PLUS       PIC 9(03).                               
021700         10  WT-K-PCT            PIC 99V9.                                
021800         10  WT-CSW-PCT          PIC 99V9.                                
021900         10  WT-XERA             PIC 9V99.                                
022000         10  WT-LOCATION-PLUS    PIC 9(03).                               
022100         10  WT-SWSTR-PCT        PIC 99V9.                                
022200         10  WT-R-SGP            PIC S9(03)V99.                           
022300         10  WT-HR-SGP           PIC S9(03)V99.                           
022400         10  WT-RBI-SGP          PIC S9(03)V99.                           
022500         10  WT-SB-SGP           PIC S9(03)V99.                           
022600         10  WT-BA-SGP           PIC S9(03)V99.                           
022700         10  WT-W-SGP            PIC S9(03)V99.                           
022800         10  WT-SV-SGP           PIC S9(03)V99.                           
022900         10  WT-K-SGP            PIC S9(03)V99.                           
023000         10  WT-ERA-SGP          PIC S9(03)V99.                           
023100         10  WT-WHIP-SGP         PIC S9(03)V99.                           
023200         10  WT-TOTAL-SGP        PIC S9(03)V99.                           
023300         10  WT-BREAKOUT-SCORE   PIC S9V99.                               
023400         10  WT-BREAKOUT-LABEL   PIC X(16).                               
023500         10  WT-KEEPER-FLAG      PIC X(01).                               
023600         10  WT-KEEPER-TEAM      PIC X(20).                               
023700         10  WT-KEEPER-SALARY    PIC 9(03).                               
023800         10  WT-DRAFTED-FLAG     PIC X(01).                               
023900         10  WT-DRAFTED-TEAM     PIC X(08).                               
024000         10  WT-DRAFTED-PRICE    PIC 9(03).                               
024100         10  WT-DOLLAR-VALUE     PIC S9(03)V9.                            
024200         10  WT-INFLATED-VALUE   PIC S9(03)V9.                            
024300         10  WT-STEAL-BELOW      PIC S9(03)V9.                            
024400         10  WT-VALUE-BELOW      PIC S9(03)V9.                            
024500         10  WT-FAIR-LOW         PIC S9(03)V9.                            
024600         10  WT-FAIR-HIGH        PIC S9(03)V9.                            
024700         10  WT-OVERPAY-ABOVE    PIC S9(03)V9.                            
024800         10  WT-BIG-OVERPAY-ABOVE PIC S9(03)V9.                           
024900         10  WT-NORM-NAME        PIC X(30).                               
025000         10  FILLER              PIC X(05).                               
025100                                                                          
025200 01  WS-SWAP-HOLD                PIC X(320).                              
025300                                                                          
025400 PROCEDURE DIVISION.                                                      
025500 0000-MAIN.                                                               
025600     PERFORM 1000-INIT.                                                   
025700     PERFORM 2000-KEEPER-MAINLINE                                         
025800         UNTIL MORE-KEEPERS = 'NO'.                                       
025900     PERFORM 3000-SORT-POOL THRU 3000-EXIT.                               
026000     PERFORM 4000-REPLACEMENT-LEVEL THRU 4000-EXIT.                       
026100     PERFORM 4500-CALC-BASE-VALUES THRU 4500-EXIT.                        
026200     PERFORM 5000-CALC-INFLATION THRU 5000-EXIT.                          
026300     PERFORM 6000-APPLY-INFLATION THRU 6000-EXIT.                         
026400     PERFORM 7000-WRITE-POOL2.                                            
026500     PERFORM 7500-WRITE-TEAMOUT.                                          
026600     PERFORM 8000-CLOSING.                                                
026700     STOP RUN.                                                            
026800                                                                          
026900 1000-INIT.                                                               
027000     OPEN INPUT POOL-IN.                                                  
027100     OPEN INPUT KEEPERS-IN.                                               
027200     OPEN OUTPUT POOL2-OUT.                                               
027300     OPEN OUTPUT TEAMOUT.                                                 
027400                                                                          
027500     SET TW-IDX TO 1.                                                     
027600     PERFORM 1050-SEED-TEAM-TABLE THRU 1050-EXIT                          
027700         UNTIL TW-IDX > 11.                                               
027800                                                                          
027900     PERFORM 9100-READ-POOL.                                              
028000     PERFORM 1100-LOAD-POOL-TABLE                                         
028100         UNTIL MORE-POOL = 'NO'.                                          
028200                                                                          
028300     PERFORM 9200-READ-KEEPER.                                            
028400                                                                          
028500 1050-SEED-TEAM-TABLE.                                                    
028600     MOVE TN-TEAM-ID (TW-IDX) TO TW-TEAM-ID (TW-IDX).                     
028700     MOVE TN-TEAM-NAME (TW-IDX) TO TW-TEAM-NAME (TW-IDX).                 
028800     SET TW-IDX UP BY 1.                                                  
028900 1050-EXIT.                                                               
029000     EXIT.                                                                
029100                                                                          
029200*  COPIES EACH INCOMING POOLFILE RECORD INTO THE WORKING TABLE  *         
029300*  AND BUILDS ITS NORMALIZED-NAME ENTRY FOR LATER KEEPER MATCH. *         
029400 1100-LOAD-POOL-TABLE.                                                    
029500     ADD 1 TO IC-POOL-COUNT.                                              
029600     SET WS-PL-IDX TO IC-POOL-COUNT.                                      
029700     MOVE PL-PLAYER-ID TO WT-PLAYER-ID (WS-PL-IDX).                       
029800     MOVE PL-NAME TO WT-NAME (WS-PL-IDX).                                 
029900     MOVE PL-TEAM TO WT-TEAM (WS-PL-IDX).                                 
030000     MOVE PL-POSITIONS TO WT-POSITIONS (WS-PL-IDX).                       
030100     MOVE PL-HITTER-FLAG TO WT-HITTER-FLAG (WS-PL-IDX).                   
030200     MOVE PL-PA TO WT-PA (WS-PL-IDX).                                     
030300     MOVE PL-AB TO WT-AB (WS-PL-IDX).                                     
030400     MOVE PL-H TO WT-H (WS-PL-IDX).                                       
030500     MOVE PL-HR TO WT-HR (WS-PL-IDX).                                     
030600     MOVE PL-R TO WT-R (WS-PL-IDX).                                       
030700     MOVE PL-RBI TO WT-RBI (WS-PL-IDX).                                   
030800     MOVE PL-SB TO WT-SB (WS-PL-IDX).                                     
030900     MOVE PL-BA TO WT-BA (WS-PL-IDX).                                     
031000     MOVE PL-GS TO WT-GS (WS-PL-IDX).                                     
031100     MOVE PL-G TO WT-G (WS-PL-IDX).                                       
031200     MOVE PL-IP TO WT-IP (WS-PL-IDX).                                     
031300     MOVE PL-W TO WT-W (WS-PL-IDX).                                       
031400     MOVE PL-SV TO WT-SV (WS-PL-IDX).                                     
031500     MOVE PL-K TO WT-K (WS-PL-IDX).                                       
031600     MOVE PL-ERA TO WT-ERA (WS-PL-IDX).                                   
031700     MOVE PL-WHIP TO WT-WHIP (WS-PL-IDX).                                 
031800     MOVE PL-AGE TO WT-AGE (WS-PL-IDX).                                   
031900     MOVE PL-XBA TO WT-XBA (WS-PL-IDX).                                   
032000     MOVE PL-XSLG TO WT-XSLG (WS-PL-IDX).                                 
032100     MOVE PL-XWOBA TO WT-XWOBA (WS-PL-IDX).                               
032200     MOVE PL-BARREL-PCT TO WT-BARREL-PCT (WS-PL-IDX).                     
032300     MOVE PL-HARDHIT-PCT TO WT-HARDHIT-PCT (WS-PL-IDX).                   
032400     MOVE PL-SPD TO WT-SPD (WS-PL-IDX).                                   
032500     MOVE PL-STUFF-PLUS TO WT-STUFF-PLUS (WS-PL-IDX).                     
032600     MOVE PL-K-PCT TO WT-K-PCT (WS-PL-IDX).                               
032700     MOVE PL-CSW-PCT TO WT-CSW-PCT (WS-PL-IDX).                           
032800     MOVE PL-XERA TO WT-XERA (WS-PL-IDX).                                 
032900     MOVE PL-LOCATION-PLUS TO WT-LOCATION-PLUS (WS-PL-IDX).               
033000     MOVE PL-SWSTR-PCT TO WT-SWSTR-PCT (WS-PL-IDX).                       
033100     MOVE PL-R-SGP TO WT-R-SGP (WS-PL-IDX).                               
033200     MOVE PL-HR-SGP TO WT-HR-SGP (WS-PL-IDX).                             
033300     MOVE PL-RBI-SGP TO WT-RBI-SGP (WS-PL-IDX).                           
033400     MOVE PL-SB-SGP TO WT-SB-SGP (WS-PL-IDX).                             
033500     MOVE PL-BA-SGP TO WT-BA-SGP (WS-PL-IDX).                             
033600     MOVE PL-W-SGP TO WT-W-SGP (WS-PL-IDX).                               
033700     MOVE PL-SV-SGP TO WT-SV-SGP (WS-PL-IDX).                             
033800     MOVE PL-K-SGP TO WT-K-SGP (WS-PL-IDX).                               
033900     MOVE PL-ERA-SGP TO WT-ERA-SGP (WS-PL-IDX).                           
034000     MOVE PL-WHIP-SGP TO WT-WHIP-SGP (WS-PL-IDX).                         
034100     MOVE PL-TOTAL-SGP TO WT-TOTAL-SGP (WS-PL-IDX).                       
034200     MOVE PL-BREAKOUT-SCORE TO WT-BREAKOUT-SCORE (WS-PL-IDX).             
034300     MOVE PL-BREAKOUT-LABEL TO WT-BREAKOUT-LABEL (WS-PL-IDX).             
034400     MOVE 'N' TO WT-KEEPER-FLAG (WS-PL-IDX).                              
034500     MOVE SPACES TO WT-KEEPER-TEAM (WS-PL-IDX).                           
034600     MOVE 0 TO WT-KEEPER-SALARY (WS-PL-IDX).                              
034700     MOVE 'N' TO WT-DRAFTED-FLAG (WS-PL-IDX).                             
034800     MOVE SPACES TO WT-DRAFTED-TEAM (WS-PL-IDX).                          
034900     MOVE 0 TO WT-DRAFTED-PRICE (WS-PL-IDX).                              
035000     MOVE PL-NAME TO W-NORM-PLAYER.                                       
035100     PERFORM 8700-NORMALIZE-NAME THRU 8700-EXIT.                          
035200     MOVE W-NORM-PLAYER TO WT-NORM-NAME (WS-PL-IDX).                      
035300     PERFORM 9100-READ-POOL.                                              
035400                                                                          
035500*  LINKS ONE KEEPER DECLARATION TO ITS OWNING FRANCHISE AND TO  *         
035600*  ITS POOL ENTRY.  AN UNKNOWN TEAM OR AN UNMATCHED PLAYER NAME *         
035700*  IS COUNTED AND SKIPPED RATHER THAN STOPPING THE RUN.         *         
035800 2000-KEEPER-MAINLINE.                                                    
035900     ADD 1 TO CT-KEEPERS-READ.                                            
036000     MOVE KP-TEAM-NAME TO W-NORM-TEAM.                                    
036100     PERFORM 8800-NORMALIZE-TEAM THRU 8800-EXIT.                          
036200     MOVE 'N' TO W-TEAM-FOUND-SW.                                         
036300     MOVE 1 TO TW-IDX.                                                    
036400     PERFORM 2100-TEAM-SEARCH THRU 2100-EXIT                              
036500         UNTIL TW-IDX > 11.                                               
036600     IF W-TEAM-FOUND                                                      
036700         ADD 1 TO TW-KEEPER-COUNT (TW-IDX)                                
036800         ADD KP-SALARY TO TW-KEEPER-SALARY (TW-IDX)                       
036900         MOVE KP-PLAYER-NAME TO W-NORM-PLAYER                             
037000         PERFORM 8700-NORMALIZE-NAME THRU 8700-EXIT                       
037100         MOVE 'N' TO W-PLAYER-FOUND-SW                                    
037200         SET WS-PL-IDX TO 1                                               
037300         PERFORM 2200-PLAYER-SEARCH THRU 2200-EXIT                        
037400             UNTIL WS-PL-IDX > IC-POOL-COUNT                              
037500         IF W-PLAYER-FOUND                                                
037600             ADD 1 TO CT-KEEPERS-LINKED                                   
037700         ELSE                                                             
037800             ADD 1 TO CT-KEEPERS-UNLINKED                                 
037900     ELSE                                                                 
038000         ADD 1 TO CT-KEEPERS-BAD-TEAM.                                    
038100     PERFORM 9200-READ-KEEPER.                                            
038200                                                                          
038300 2100-TEAM-SEARCH.                                                        
038400     IF W-NORM-TEAM = TW-TEAM-NAME (TW-IDX)                               
038500         MOVE 'Y' TO W-TEAM-FOUND-SW                                      
038600         MOVE 12 TO TW-IDX                                                
038700     ELSE                                                                 
038800         ADD 1 TO TW-IDX.                                                 
038900 2100-EXIT.                                                               
039000     EXIT.                                                                
039100                                                                          
039200 2200-PLAYER-SEARCH.                                                      
039300     IF W-NORM-PLAYER = WT-NORM-NAME (WS-PL-IDX)                          
039400         MOVE 'Y' TO WT-KEEPER-FLAG (WS-PL-IDX)                           
039500         MOVE TW-TEAM-NAME (TW-IDX) TO WT-KEEPER-TEAM (WS-PL-IDX)         
039600         MOVE KP-SALARY TO WT-KEEPER-SALARY (WS-PL-IDX)                   
039700         MOVE 'Y' TO W-PLAYER-FOUND-SW                                    
039800         SET WS-PL-IDX TO IC-POOL-COUNT.                                  
039900     SET WS-PL-IDX UP BY 1.                                               
040000 2200-EXIT.                                                               
040100     EXIT.                                                                
040200                                                                          
040300*  BUBBLE-SORTS THE WHOLE POOL ASCENDING ON HITTER-FLAG (H      *         
040400*  BEFORE P) AND DESCENDING ON TOTAL SGP WITHIN EACH FLAG - THE *         
040500*  SORT ORDER THE VALUATION LISTING AND REPLACEMENT-LEVEL WALK  *         
040600*  BOTH DEPEND ON.                                              *         
040700 3000-SORT-POOL.                                                          
040800     MOVE 1 TO W-OUTER.                                                   
040900     PERFORM 3100-OUTER-PASS THRU 3100-EXIT                               
041000         UNTIL W-OUTER >= IC-POOL-COUNT.                                  
041100 3000-EXIT.                                                               
041200     EXIT.                                                                
041300                                                                          
041400 3100-OUTER-PASS.                                                         
041500     MOVE 1 TO W-INNER.                                                   
041600     PERFORM 3200-INNER-COMPARE THRU 3200-EXIT                            
041700         UNTIL W-INNER > IC-POOL-COUNT - W-OUTER.                         
041800     ADD 1 TO W-OUTER.                                                    
041900 3100-EXIT.                                                               
042000     EXIT.                                                                
042100                                                                          
042200 3200-INNER-COMPARE.                                                      
042300     SET WS-IX1 TO W-INNER.                                               
042400     SET WS-IX2 TO W-INNER.                                               
042500     SET WS-IX2 UP BY 1.                                                  
042600     IF WT-HITTER-FLAG (WS-IX1) > WT-HITTER-FLAG (WS-IX2)                 
042700         PERFORM 3300-SWAP-ENTRIES THRU 3300-EXIT                         
042800     ELSE                                                                 
042900         IF WT-HITTER-FLAG (WS-IX1) = WT-HITTER-FLAG (WS-IX2)             
043000             AND WT-TOTAL-SGP (WS-IX1) < WT-TOTAL-SGP (WS-IX2)            
043100             PERFORM 3300-SWAP-ENTRIES THRU 3300-EXIT.                    
043200     ADD 1 TO W-INNER.                                                    
043300 3200-EXIT.                                                               
043400     EXIT.                                                                
043500                                                                          
043600 3300-SWAP-ENTRIES.                                                       
043700     MOVE WS-POOL-ENTRY (WS-IX1) TO WS-SWAP-HOLD.                         
043800     MOVE WS-POOL-ENTRY (WS-IX2) TO WS-POOL-ENTRY (WS-IX1).               
043900     MOVE WS-SWAP-HOLD TO WS-POOL-ENTRY (WS-IX2).                         
044000 3300-EXIT.                                                               
044100     EXIT.                                                                
044200                                                                          
044300*  WALKS THE SORTED POOL TO FIND THE SGP OF THE 143RD NON-KEEPER*         
044400*  HITTER AND THE 110TH NON-KEEPER PITCHER - THE REPLACEMENT    *         
044500*  LEVEL FOR EACH POOL.  ZERO IF FEWER PLAYERS THAN THAT EXIST. *         
044600 4000-REPLACEMENT-LEVEL.                                                  
044700     MOVE 0 TO W-HIT-SEEN W-PIT-SEEN.                                     
044800     MOVE 0 TO W-HITTER-REPL-SGP W-PITCHER-REPL-SGP.                      
044900     SET WS-PL-IDX TO 1.                                                  
045000     PERFORM 4100-REPL-SCAN THRU 4100-EXIT                                
045100         UNTIL WS-PL-IDX > IC-POOL-COUNT.                                 
045200 4000-EXIT.                                                               
045300     EXIT.                                                                
045400                                                                          
045500 4100-REPL-SCAN.                                                          
045600     IF WT-KEEPER-FLAG (WS-PL-IDX) NOT = 'Y'                              
045700         IF WT-HITTER-FLAG (WS-PL-IDX) = 'H'                              
045800             ADD 1 TO W-HIT-SEEN                                          
045900             IF W-HIT-SEEN = 143                                          
046000                 MOVE WT-TOTAL-SGP (WS-PL-IDX)                            
046100                     TO W-HITTER-REPL-SGP                                 
046200         ELSE                                                             
046300             ADD 1 TO W-PIT-SEEN                                          
046400             IF W-PIT-SEEN = 110                                          
046500                 MOVE WT-TOTAL-SGP (WS-PL-IDX)                            
046600                     TO W-PITCHER-REPL-SGP.                               
046700     SET WS-PL-IDX UP BY 1.                                               
046800 4100-EXIT.                                                               
046900     EXIT.                                                                
047000                                                                          
047100*  DRAFTABLE-SET SGP TOTALS (TOP 143 HITTERS / TOP 110 PITCHERS *         
047200*  INCLUDING KEEPERS, WHICH IS WHY THIS WALK IS SEPARATE FROM   *         
047300*  THE NON-KEEPER REPLACEMENT-LEVEL WALK ABOVE), DOLLARS-PER-   *         
047400*  SGP, AND THE BASE DOLLAR VALUE OF EVERY POOLED PLAYER.       *         
047500 4500-CALC-BASE-VALUES.                                                   
047600     COMPUTE W-HITTER-DOLLARS ROUNDED = 2717 * DS-RATE (1).               
047700     COMPUTE W-PITCHER-DOLLARS ROUNDED = 2717 * DS-RATE (2).              
047800     MOVE 0 TO W-HITTER-SGP-TOTAL W-PITCHER-SGP-TOTAL.                    
047900     MOVE 0 TO W-HIT-SEEN W-PIT-SEEN.                                     
048000     SET WS-PL-IDX TO 1.                                                  
048100     PERFORM 4600-DRAFTABLE-SCAN THRU 4600-EXIT                           
048200         UNTIL WS-PL-IDX > IC-POOL-COUNT.                                 
048300     IF W-HITTER-SGP-TOTAL > 0                                            
048400         COMPUTE W-DOLLARS-PER-SGP ROUNDED =                              
048500             W-HITTER-DOLLARS / W-HITTER-SGP-TOTAL                        
048600     ELSE                                                                 
048700         MOVE 0 TO W-DOLLARS-PER-SGP.                                     
048800     MOVE W-DOLLARS-PER-SGP TO W-SUB.                                     
048900     SET WS-PL-IDX TO 1.                                                  
049000     PERFORM 4700-PRICE-HITTERS THRU 4700-EXIT                            
049100         UNTIL WS-PL-IDX > IC-POOL-COUNT                                  
049200             OR WT-HITTER-FLAG (WS-PL-IDX) = 'P'.                         
049300     IF W-PITCHER-SGP-TOTAL > 0                                           
049400         COMPUTE W-DOLLARS-PER-SGP ROUNDED =                              
049500             W-PITCHER-DOLLARS / W-PITCHER-SGP-TOTAL                      
049600     ELSE                                                                 
049700         MOVE 0 TO W-DOLLARS-PER-SGP.                                     
049800     PERFORM 4800-PRICE-PITCHERS THRU 4800-EXIT                           
049900         UNTIL WS-PL-IDX > IC-POOL-COUNT.                                 
050000 4500-EXIT.                                                               
050100     EXIT.                                                                
050200                                                                          
050300 4600-DRAFTABLE-SCAN.                                                     
050400     IF WT-HITTER-FLAG (WS-PL-IDX) = 'H'                                  
050500         ADD 1 TO W-HIT-SEEN                                              
050600         IF W-HIT-SEEN NOT > 143                                          
050700             COMPUTE W-ABOVE-REPL =                                       
050800                 WT-TOTAL-SGP (WS-PL-IDX) - W-HITTER-REPL-SGP             
050900             IF W-ABOVE-REPL > 0                                          
051000                 ADD W-ABOVE-REPL TO W-HITTER-SGP-TOTAL                   
051100     ELSE                                                                 
051200         ADD 1 TO W-PIT-SEEN                                              
051300         IF W-PIT-SEEN NOT > 110                                          
051400             COMPUTE W-ABOVE-REPL =                                       
051500                 WT-TOTAL-SGP (WS-PL-IDX) - W-PITCHER-REPL-SGP            
051600             IF W-ABOVE-REPL > 0                                          
051700                 ADD W-ABOVE-REPL TO W-PITCHER-SGP-TOTAL.                 
051800     SET WS-PL-IDX UP BY 1.                                               
051900 4600-EXIT.                                                               
052000     EXIT.                                                                
052100                                                                          
052200*  EVERY HITTER IN THE POOL - DRAFTABLE OR NOT - IS PRICED OFF  *         
052300*  THE HITTER DOLLARS-PER-SGP RATE.                             *         
052400 4700-PRICE-HITTERS.                                                      
052500     COMPUTE W-ABOVE-REPL =                                               
052600         WT-TOTAL-SGP (WS-PL-IDX) - W-HITTER-REPL-SGP.                    
052700     IF W-ABOVE-REPL < 0                                                  
052800         MOVE 0 TO W-ABOVE-REPL.                                          
052900     COMPUTE WT-DOLLAR-VALUE (WS-PL-IDX) ROUNDED =                        
053000         W-ABOVE-REPL * W-DOLLARS-PER-SGP + 1.                            
053100     SET WS-PL-IDX UP BY 1.                                               
053200 4700-EXIT.                                                               
053300     EXIT.                                                                
053400                                                                          
053500*  EVERY PITCHER IN THE POOL IS PRICED OFF THE PITCHER DOLLARS- *         
053600*  PER-SGP RATE - THIS PARAGRAPH PICKS UP WHERE 4700 LEFT OFF.  *         
053700 4800-PRICE-PITCHERS.                                                     
053800     COMPUTE W-ABOVE-REPL =                                               
053900         WT-TOTAL-SGP (WS-PL-IDX) - W-PITCHER-REPL-SGP.                   
054000     IF W-ABOVE-REPL < 0                                                  
054100         MOVE 0 TO W-ABOVE-REPL.                                          
054200     COMPUTE WT-DOLLAR-VALUE (WS-PL-IDX) ROUNDED =                        
054300         W-ABOVE-REPL * W-DOLLARS-PER-SGP + 1.                            
054400     SET WS-PL-IDX UP BY 1.                                               
054500 4800-EXIT.                                                               
054600     EXIT.                                                                
054700                                                                          
054800*  KEEPER-DRIVEN LEAGUE INFLATION - PRE-DRAFT, SO THE ONLY      *         
054900*  DOLLARS COMMITTED ARE KEEPER SALARIES AND THE ONLY VALUE     *         
055000*  REMOVED FROM THE POOL IS THE KEEPERS' OWN DOLLAR VALUE.      *         
055100 5000-CALC-INFLATION.                                                     
055200     MOVE 0 TO W-KEEPER-SALARY-TOTAL W-KEEPER-VALUE-TOTAL.                
055300     SET WS-PL-IDX TO 1.                                                  
055400     PERFORM 5100-KEEPER-TOTAL-SCAN THRU 5100-EXIT                        
055500         UNTIL WS-PL-IDX > IC-POOL-COUNT.                                 
055600     COMPUTE W-INFL-NUMER = 2970 - W-KEEPER-SALARY-TOTAL.                 
055700     COMPUTE W-INFL-DENOM = 2970 - W-KEEPER-VALUE-TOTAL.                  
055800     IF W-INFL-DENOM NOT > 0                                              
055900         MOVE 1.0000 TO W-INFLATION-RATE                                  
056000     ELSE                                                                 
056100         COMPUTE W-INFLATION-RATE ROUNDED =                               
056200             W-INFL-NUMER / W-INFL-DENOM.                                 
056300 5000-EXIT.                                                               
056400     EXIT.                                                                
056500                                                                          
056600 5100-KEEPER-TOTAL-SCAN.                                                  
056700     IF WT-KEEPER-FLAG (WS-PL-IDX) = 'Y'                                  
056800         ADD WT-KEEPER-SALARY (WS-PL-IDX) TO W-KEEPER-SALARY-TOTAL        
056900         ADD WT-DOLLAR-VALUE (WS-PL-IDX) TO W-KEEPER-VALUE-TOTAL.         
057000     SET WS-PL-IDX UP BY 1.                                               
057100 5100-EXIT.                                                               
057200     EXIT.                                                                
057300                                                                          
057400*  RE-PRICES THE INFLATED VALUE AND THE SIX PRE-BID THRESHOLDS  *         
057500*  FOR EVERY POOLED PLAYER AT THE RATE JUST COMPUTED.           *         
057600 6000-APPLY-INFLATION.                                                    
057700     SET WS-PL-IDX TO 1.                                                  
057800     PERFORM 6100-INFLATE-ONE THRU 6100-EXIT                              
057900         UNTIL WS-PL-IDX > IC-POOL-COUNT.                                 
058000 6000-EXIT.                                                               
058100     EXIT.                                                                
058200                                                                          
058300 6100-INFLATE-ONE.                                                        
058400     COMPUTE WT-INFLATED-VALUE (WS-PL-IDX) ROUNDED =                      
058500         WT-DOLLAR-VALUE (WS-PL-IDX) * W-INFLATION-RATE.                  
058600     COMPUTE WT-STEAL-BELOW (WS-PL-IDX) ROUNDED =                         
058700         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (1).                     
058800     COMPUTE WT-VALUE-BELOW (WS-PL-IDX) ROUNDED =                         
058900         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (2).                     
059000     COMPUTE WT-FAIR-LOW (WS-PL-IDX) ROUNDED =                            
059100         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (2).                     
059200     COMPUTE WT-FAIR-HIGH (WS-PL-IDX) ROUNDED =                           
059300         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (3).                     
059400     COMPUTE WT-OVERPAY-ABOVE (WS-PL-IDX) ROUNDED =                       
059500         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (4).                     
059600     COMPUTE WT-BIG-OVERPAY-ABOVE (WS-PL-IDX) ROUNDED =                   
059700         WT-INFLATED-VALUE (WS-PL-IDX) * RM-RATE (5).                     
059800     SET WS-PL-IDX UP BY 1.                                               
059900 6100-EXIT.                                                               
060000     EXIT.                                                                
060100                                                                          
060200*  WRITES THE PRICED POOL BACK OUT, ONE PL2-POOL-REC PER ENTRY, *         
060300*  IN THE SAME BYTE LAYOUT AS POOLREC, FOR PVRDRFT TO PICK UP.  *         
060400 7000-WRITE-POOL2.                                                        
060500     MOVE 1 TO W-WRITE-SUB.                                               
060600     PERFORM 7100-WRITE-ONE                                               
060700         UNTIL W-WRITE-SUB > IC-POOL-COUNT.                               
060800                                                                          
060900*  RESTORES ONE TABLE ENTRY TO THE POOLREC LAYOUT AND WRITES IT *         
061000*  TO POOL2 - THE MIRROR IMAGE OF 1100-LOAD-POOL-TABLE ABOVE.   *         
061100 7100-WRITE-ONE.                                                          
061200     SET WS-PL-IDX TO W-WRITE-SUB.                                        
061300     MOVE SPACES TO PO-POOL-REC.                                          
061400     MOVE WT-PLAYER-ID (WS-PL-IDX) TO PO-PLAYER-ID.                       
061500     MOVE WT-NAME (WS-PL-IDX) TO PO-NAME.                                 
061600     MOVE WT-TEAM (WS-PL-IDX) TO PO-TEAM.                                 
061700     MOVE WT-POSITIONS (WS-PL-IDX) TO PO-POSITIONS.                       
061800     MOVE WT-HITTER-FLAG (WS-PL-IDX) TO PO-HITTER-FLAG.                   
061900     MOVE WT-PA (WS-PL-IDX) TO PO-PA.                                     
062000     MOVE WT-AB (WS-PL-IDX) TO PO-AB.                                     
062100     MOVE WT-H (WS-PL-IDX) TO PO-H.                                       
062200     MOVE WT-HR (WS-PL-IDX) TO PO-HR.                                     
062300     MOVE WT-R (WS-PL-IDX) TO PO-R.                                       
062400     MOVE WT-RBI (WS-PL-IDX) TO PO-RBI.                                   
062500     MOVE WT-SB (WS-PL-IDX) TO PO-SB.                                     
062600     MOVE WT-BA (WS-PL-IDX) TO PO-BA.                                     
062700     MOVE WT-GS (WS-PL-IDX) TO PO-GS.                                     
062800     MOVE WT-G (WS-PL-IDX) TO PO-G.                                       
062900     MOVE WT-IP (WS-PL-IDX) TO PO-IP.                                     
063000     MOVE WT-W (WS-PL-IDX) TO PO-W.                                       
063100     MOVE WT-SV (WS-PL-IDX) TO PO-SV.                                     
063200     MOVE WT-K (WS-PL-IDX) TO PO-K.                                       
063300     MOVE WT-ERA (WS-PL-IDX) TO PO-ERA.                                   
063400     MOVE WT-WHIP (WS-PL-IDX) TO PO-WHIP.                                 
063500     MOVE WT-AGE (WS-PL-IDX) TO PO-AGE.                                   
063600     MOVE WT-XBA (WS-PL-IDX) TO PO-XBA.                                   
063700     MOVE WT-XSLG (WS-PL-IDX) TO PO-XSLG.                                 
063800     MOVE WT-XWOBA (WS-PL-IDX) TO PO-XWOBA.                               
063900     MOVE WT-BARREL-PCT (WS-PL-IDX) TO PO-BARREL-PCT.                     
064000     MOVE WT-HARDHIT-PCT (WS-PL-IDX) TO PO-HARDHIT-PCT.                   
064100     MOVE WT-SPD (WS-PL-IDX) TO PO-SPD.                                   
064200     MOVE WT-STUFF-PLUS (WS-PL-IDX) TO PO-STUFF-PLUS.                     
064300     MOVE WT-K-PCT (WS-PL-IDX) TO PO-K-PCT.                               
064400     MOVE WT-CSW-PCT (WS-PL-IDX) TO PO-CSW-PCT.                           
064500     MOVE WT-XERA (WS-PL-IDX) TO PO-XERA.                                 
064600     MOVE WT-LOCATION-PLUS (WS-PL-IDX) TO PO-LOCATION-PLUS.               
064700     MOVE WT-SWSTR-PCT (WS-PL-IDX) TO PO-SWSTR-PCT.                       
064800     MOVE WT-R-SGP (WS-PL-IDX) TO PO-R-SGP.                               
064900     MOVE WT-HR-SGP (WS-PL-IDX) TO PO-HR-SGP.                             
065000     MOVE WT-RBI-SGP (WS-PL-IDX) TO PO-RBI-SGP.                           
065100     MOVE WT-SB-SGP (WS-PL-IDX) TO PO-SB-SGP.                             
065200     MOVE WT-BA-SGP (WS-PL-IDX) TO PO-BA-SGP.                             
065300     MOVE WT-W-SGP (WS-PL-IDX) TO PO-W-SGP.                               
065400     MOVE WT-SV-SGP (WS-PL-IDX) TO PO-SV-SGP.                             
065500     MOVE WT-K-SGP (WS-PL-IDX) TO PO-K-SGP.                               
065600     MOVE WT-ERA-SGP (WS-PL-IDX) TO PO-ERA-SGP.                           
065700     MOVE WT-WHIP-SGP (WS-PL-IDX) TO PO-WHIP-SGP.                         
065800     MOVE WT-TOTAL-SGP (WS-PL-IDX) TO PO-TOTAL-SGP.                       
065900     MOVE WT-BREAKOUT-SCORE (WS-PL-IDX) TO PO-BREAKOUT-SCORE.             
066000     MOVE WT-BREAKOUT-LABEL (WS-PL-IDX) TO PO-BREAKOUT-LABEL.             
066100     MOVE WT-KEEPER-FLAG (WS-PL-IDX) TO PO-KEEPER-FLAG.                   
066200     MOVE WT-KEEPER-TEAM (WS-PL-IDX) TO PO-KEEPER-TEAM.                   
066300     MOVE WT-KEEPER-SALARY (WS-PL-IDX) TO PO-KEEPER-SALARY.               
066400     MOVE WT-DRAFTED-FLAG (WS-PL-IDX) TO PO-DRAFTED-FLAG.                 
066500     MOVE WT-DRAFTED-TEAM (WS-PL-IDX) TO PO-DRAFTED-TEAM.                 
066600     MOVE WT-DRAFTED-PRICE (WS-PL-IDX) TO PO-DRAFTED-PRICE.               
066700     MOVE WT-DOLLAR-VALUE (WS-PL-IDX) TO PO-DOLLAR-VALUE.                 
066800     MOVE WT-INFLATED-VALUE (WS-PL-IDX) TO PO-INFLATED-VALUE.             
066900     MOVE WT-STEAL-BELOW (WS-PL-IDX) TO PO-STEAL-BELOW.                   
067000     MOVE WT-VALUE-BELOW (WS-PL-IDX) TO PO-VALUE-BELOW.                   
067100     MOVE WT-FAIR-LOW (WS-PL-IDX) TO PO-FAIR-LOW.                         
067200     MOVE WT-FAIR-HIGH (WS-PL-IDX) TO PO-FAIR-HIGH.                       
067300     MOVE WT-OVERPAY-ABOVE (WS-PL-IDX) TO PO-OVERPAY-ABOVE.               
067400     MOVE WT-BIG-OVERPAY-ABOVE (WS-PL-IDX)                                
067500         TO PO-BIG-OVERPAY-ABOVE.                                         
067600     WRITE PO-POOL-REC.                                                   
067700     ADD 1 TO W-WRITE-SUB.                                                
067800                                                                          
067900*  WRITES THE ELEVEN SEEDED FRANCHISE RECORDS TO TEAMOUT.       *         
068000 7500-WRITE-TEAMOUT.                                                      
068100     SET TW-IDX TO 1.                                                     
068200     PERFORM 7600-WRITE-ONE-TEAM THRU 7600-EXIT                           
068300         UNTIL TW-IDX > 11.                                               
068400                                                                          
068500 7600-WRITE-ONE-TEAM.                                                     
068600     MOVE SPACES TO TM-TEAM-REC.                                          
068700     MOVE TW-TEAM-ID (TW-IDX) TO TM-TEAM-ID.                              
068800     MOVE TW-TEAM-NAME (TW-IDX) TO TM-TEAM-NAME.                          
068900     MOVE TW-KEEPER-COUNT (TW-IDX) TO TM-KEEPER-COUNT.                    
069000     MOVE TW-KEEPER-SALARY (TW-IDX) TO TM-KEEPER-SALARY.                  
069100     MOVE 0 TO TM-BUDGET-SPENT.                                           
069200     COMPUTE TM-REMAINING-BUDGET =                                        
069300         270 - TW-KEEPER-SALARY (TW-IDX).                                 
069400     MOVE 0 TO TM-PICK-COUNT.                                             
069500     WRITE TM-TEAM-REC.                                                   
069600     SET TW-IDX UP BY 1.                                                  
069700 7600-EXIT.                                                               
069800     EXIT.                                                                
069900                                                                          
070000 8000-CLOSING.                                                            
070100     DISPLAY 'PVRVAL  - POOL ENTRIES      ' IC-POOL-COUNT.                
070200     DISPLAY 'PVRVAL  - KEEPERS READ      ' CT-KEEPERS-READ.              
070300     DISPLAY 'PVRVAL  - KEEPERS LINKED    ' CT-KEEPERS-LINKED.            
070400     DISPLAY 'PVRVAL  - KEEPERS UNLINKED  ' CT-KEEPERS-UNLINKED.          
070500     DISPLAY 'PVRVAL  - KEEPERS BAD TEAM  ' CT-KEEPERS-BAD-TEAM.          
070600     DISPLAY 'PVRVAL  - INFLATION RATE    ' W-INFLATION-RATE.             
070700                                                                          
070800     CLOSE POOL-IN.                                                       
070900     CLOSE KEEPERS-IN.                                                    
071000     CLOSE POOL2-OUT.                                                     
071100     CLOSE TEAMOUT.                                                       
071200                                                                          
071300*  NORMALIZES A PLAYER NAME FOR KEEPER MATCHING - UPPER-CASES,  *         
071400*  SWAPS "LAST, FIRST" TO "FIRST LAST", STRIPS PERIODS, HYPHENS *         
071500*  AND APOSTROPHES, DROPS A TRAILING JR/SR, AND SQUEEZES OUT    *         
071600*  DOUBLE SPACES.  OPERATES ON W-NORM-PLAYER IN PLACE.          *         
071700 8700-NORMALIZE-NAME.                                                     
071800     INSPECT W-NORM-PLAYER CONVERTING                                     
071900         'abcdefghijklmnopqrstuvwxyz' TO                                  
072000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
072100     INSPECT W-NORM-PLAYER TALLYING W-COMMA-POS                           
072200         FOR CHARACTERS BEFORE INITIAL ','.                               
072300     IF W-COMMA-POS < 30                                                  
072400         PERFORM 8710-SWAP-LAST-FIRST THRU 8710-EXIT.                     
072500     INSPECT W-NORM-PLAYER REPLACING ALL '.' BY SPACE.                    
072600     INSPECT W-NORM-PLAYER REPLACING ALL '-' BY SPACE.                    
072700     INSPECT W-NORM-PLAYER REPLACING ALL '''' BY SPACE.                   
072800     PERFORM 8715-FIND-NAME-LEN THRU 8715-EXIT.                           
072900     IF W-NAME-LEN > 2                                                    
073000         IF W-NORM-PLAYER (W-NAME-LEN - 2:3) = ' JR'                      
073100             MOVE SPACES TO W-NORM-PLAYER (W-NAME-LEN - 2:3)              
073200         ELSE                                                             
073300         IF W-NORM-PLAYER (W-NAME-LEN - 2:3) = ' SR'                      
073400             MOVE SPACES TO W-NORM-PLAYER (W-NAME-LEN - 2:3).             
073500     PERFORM 8720-COMPRESS-SPACES THRU 8720-EXIT.                         
073600 8700-EXIT.                                                               
073700     EXIT.                                                                
073800                                                                          
073900*  REARRANGES "LAST, FIRST" INTO "FIRST LAST" AROUND THE COMMA  *         
074000*  FOUND BY THE TALLY ABOVE.                                    *         
074100 8710-SWAP-LAST-FIRST.                                                    
074200     MOVE SPACES TO W-NORM-SCRATCH.                                       
074300     ADD 2 TO W-COMMA-POS.                                                
074400     STRING W-NORM-PLAYER (W-COMMA-POS:) DELIMITED BY SIZE                
074500            ' ' DELIMITED BY SIZE                                         
074600            W-NORM-PLAYER (1:W-COMMA-POS - 2) DELIMITED BY SIZE           
074700       INTO W-NORM-SCRATCH.                                               
074800     MOVE W-NORM-SCRATCH TO W-NORM-PLAYER.                                
074900     MOVE SPACES TO W-NORM-SCRATCH.                                       
075000 8710-EXIT.                                                               
075100     EXIT.                                                                
075200                                                                          
075300*  BACKS W-NAME-LEN DOWN FROM 30 TO THE LAST NON-SPACE BYTE OF   *        
075400*  W-NORM-PLAYER SO THE JR/SR STRIP IN 8700 LANDS ON THE REAL    *        
075500*  END OF THE NAME INSTEAD OF A FIXED COLUMN.                    *        
075600 8715-FIND-NAME-LEN.                                                      
075700     MOVE 30 TO W-NAME-LEN.                                               
075800     PERFORM 8716-BACK-UP-ONE THRU 8716-EXIT                              
075900         UNTIL W-NAME-LEN = 0                                             
076000            OR W-NORM-PLAYER (W-NAME-LEN:1) NOT = SPACE.                  
076100 8715-EXIT.                                                               
076200     EXIT.                                                                
076300                                                                          
076400 8716-BACK-UP-ONE.                                                        
076500     SUBTRACT 1 FROM W-NAME-LEN.                                          
076600 8716-EXIT.                                                               
076700     EXIT.                                                                
076800                                                                          
076900*  SQUEEZES RUNS OF EMBEDDED SPACES DOWN TO ONE, LEFT-JUSTIFIED.*         
077000 8720-COMPRESS-SPACES.                                                    
077100     MOVE W-NORM-PLAYER TO W-NORM-SCRATCH.                                
077200     MOVE SPACES TO W-NORM-PLAYER.                                        
077300     MOVE 1 TO W-SUB.                                                     
077400     MOVE 1 TO W-COMMA-POS.                                               
077500     PERFORM 8730-COMPRESS-ONE THRU 8730-EXIT                             
077600         UNTIL W-SUB > 30.                                                
077700 8720-EXIT.                                                               
077800     EXIT.                                                                
077900                                                                          
078000 8730-COMPRESS-ONE.                                                       
078100     IF W-NORM-SCRATCH (W-SUB:1) NOT = SPACE                              
078200         MOVE W-NORM-SCRATCH (W-SUB:1)                                    
078300             TO W-NORM-PLAYER (W-COMMA-POS:1)                             
078400         ADD 1 TO W-COMMA-POS                                             
078500     ELSE                                                                 
078600         IF W-COMMA-POS > 1 AND W-NORM-PLAYER (W-COMMA-POS - 1:1)         
078700                 NOT = SPACE                                              
078800             MOVE SPACE TO W-NORM-PLAYER (W-COMMA-POS:1)                  
078900             ADD 1 TO W-COMMA-POS.                                        
079000     ADD 1 TO W-SUB.                                                      
079100 8730-EXIT.                                                               
079200     EXIT.                                                                
079300                                                                          
079400*  NORMALIZES A TEAM NAME FOR CASE-INSENSITIVE FRANCHISE MATCH. *         
079500 8800-NORMALIZE-TEAM.                                                     
079600     INSPECT W-NORM-TEAM CONVERTING                                       
079700         'abcdefghijklmnopqrstuvwxyz' TO                                  
079800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
079900 8800-EXIT.                                                               
080000     EXIT.                                                                
080100                                                                          
080200 9100-READ-POOL.                                                          
080300     READ POOL-IN                                                         
080400         AT END                                                           
080500             MOVE 'NO' TO MORE-POOL.                                      
080600                                                                          
080700 9200-READ-KEEPER.                                                        
080800     READ KEEPERS-IN                                                      
080900         AT END                                                           
081000             MOVE 'NO' TO MORE-KEEPERS.                                   
