000100*****************************************************************         
000200*  KPRREC  -  KEEPER INPUT RECORD                              *          
000300*  ONE RECORD PER KEEPER DECLARED BY AN OWNER, FIXED SEQ FILE. *          
000400*  LCH 03/08/94  PVR-0001  ORIGINAL LAYOUT FOR VALUATION RUN   *          
000500*****************************************************************         
000600 01  KP-KEEPER-REC.                                                       
000700     05  KP-TEAM-NAME            PIC X(20).                               
000800     05  KP-PLAYER-NAME          PIC X(30).                               
000900     05  KP-SALARY               PIC 9(03).                               
001000     05  FILLER                  PIC X(07).                               
