000100*****************************************************************         
000200*  VALREC  -  VALUATION OUTPUT RECORD                          *          
000300*  ONE RECORD PER POOLED PLAYER AFTER FINAL REVALUATION.       *          
000400*  LCH 03/08/94  PVR-0001  ORIGINAL LAYOUT FOR VALUATION RUN   *          
000500*****************************************************************         
000600 01  VL-VALUATION-REC.                                                    
000700     05  VL-PLAYER-ID            PIC X(08).                               
000800     05  VL-NAME                 PIC X(30).                               
000900     05  VL-TEAM                 PIC X(03).                               
001000     05  VL-POSITIONS            PIC X(12).                               
001100     05  VL-HITTER-FLAG          PIC X(01).                               
001200     05  VL-SGP                  PIC S9(03)V99.                           
001300     05  VL-DOLLAR-VALUE         PIC S9(03)V9.                            
001400     05  VL-INFLATED-VALUE       PIC S9(03)V9.                            
001500     05  VL-STEAL-BELOW          PIC S9(03)V9.                            
001600     05  VL-VALUE-BELOW          PIC S9(03)V9.                            
001700     05  VL-FAIR-LOW             PIC S9(03)V9.                            
001800     05  VL-FAIR-HIGH            PIC S9(03)V9.                            
001900     05  VL-OVERPAY-ABOVE        PIC S9(03)V9.                            
002000     05  VL-BIG-OVERPAY-ABOVE    PIC S9(03)V9.                            
002100     05  VL-BREAKOUT-SCORE       PIC S9V99.                               
002200     05  VL-BREAKOUT-LABEL       PIC X(16).                               
002300     05  VL-KEEPER-FLAG          PIC X(01).                               
002400     05  FILLER                  PIC X(09).                               
