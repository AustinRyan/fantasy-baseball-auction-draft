000100*****************************************************************         
000200*  PITREC  -  PITCHER PROJECTION INPUT RECORD                  *          
000300*  ONE RECORD PER PROJECTED AL PITCHER, FIXED SEQUENTIAL FILE. *          
000400*  LCH 03/08/94  PVR-0001  ORIGINAL LAYOUT FOR VALUATION RUN   *          
000500*****************************************************************         
000600 01  PP-PITCHER-REC.                                                      
000700     05  PP-PLAYER-ID            PIC X(08).                               
000800     05  PP-NAME                 PIC X(30).                               
000900     05  PP-TEAM                 PIC X(03).                               
001000     05  PP-GS                   PIC 9(03).                               
001100     05  PP-G                    PIC 9(03).                               
001200     05  PP-IP                   PIC 9(03)V9.                             
001300     05  PP-W                    PIC 9(02).                               
001400     05  PP-SV                   PIC 9(02).                               
001500     05  PP-K                    PIC 9(03).                               
001600     05  PP-ERA                  PIC 9V99.                                
001700     05  PP-WHIP                 PIC 9V999.                               
001800     05  PP-AGE                  PIC 9(02).                               
001900     05  PP-STUFF-PLUS           PIC 9(03).                               
002000     05  PP-K-PCT                PIC 99V9.                                
002100     05  PP-CSW-PCT              PIC 99V9.                                
002200     05  PP-XERA                 PIC 9V99.                                
002300     05  PP-LOCATION-PLUS        PIC 9(03).                               
002400     05  PP-SWSTR-PCT            PIC 99V9.                                
002500     05  FILLER                  PIC X(15).                               
