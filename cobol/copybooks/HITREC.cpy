000100*****************************************************************         
000200*  HITREC  -  HITTER PROJECTION INPUT RECORD                   *          
000300*  ONE RECORD PER PROJECTED AL HITTER, FIXED SEQUENTIAL FILE.  *          
000400*  LCH 03/08/94  PVR-0001  ORIGINAL LAYOUT FOR VALUATION RUN   *          
000500*****************************************************************         
000600 01  HP-HITTER-REC.                                                       
000700     05  HP-PLAYER-ID            PIC X(08).                               
000800     05  HP-NAME                 PIC X(30).                               
000900     05  HP-TEAM                 PIC X(03).                               
001000     05  HP-POSITIONS            PIC X(12).                               
001100     05  HP-PA                   PIC 9(03).                               
001200     05  HP-AB                   PIC 9(03).                               
001300     05  HP-H                    PIC 9(03).                               
001400     05  HP-HR                   PIC 9(03).                               
001500     05  HP-R                    PIC 9(03).                               
001600     05  HP-RBI                  PIC 9(03).                               
001700     05  HP-SB                   PIC 9(03).                               
001800     05  HP-BA                   PIC 9V9(03).                             
001900     05  HP-AGE                  PIC 9(02).                               
002000     05  HP-XBA                  PIC 9V9(03).                             
002100     05  HP-XSLG                 PIC 9V9(03).                             
002200     05  HP-XWOBA                PIC 9V9(03).                             
002300     05  HP-BARREL-PCT           PIC 99V9.                                
002400     05  HP-HARDHIT-PCT          PIC 99V9.                                
002500     05  HP-SPD                  PIC 9V9.                                 
002600     05  FILLER                  PIC X(20).                               
