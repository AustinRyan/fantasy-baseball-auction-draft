000100*****************************************************************         
000200*  TEAMREC  -  TEAM WORK RECORD                                 *         
000300*  ONE RECORD PER LEAGUE FRANCHISE, CARRIES KEEPER COST, BUDGET *         
000400*  SPENT AND THE OWNER'S PICK LIST BETWEEN JOB STEPS.           *         
000500*  LCH 03/08/94  PVR-0001  ORIGINAL LAYOUT FOR VALUATION RUN    *         
000600*****************************************************************         
000700 01  TM-TEAM-REC.                                                         
000800     05  TM-TEAM-ID              PIC X(08).                               
000900     05  TM-TEAM-NAME            PIC X(20).                               
001000     05  TM-KEEPER-COUNT         PIC 9(02).                               
001100     05  TM-KEEPER-SALARY        PIC 9(04).                               
001200     05  TM-BUDGET-SPENT         PIC 9(04).                               
001300     05  TM-REMAINING-BUDGET     PIC S9(04).                              
001400     05  TM-PICK-COUNT           PIC 9(02).                               
001500     05  TM-PICKS OCCURS 23 TIMES                                         
001600                 INDEXED BY TM-PICK-IDX.                                  
001700         10  TM-PICK-PLAYER-ID   PIC X(08).                               
001800         10  TM-PICK-PRICE       PIC 9(03).                               
001900     05  FILLER                  PIC X(10).                               
