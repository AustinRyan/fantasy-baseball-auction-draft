000100*****************************************************************         
000200*  PIKREC  -  DRAFT-PICK INPUT RECORD                          *          
000300*  ONE RECORD PER AUCTION PICK, IN PICK ORDER, FIXED SEQ FILE. *          
000400*  LCH 03/08/94  PVR-0001  ORIGINAL LAYOUT FOR VALUATION RUN   *          
000500*  JMP 06/11/04  PVR-0048  ADDED PK-ACTION-CODE OUT OF THE OLD *          
000600*                FILLER SO THE AUCTIONEER CAN FEED BACK AN     *          
000700*                UNDO LINE FOR A MIS-CALLED PICK WITHOUT A     *          
000800*                NEW FILE - SPACE OR 'P' STILL READS AS A      *          
000900*                NORMAL POST, SO OLD PICK FILES NEED NO CHANGE.*          
001000*****************************************************************         
001100 01  PK-PICK-REC.                                                         
001200     05  PK-PLAYER-ID            PIC X(08).                               
001300     05  PK-TEAM-ID              PIC X(08).                               
001400     05  PK-PRICE                PIC 9(03).                               
001500     05  PK-ACTION-CODE          PIC X(01)   VALUE SPACE.                 
001600         88  PK-ACTION-POST             VALUES SPACE 'P'.                 
001700         88  PK-ACTION-UNDO             VALUE 'U'.                        
001800     05  FILLER                  PIC X(10).                               
