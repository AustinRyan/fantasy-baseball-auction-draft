000100*****************************************************************         
000200*  ALTABLES  -  LEAGUE REFERENCE TABLES                         *         
000300*                                                                *        
000400*  AL-CANON-CODE/AL-ALIAS-ENTRY  - TEAM-CODE NORMALIZATION,     *         
000500*  USED BY PVRLOAD TO FILTER THE PROJECTION FILES TO AL CLUBS.  *         
000600*                                                                *        
000700*  PS-ENTRY/SL-ENTRY  -  POSITION-TO-SLOT AND SLOT-TO-POSITION  *         
000800*  ELIGIBILITY, USED BY PVRRECO TO BUILD ROSTER RECOMMENDATIONS.*         
000900*  SL-ENTRY IS HELD IN THE LEAGUE'S ALPHABETICAL SLOT ORDER SO  *         
001000*  THE GREEDY SLOT-FILL LOOP CAN WALK IT DIRECTLY.              *         
001100*                                                                *        
001200*  CHANGE LOG                                                   *         
001300*  ----------------------------------------------------------- *          
001400*  03/08/94 LCH PVR-0001  ORIGINAL REFERENCE TABLES.            *         
001500*  02/20/04 LCH PVR-0044  CATCHER SLOT CAPACITY CORRECTED TO 1 -*         
001600*                         TABLE HAD BEEN KEYED FROM THE OLD TWO-*         
001700*                         CATCHER FORMAT.  LEAGUE RULES CALL FOR*         
001800*                         13 HITTER SLOTS, NOT 14 - PVRRECO WAS *         
001900*                         OVER-COUNTING OPEN CATCHER SPOTS.     *         
002000*****************************************************************         
002100*--------------------------------------------------------------*          
002200*    CANONICAL AL TEAM CODES (15)                               *         
002300*--------------------------------------------------------------*          
002400 01  AL-TEAM-CANON-INFO.                                                  
002500     05  FILLER                  PIC X(03)  VALUE 'BAL'.                  
002600     05  FILLER                  PIC X(03)  VALUE 'BOS'.                  
002700     05  FILLER                  PIC X(03)  VALUE 'NYY'.                  
002800     05  FILLER                  PIC X(03)  VALUE 'TBR'.                  
002900     05  FILLER                  PIC X(03)  VALUE 'TOR'.                  
003000     05  FILLER                  PIC X(03)  VALUE 'CHW'.                  
003100     05  FILLER                  PIC X(03)  VALUE 'CLE'.                  
003200     05  FILLER                  PIC X(03)  VALUE 'DET'.                  
003300     05  FILLER                  PIC X(03)  VALUE 'KCR'.                  
003400     05  FILLER                  PIC X(03)  VALUE 'MIN'.                  
003500     05  FILLER                  PIC X(03)  VALUE 'HOU'.                  
003600     05  FILLER                  PIC X(03)  VALUE 'LAA'.                  
003700     05  FILLER                  PIC X(03)  VALUE 'OAK'.                  
003800     05  FILLER                  PIC X(03)  VALUE 'SEA'.                  
003900     05  FILLER                  PIC X(03)  VALUE 'TEX'.                  
004000 01  AL-TEAM-CANON-TABLE REDEFINES AL-TEAM-CANON-INFO.                    
004100     05  AL-CANON-CODE           PIC X(03)  OCCURS 15 TIMES.              
004200*--------------------------------------------------------------*          
004300*    ALIAS CODE / CANONICAL CODE PAIRS (6)                     *          
004400*--------------------------------------------------------------*          
004500 01  AL-TEAM-ALIAS-INFO.                                                  
004600     05  FILLER                  PIC X(06)  VALUE 'TB TBR'.               
004700     05  FILLER                  PIC X(06)  VALUE 'CWSCHW'.               
004800     05  FILLER                  PIC X(06)  VALUE 'KC KCR'.               
004900     05  FILLER                  PIC X(06)  VALUE 'ATHOAK'.               
005000     05  FILLER                  PIC X(06)  VALUE 'ANALAA'.               
005100     05  FILLER                  PIC X(06)  VALUE 'NYANYY'.               
005200 01  AL-TEAM-ALIAS-TABLE REDEFINES AL-TEAM-ALIAS-INFO.                    
005300     05  AL-ALIAS-ENTRY          OCCURS 6 TIMES.                          
005400         10  AL-ALIAS-CODE       PIC X(03).                               
005500         10  AL-ALIAS-CANON      PIC X(03).                               
005600*--------------------------------------------------------------*          
005700*    POSITION TO SLOT ELIGIBILITY (UP TO 3 SLOTS PER POSITION) *          
005800*--------------------------------------------------------------*          
005900 01  PS-POSITION-INFO.                                                    
006000     05  FILLER                  PIC X(08)  VALUE 'C C U   '.             
006100     05  FILLER                  PIC X(08)  VALUE '1B1BCIU '.             
006200     05  FILLER                  PIC X(08)  VALUE '2B2BMIU '.             
006300     05  FILLER                  PIC X(08)  VALUE '3B3BCIU '.             
006400     05  FILLER                  PIC X(08)  VALUE 'SSSSMIU '.             
006500     05  FILLER                  PIC X(08)  VALUE 'OFOFU   '.             
006600     05  FILLER                  PIC X(08)  VALUE 'DHU     '.             
006700     05  FILLER                  PIC X(08)  VALUE 'SPP     '.             
006800     05  FILLER                  PIC X(08)  VALUE 'RPP     '.             
006900     05  FILLER                  PIC X(08)  VALUE 'P P     '.             
007000 01  PS-POSITION-TABLE REDEFINES PS-POSITION-INFO.                        
007100     05  PS-ENTRY OCCURS 10 TIMES.                                        
007200         10  PS-POSITION         PIC X(02).                               
007300         10  PS-SLOT-1           PIC X(02).                               
007400         10  PS-SLOT-2           PIC X(02).                               
007500         10  PS-SLOT-3           PIC X(02).                               
007600*--------------------------------------------------------------*          
007700*    SLOT TABLE - ALPHABETICAL SLOT ORDER, CAPACITY, AND THE   *          
007800*    POSITIONS THAT MAY FILL EACH SLOT (UP TO 7, FOR U)        *          
007900*--------------------------------------------------------------*          
008000 01  SL-SLOT-INFO.                                                        
008100     05  FILLER                  PIC X(18)                                
008200                          VALUE '1B011B            '.                     
008300     05  FILLER                  PIC X(18)                                
008400                          VALUE '2B012B            '.                     
008500     05  FILLER                  PIC X(18)                                
008600                          VALUE '3B013B            '.                     
008700     05  FILLER                  PIC X(18)                                
008800                          VALUE 'C 01C             '.                     
008900     05  FILLER                  PIC X(18)                                
009000                          VALUE 'CI011B3B          '.                     
009100     05  FILLER                  PIC X(18)                                
009200                          VALUE 'MI012B SS         '.                     
009300     05  FILLER                  PIC X(18)                                
009400                          VALUE 'OF05OF            '.                     
009500     05  FILLER                  PIC X(18)                                
009600                          VALUE 'P 10SPRPP         '.                     
009700     05  FILLER                  PIC X(18)                                
009800                          VALUE 'SS01SS            '.                     
009900     05  FILLER                  PIC X(18)                                
010000                          VALUE 'U 01C 1B2B3BSSOFDH'.                     
010100 01  SL-SLOT-TABLE REDEFINES SL-SLOT-INFO.                                
010200     05  SL-ENTRY OCCURS 10 TIMES                                         
010300                 INDEXED BY SL-IDX.                                       
010400         10  SL-SLOT             PIC X(02).                               
010500         10  SL-CAPACITY         PIC 9(02).                               
010600         10  SL-POS-1            PIC X(02).                               
010700         10  SL-POS-2            PIC X(02).                               
010800         10  SL-POS-3            PIC X(02).                               
010900         10  SL-POS-4            PIC X(02).                               
011000         10  SL-POS-5            PIC X(02).                               
011100         10  SL-POS-6            PIC X(02).                               
011200         10  SL-POS-7            PIC X(02).                               
