000100*****************************************************************         
000200*  REJREC  -  DRAFT-PICK REJECT CARRYOVER RECORD                *         
000300*  ONE RECORD PER PICK-FILE LINE THE DRAFT TRACKER COULD NOT    *         
000400*  APPLY (UNKNOWN PLAYER, ALREADY DRAFTED, KEEPER, BAD TEAM).   *         
000500*  LCH 03/08/94  PVR-0001  ORIGINAL LAYOUT FOR VALUATION RUN    *         
000600*****************************************************************         
000700 01  RJ-REJECT-REC.                                                       
000800     05  RJ-PICK-SEQ             PIC 9(03).                               
000900     05  RJ-PLAYER-ID            PIC X(08).                               
001000     05  RJ-TEAM-ID              PIC X(08).                               
001100     05  RJ-PRICE                PIC 9(03).                               
001200     05  RJ-REASON               PIC X(40).                               
001300     05  FILLER                  PIC X(10).                               
