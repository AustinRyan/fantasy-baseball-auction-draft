000100*****************************************************************         
000200*  POOLREC  -  PLAYER POOL MASTER RECORD                        *         
000300*                                                                *        
000400*  CARRIES ONE PLAYER FROM PVRLOAD THROUGH PVRVAL, PVRDRFT AND  *         
000500*  PVRRECO.  PVRLOAD BUILDS THE IDENTITY/RAW-STATS/SGP/BREAKOUT *         
000600*  PORTIONS.  PVRVAL ADDS THE KEEPER LINK AND THE FIRST DOLLAR  *         
000700*  VALUES.  PVRDRFT FLIPS THE DRAFTED SWITCHES AND REVALUES THE *         
000800*  WHOLE POOL EVERY TIME A PICK IS POSTED.  PVRRECO READS THE   *         
000900*  FINAL COPY ONLY - IT NEVER REWRITES THIS RECORD.             *         
001000*                                                                *        
001100*  CHANGE LOG                                                   *         
001200*  ----------------------------------------------------------- *          
001300*  03/08/94 LCH PVR-0001  ORIGINAL MASTER LAYOUT.               *         
001400*****************************************************************         
001500 01  PL-POOL-REC.                                                         
001600*--------------------------------------------------------------*          
001700*    IDENTITY                                                  *          
001800*--------------------------------------------------------------*          
001900     05  PL-PLAYER-ID            PIC X(08).                               
002000     05  PL-NAME                 PIC X(30).                               
002100     05  PL-TEAM                 PIC X(03).                               
002200     05  PL-POSITIONS            PIC X(12).                               
002300     05  PL-HITTER-FLAG          PIC X(01).                               
002400         88  PL-IS-HITTER                VALUE 'H'.                       
002500         88  PL-IS-PITCHER               VALUE 'P'.                       
002600*--------------------------------------------------------------*          
002700*    RAW PROJECTED STATISTICS (HITTER FIELDS AND PITCHER       *          
002800*    FIELDS SHARE ONE RECORD - ONLY ONE SIDE IS EVER POPULATED *          
002900*    FOR A GIVEN PLAYER, PER PL-HITTER-FLAG)                   *          
003000*--------------------------------------------------------------*          
003100     05  PL-RAW-STATS.                                                    
003200         10  PL-PA               PIC 9(03).                               
003300         10  PL-AB               PIC 9(03).                               
003400         10  PL-H                PIC 9(03).                               
003500         10  PL-HR               PIC 9(03).                               
003600         10  PL-R                PIC 9(03).                               
003700         10  PL-RBI               PIC 9(03).                              
003800         10  PL-SB               PIC 9(03).                               
003900         10  PL-BA               PIC 9V9(03).                             
004000         10  PL-GS               PIC 9(03).                               
004100         10  PL-G                PIC 9(03).                               
004200         10  PL-IP               PIC 9(03)V9.                             
004300         10  PL-W                PIC 9(02).                               
004400         10  PL-SV               PIC 9(02).                               
004500         10  PL-K                PIC 9(03).                               
004600         10  PL-ERA              PIC 9V99.                                
004700         10  PL-WHIP             PIC 9V999.                               
004800     05  PL-AGE                  PIC 9(02).                               
004900*--------------------------------------------------------------*          
005000*    ADVANCED (STATCAST-STYLE) METRICS FOR BREAKOUT SCORING    *          
005100*--------------------------------------------------------------*          
005200     05  PL-ADV-METRICS.                                                  
005300         10  PL-XBA              PIC 9V9(03).                             
005400         10  PL-XSLG             PIC 9V9(03).                             
005500         10  PL-XWOBA            PIC 9V9(03).                             
005600         10  PL-BARREL-PCT       PIC 99V9.                                
005700         10  PL-HARDHIT-PCT      PIC 99V9.                                
005800         10  PL-SPD              PIC 9V9.                                 
005900         10  PL-STUFF-PLUS       PIC 9(03).                               
006000         10  PL-K-PCT            PIC 99V9.                                
006100         10  PL-CSW-PCT          PIC 99V9.                                
006200         10  PL-XERA             PIC 9V99.                                
006300         10  PL-LOCATION-PLUS    PIC 9(03).                               
006400         10  PL-SWSTR-PCT        PIC 99V9.                                
006500*--------------------------------------------------------------*          
006600*    SGP - SET BY PVRLOAD, NEVER RECOMPUTED DOWNSTREAM         *          
006700*--------------------------------------------------------------*          
006800     05  PL-SGP-DETAIL.                                                   
006900         10  PL-R-SGP            PIC S9(03)V99.                           
007000         10  PL-HR-SGP           PIC S9(03)V99.                           
007100         10  PL-RBI-SGP          PIC S9(03)V99.                           
007200         10  PL-SB-SGP           PIC S9(03)V99.                           
007300         10  PL-BA-SGP           PIC S9(03)V99.                           
007400         10  PL-W-SGP            PIC S9(03)V99.                           
007500         10  PL-SV-SGP           PIC S9(03)V99.                           
007600         10  PL-K-SGP            PIC S9(03)V99.                           
007700         10  PL-ERA-SGP          PIC S9(03)V99.                           
007800         10  PL-WHIP-SGP         PIC S9(03)V99.                           
007900     05  PL-TOTAL-SGP            PIC S9(03)V99.                           
008000*--------------------------------------------------------------*          
008100*    BREAKOUT / DECLINE SCORE - SET BY PVRLOAD                 *          
008200*--------------------------------------------------------------*          
008300     05  PL-BREAKOUT-SCORE       PIC S9V99.                               
008400     05  PL-BREAKOUT-LABEL       PIC X(16).                               
008500*--------------------------------------------------------------*          
008600*    KEEPER LINK - SET BY PVRVAL                               *          
008700*--------------------------------------------------------------*          
008800     05  PL-KEEPER-FLAG          PIC X(01).                               
008900         88  PL-IS-KEEPER                VALUE 'Y'.                       
009000     05  PL-KEEPER-TEAM          PIC X(20).                               
009100     05  PL-KEEPER-SALARY        PIC 9(03).                               
009200*--------------------------------------------------------------*          
009300*    DRAFT STATUS - SET BY PVRDRFT                             *          
009400*--------------------------------------------------------------*          
009500     05  PL-DRAFTED-FLAG         PIC X(01).                               
009600         88  PL-IS-DRAFTED               VALUE 'Y'.                       
009700     05  PL-DRAFTED-TEAM         PIC X(08).                               
009800     05  PL-DRAFTED-PRICE        PIC 9(03).                               
009900*--------------------------------------------------------------*          
010000*    DOLLAR VALUES - SET BY PVRVAL, REWRITTEN BY PVRDRFT AFTER *          
010100*    EVERY PICK (LIVE INFLATION RECALCULATION)                 *          
010200*--------------------------------------------------------------*          
010300     05  PL-DOLLAR-VALUE         PIC S9(03)V9.                            
010400     05  PL-INFLATED-VALUE       PIC S9(03)V9.                            
010500     05  PL-STEAL-BELOW          PIC S9(03)V9.                            
010600     05  PL-VALUE-BELOW         PIC S9(03)V9.                             
010700     05  PL-FAIR-LOW             PIC S9(03)V9.                            
010800     05  PL-FAIR-HIGH            PIC S9(03)V9.                            
010900     05  PL-OVERPAY-ABOVE        PIC S9(03)V9.                            
011000     05  PL-BIG-OVERPAY-ABOVE    PIC S9(03)V9.                            
011100     05  FILLER                  PIC X(20).                               
