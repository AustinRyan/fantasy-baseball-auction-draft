000100*****************************************************************         
000200*  ALTREC  -  PICK ALERT OUTPUT RECORD                         *          
000300*  ONE RECORD PER DRAFT PICK PROCESSED BY THE DRAFT TRACKER.   *          
000400*  LCH 03/08/94  PVR-0001  ORIGINAL LAYOUT FOR VALUATION RUN   *          
000500*****************************************************************         
000600 01  AL-ALERT-REC.                                                        
000700     05  AL-PICK-SEQ             PIC 9(03).                               
000800     05  AL-PLAYER-NAME          PIC X(30).                               
000900     05  AL-TEAM-ID              PIC X(08).                               
001000     05  AL-PRICE                PIC 9(03).                               
001100     05  AL-INFLATED-VALUE       PIC S9(03)V9.                            
001200     05  AL-VALUE-DIFF           PIC S9(03)V9.                            
001300     05  AL-CLASSIFICATION       PIC X(12).                               
001400     05  AL-INFLATION-RATE       PIC 9V9(04).                             
001500     05  FILLER                  PIC X(11).                               
