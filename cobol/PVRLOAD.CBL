000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PVRLOAD.                                                  
000300 AUTHOR.        LUCAS CHAPMAN.                                            
000400 INSTALLATION.  POTOMAC VALLEY ROTISSERIE LEAGUE.                         
000500 DATE-WRITTEN.  03/08/1994.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE USE ONLY.                    
000800******************************************************************        
000900*  THIS PROGRAM READS THE HITTER AND PITCHER PROJECTION FILES   *         
001000*  SUPPLIED BY THE STATS SERVICE, DROPS ANY PLAYER NOT ON AN    *         
001100*  AMERICAN LEAGUE CLUB, FIGURES EACH PLAYER'S STANDINGS GAIN   *         
001200*  POINTS (SGP) IN HIS CATEGORIES, SCORES HIS BREAKOUT/DECLINE  *         
001300*  RISK OFF THE ADVANCED METRICS, AND BUILDS THE PLAYER POOL    *         
001400*  FILE THAT PVRVAL PICKS UP FOR DOLLAR VALUATION.              *         
001500*                                                                *        
001600*  CHANGE LOG                                                   *         
001700*  ------------------------------------------------------------ *         
001800*  03/08/94 LCH PVR-0001  ORIGINAL PROGRAM WRITTEN FOR THE FIRST *        
001900*                         PVR AUCTION DRAFT.                     *        
002000*  04/02/95 LCH PVR-0014  ADDED THE PITCHER ROLE INFERENCE - THE *        
002100*                         STATS SERVICE QUIT SENDING POSITIONS   *        
002200*                         FOR RELIEVERS THIS YEAR.               *        
002300*  02/11/97 RDW PVR-0022  BARREL% AND HARDHIT% FIELDS ADDED TO   *        
002400*                         THE HITTER BREAKOUT SCORE.             *        
002500*  01/09/99 RDW PVR-0031  Y2K - CENTURY WINDOW NO LONGER NEEDED, *        
002600*                         STATS SERVICE NOW SENDS 4-DIGIT YEARS  *        
002700*                         ON THE FEED HEADER (NOT CARRIED ON     *        
002800*                         THESE RECORDS, NOTED FOR THE FILE).    *        
002900*  06/14/01 JMP PVR-0038  TB, CWS, KC, ANA, ATH ALIASES ADDED TO *        
003000*                         THE TEAM TABLE - CLUBS KEEP CHANGING   *        
003100*                         THEIR WIRE-SERVICE CODES ON US.        *        
003200*  03/20/04 JMP PVR-0045  SPD AND XWOBA METRICS ADDED.           *        
003300*  04/09/04 JMP PVR-0046  STARTER TEST NO LONGER TRUNCATES G/2 - *        
003400*                         AN ODD-GAME RELIEVER WAS SLIPPING      *        
003500*                         THROUGH AS A STARTER.  TEST REWRITTEN  *        
003600*                         AS 2*GS VS G TO AVOID THE FLOOR.       *        
003700******************************************************************        
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400                                                                          
004500     SELECT HITTERS-IN                                                    
004600         ASSIGN TO HITTERS                                                
004700         ORGANIZATION IS LINE SEQUENTIAL.                                 
004800                                                                          
004900     SELECT PITCHERS-IN                                                   
005000         ASSIGN TO PITCHERS                                               
005100         ORGANIZATION IS LINE SEQUENTIAL.                                 
005200                                                                          
005300     SELECT POOL-OUT                                                      
005400         ASSIGN TO POOLFILE                                               
005500         ORGANIZATION IS LINE SEQUENTIAL.                                 
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900                                                                          
006000 FD  HITTERS-IN                                                           
006100     LABEL RECORD IS STANDARD                                             
006200     DATA RECORD IS HP-HITTER-REC.                                        
006300     COPY HITREC.                                                         
006400                                                                          
006500 FD  PITCHERS-IN                                                          
006600     LABEL RECORD IS STANDARD                                             
006700     DATA RECORD IS PP-PITCHER-REC.                                       
006800     COPY PITREC.                                                         
006900                                                                          
007000 FD  POOL-OUT                                                             
007100     LABEL RECORD IS STANDARD                                             
007200     DATA RECORD IS PL-POOL-REC.                                          
007300     COPY POOLREC.                                                        
007400                                                                          
007500 WORKING-STORAGE SECTION.                                                 
007600 01  WORK-AREA.                                                           
007700     05  C-PCTR                  PIC 99      VALUE 0.                     
007800     05  MORE-HITTERS            PIC XXX     VALUE 'YES'.                 
007900     05  MORE-PITCHERS           PIC XXX     VALUE 'YES'.                 
008000     05  W-TEAM-FOUND-SW         PIC X       VALUE 'N'.                   
008100         88  W-TEAM-FOUND                VALUE 'Y'.                       
008200     05  W-WORK-TEAM             PIC X(03).                               
008300     05  FILLER                  PIC X(12)   VALUE SPACES.                
008400                                                                          
008500 01  CTR-AREA COMP.                                                       
008600     05  CT-HITTERS-READ         PIC 9(05)   VALUE 0.                     
008700     05  CT-HITTERS-ACCEPTED     PIC 9(05)   VALUE 0.                     
008800     05  CT-HITTERS-REJECTED     PIC 9(05)   VALUE 0.                     
008900     05  CT-PITCHERS-READ        PIC 9(05)   VALUE 0.                     
009000     05  CT-PITCHERS-ACCEPTED    PIC 9(05)   VALUE 0.                     
009100     05  CT-PITCHERS-REJECTED    PIC 9(05)   VALUE 0.                     
009200     05  W-SUB                   PIC 9(02).                               
009300     05  FILLER                  PIC 9(02)   VALUE 0.                     
009400                                                                          
009500 01  SGP-WORK.                                                            
009600     05  W-TEAM-AB               PIC 9(05)   VALUE 7150.                  
009700     05  W-MARGINAL-BA           PIC S9V9(07).                            
009800     05  W-IP-MARGIN             PIC S9(05)V9(04).                        
009900     05  FILLER                  PIC X(05)   VALUE SPACES.                
010000                                                                          
010100 01  BREAKOUT-WORK.                                                       
010200     05  W-BRK-SCORE             PIC S9V99.                               
010300     05  W-XBA-GAP               PIC S9V9(03).                            
010400     05  FILLER                  PIC X(05)   VALUE SPACES.                
010500                                                                          
010600 COPY ALTABLES.                                                           
010700                                                                          
010800 PROCEDURE DIVISION.                                                      
010900 0000-MAIN.                                                               
011000     PERFORM 1000-INIT.                                                   
011100     PERFORM 2000-HITTER-MAINLINE                                         
011200         UNTIL MORE-HITTERS = 'NO'.                                       
011300     PERFORM 3000-PITCHER-MAINLINE                                        
011400         UNTIL MORE-PITCHERS = 'NO'.                                      
011500     PERFORM 4000-CLOSING.                                                
011600     STOP RUN.                                                            
011700                                                                          
011800 1000-INIT.                                                               
011900     OPEN INPUT HITTERS-IN.                                               
012000     OPEN INPUT PITCHERS-IN.                                              
012100     OPEN OUTPUT POOL-OUT.                                                
012200                                                                          
012300     PERFORM 9100-READ-HITTER.                                            
012400     PERFORM 9200-READ-PITCHER.                                           
012500                                                                          
012600 2000-HITTER-MAINLINE.                                                    
012700     MOVE HP-TEAM TO W-WORK-TEAM.                                         
012800     PERFORM 8000-NORMALIZE-TEAM THRU 8000-EXIT.                          
012900     IF W-TEAM-FOUND                                                      
013000         PERFORM 2100-BUILD-HITTER-POOL-REC                               
013100         PERFORM 8200-CALC-HITTER-SGP THRU 8200-EXIT                      
013200         PERFORM 8400-CALC-HITTER-BREAKOUT THRU 8400-EXIT                 
013300         WRITE PL-POOL-REC                                                
013400         ADD 1 TO CT-HITTERS-ACCEPTED                                     
013500     ELSE                                                                 
013600         ADD 1 TO CT-HITTERS-REJECTED.                                    
013700     PERFORM 9100-READ-HITTER.                                            
013800                                                                          
013900 2100-BUILD-HITTER-POOL-REC.                                              
014000     MOVE SPACES TO PL-POOL-REC.                                          
014100     MOVE HP-PLAYER-ID TO PL-PLAYER-ID.                                   
014200     MOVE HP-NAME TO PL-NAME.                                             
014300     MOVE W-WORK-TEAM TO PL-TEAM.                                         
014400     MOVE 'H' TO PL-HITTER-FLAG.                                          
014500     IF HP-POSITIONS = SPACES                                             
014600         MOVE 'DH' TO PL-POSITIONS                                        
014700     ELSE                                                                 
014800         MOVE HP-POSITIONS TO PL-POSITIONS.                               
014900     MOVE HP-PA TO PL-PA.                                                 
015000     MOVE HP-AB TO PL-AB.                                                 
015100     MOVE HP-H TO PL-H.                                                   
015200     MOVE HP-HR TO PL-HR.                                                 
015300     MOVE HP-R TO PL-R.                                                   
015400     MOVE HP-RBI TO PL-RBI.                                               
015500     MOVE HP-SB TO PL-SB.                                                 
015600     MOVE HP-BA TO PL-BA.                                                 
015700     IF HP-AGE = 0                                                        
015800         MOVE 28 TO PL-AGE                                                
015900     ELSE                                                                 
016000         MOVE HP-AGE TO PL-AGE.                                           
016100     MOVE HP-XBA TO PL-XBA.                                               
016200     MOVE HP-XSLG TO PL-XSLG.                                             
016300     MOVE HP-XWOBA TO PL-XWOBA.                                           
016400     MOVE HP-BARREL-PCT TO PL-BARREL-PCT.                                 
016500     MOVE HP-HARDHIT-PCT TO PL-HARDHIT-PCT.                               
016600     MOVE HP-SPD TO PL-SPD.                                               
016700     MOVE 'N' TO PL-KEEPER-FLAG.                                          
016800     MOVE 'N' TO PL-DRAFTED-FLAG.                                         
016900                                                                          
017000 3000-PITCHER-MAINLINE.                                                   
017100     MOVE PP-TEAM TO W-WORK-TEAM.                                         
017200     PERFORM 8000-NORMALIZE-TEAM THRU 8000-EXIT.                          
017300     IF W-TEAM-FOUND                                                      
017400         PERFORM 3100-BUILD-PITCHER-POOL-REC                              
017500         PERFORM 8100-INFER-PITCHER-ROLE THRU 8100-EXIT                   
017600         PERFORM 8300-CALC-PITCHER-SGP THRU 8300-EXIT                     
017700         PERFORM 8500-CALC-PITCHER-BREAKOUT THRU 8500-EXIT                
017800         WRITE PL-POOL-REC                                                
017900         ADD 1 TO CT-PITCHERS-ACCEPTED                                    
018000     ELSE                                                                 
018100         ADD 1 TO CT-PITCHERS-REJECTED.                                   
018200     PERFORM 9200-READ-PITCHER.                                           
018300                                                                          
018400 3100-BUILD-PITCHER-POOL-REC.                                             
018500     MOVE SPACES TO PL-POOL-REC.                                          
018600     MOVE PP-PLAYER-ID TO PL-PLAYER-ID.                                   
018700     MOVE PP-NAME TO PL-NAME.                                             
018800     MOVE W-WORK-TEAM TO PL-TEAM.                                         
018900     MOVE 'P' TO PL-HITTER-FLAG.                                          
019000     MOVE PP-GS TO PL-GS.                                                 
019100     MOVE PP-G TO PL-G.                                                   
019200     MOVE PP-IP TO PL-IP.                                                 
019300     MOVE PP-W TO PL-W.                                                   
019400     MOVE PP-SV TO PL-SV.                                                 
019500     MOVE PP-K TO PL-K.                                                   
019600     MOVE PP-ERA TO PL-ERA.                                               
019700     MOVE PP-WHIP TO PL-WHIP.                                             
019800     IF PP-AGE = 0                                                        
019900         MOVE 28 TO PL-AGE                                                
020000     ELSE                                                                 
020100         MOVE PP-AGE TO PL-AGE.                                           
020200     MOVE PP-STUFF-PLUS TO PL-STUFF-PLUS.                                 
020300     MOVE PP-K-PCT TO PL-K-PCT.                                           
020400     MOVE PP-CSW-PCT TO PL-CSW-PCT.                                       
020500     MOVE PP-XERA TO PL-XERA.                                             
020600     MOVE PP-LOCATION-PLUS TO PL-LOCATION-PLUS.                           
020700     MOVE PP-SWSTR-PCT TO PL-SWSTR-PCT.                                   
020800     MOVE 'N' TO PL-KEEPER-FLAG.                                          
020900     MOVE 'N' TO PL-DRAFTED-FLAG.                                         
021000                                                                          
021100 4000-CLOSING.                                                            
021200     DISPLAY 'PVRLOAD - HITTERS READ    ' CT-HITTERS-READ.                
021300     DISPLAY 'PVRLOAD - HITTERS ACCEPTED' CT-HITTERS-ACCEPTED.            
021400     DISPLAY 'PVRLOAD - HITTERS REJECTED' CT-HITTERS-REJECTED.            
021500     DISPLAY 'PVRLOAD - PITCHERS READ   ' CT-PITCHERS-READ.               
021600     DISPLAY 'PVRLOAD - PITCHERS ACCEPT ' CT-PITCHERS-ACCEPTED.           
021700     DISPLAY 'PVRLOAD - PITCHERS REJECT ' CT-PITCHERS-REJECTED.           
021800                                                                          
021900     CLOSE HITTERS-IN.                                                    
022000     CLOSE PITCHERS-IN.                                                   
022100     CLOSE POOL-OUT.                                                      
022200                                                                          
022300*  NORMALIZES W-WORK-TEAM AGAINST THE ALIAS TABLE THEN THE     *          
022400*  CANONICAL TABLE.  SETS W-TEAM-FOUND-SW TO 'Y' AND REPLACES  *          
022500*  W-WORK-TEAM WITH THE CANONICAL CODE WHEN THE CLUB IS AN AL  *          
022600*  CLUB, OR LEAVES THE SWITCH 'N' WHEN THE CODE IS UNKNOWN OR  *          
022700*  A NATIONAL LEAGUE CLUB.                                     *          
022800 8000-NORMALIZE-TEAM.                                                     
022900     MOVE 'N' TO W-TEAM-FOUND-SW.                                         
023000     MOVE 1 TO W-SUB.                                                     
023100     PERFORM 8010-ALIAS-SEARCH THRU 8010-EXIT                             
023200         UNTIL W-SUB > 6.                                                 
023300     MOVE 1 TO W-SUB.                                                     
023400     PERFORM 8020-CANON-SEARCH THRU 8020-EXIT                             
023500         UNTIL W-SUB > 15.                                                
023600 8000-EXIT.                                                               
023700     EXIT.                                                                
023800                                                                          
023900*  SEARCHES THE SIX-ENTRY ALIAS TABLE AND, ON A HIT, REPLACES  *          
024000*  W-WORK-TEAM WITH ITS CANONICAL CODE.                        *          
024100 8010-ALIAS-SEARCH.                                                       
024200     IF W-WORK-TEAM = AL-ALIAS-CODE (W-SUB)                               
024300         MOVE AL-ALIAS-CANON (W-SUB) TO W-WORK-TEAM                       
024400         MOVE 7 TO W-SUB                                                  
024500     ELSE                                                                 
024600         ADD 1 TO W-SUB.                                                  
024700 8010-EXIT.                                                               
024800     EXIT.                                                                
024900                                                                          
025000*  SEARCHES THE FIFTEEN-ENTRY CANONICAL AL TEAM TABLE.         *          
025100 8020-CANON-SEARCH.                                                       
025200     IF W-WORK-TEAM = AL-CANON-CODE (W-SUB)                               
025300         MOVE 'Y' TO W-TEAM-FOUND-SW                                      
025400         MOVE 16 TO W-SUB                                                 
025500     ELSE                                                                 
025600         ADD 1 TO W-SUB.                                                  
025700 8020-EXIT.                                                               
025800     EXIT.                                                                
025900                                                                          
026000*  THE PITCHER FEED CARRIES NO POSITION FIELD, SO EVERY ROLE   *          
026100*  IS INFERRED FROM HIS USAGE PATTERN - STARTER IF HE STARTS   *          
026200*  AT LEAST HALF HIS GAMES, RELIEVER IF HE SAVES OR APPEARS    *          
026300*  ONLY IN RELIEF, PLAIN 'P' OTHERWISE.                        *          
026400*  A PITCHER IS CALLED A STARTER WHEN HE HAS AT LEAST ONE START  *        
026500*  AND STARTED HALF OR MORE OF HIS APPEARANCES.  THE HALF IS     *        
026600*  TESTED AS 2*GS VS G SO AN ODD GAME COUNT DOES NOT GET         *        
026700*  FLOORED AND WRONGLY FAIL A TRUE 50-PERCENT STARTER.           *        
026800 8100-INFER-PITCHER-ROLE.                                                 
026900     IF PP-GS > 0 AND 2 * PP-GS NOT < PP-G                                
027000         MOVE 'SP' TO PL-POSITIONS                                        
027100     ELSE                                                                 
027200         IF PP-SV > 0                                                     
027300             MOVE 'RP' TO PL-POSITIONS                                    
027400         ELSE                                                             
027500             IF PP-G > 0 AND PP-GS = 0                                    
027600                 MOVE 'RP' TO PL-POSITIONS                                
027700             ELSE                                                         
027800                 MOVE 'P' TO PL-POSITIONS.                                
027900 8100-EXIT.                                                               
028000     EXIT.                                                                
028100                                                                          
028200*  FIVE-CATEGORY SGP FOR A HITTER.  BA-SGP USES THE LEAGUE     *          
028300*  MARGINAL-BATTING-AVERAGE METHOD AGAINST A 550-AB/13-SLOT    *          
028400*  TEAM-AB DENOMINATOR.                                        *          
028500 8200-CALC-HITTER-SGP.                                                    
028600     COMPUTE PL-R-SGP ROUNDED = PL-R / 22.                                
028700     COMPUTE PL-HR-SGP ROUNDED = PL-HR / 8.                               
028800     COMPUTE PL-RBI-SGP ROUNDED = PL-RBI / 22.                            
028900     COMPUTE PL-SB-SGP ROUNDED = PL-SB / 8.                               
029000     IF PL-AB > 0                                                         
029100         COMPUTE W-MARGINAL-BA ROUNDED =                                  
029200             (PL-H - 0.260 * PL-AB) / W-TEAM-AB                           
029300         COMPUTE PL-BA-SGP ROUNDED = W-MARGINAL-BA / 0.0035               
029400     ELSE                                                                 
029500         MOVE 0 TO PL-BA-SGP.                                             
029600     MOVE 0 TO PL-W-SGP PL-SV-SGP PL-K-SGP PL-ERA-SGP PL-WHIP-SGP.        
029700     COMPUTE PL-TOTAL-SGP ROUNDED = PL-R-SGP + PL-HR-SGP +                
029800         PL-RBI-SGP + PL-SB-SGP + PL-BA-SGP.                              
029900 8200-EXIT.                                                               
030000     EXIT.                                                                
030100                                                                          
030200*  FIVE-CATEGORY SGP FOR A PITCHER.  ERA-SGP AND WHIP-SGP ARE  *          
030300*  MARGINAL AGAINST A 900-INNING TEAM FLOOR, SIGN-FLIPPED SO A *          
030400*  LOWER ERA/WHIP SCORES POSITIVE SGP.                         *          
030500 8300-CALC-PITCHER-SGP.                                                   
030600     COMPUTE PL-W-SGP ROUNDED = PL-W / 3.                                 
030700     COMPUTE PL-SV-SGP ROUNDED = PL-SV / 7.                               
030800     COMPUTE PL-K-SGP ROUNDED = PL-K / 30.                                
030900     IF PL-IP > 0                                                         
031000         COMPUTE W-IP-MARGIN ROUNDED =                                    
031100             (PL-ERA - 4.00) * PL-IP / 900                                
031200         COMPUTE PL-ERA-SGP ROUNDED = (0 - W-IP-MARGIN) / 0.18            
031300         COMPUTE W-IP-MARGIN ROUNDED =                                    
031400             (PL-WHIP - 1.30) * PL-IP / 900                               
031500         COMPUTE PL-WHIP-SGP ROUNDED = (0 - W-IP-MARGIN) / 0.017          
031600     ELSE                                                                 
031700         MOVE 0 TO PL-ERA-SGP                                             
031800         MOVE 0 TO PL-WHIP-SGP.                                           
031900     MOVE 0 TO PL-R-SGP PL-HR-SGP PL-RBI-SGP PL-SB-SGP PL-BA-SGP.         
032000     COMPUTE PL-TOTAL-SGP ROUNDED = PL-W-SGP + PL-SV-SGP +                
032100         PL-K-SGP + PL-ERA-SGP + PL-WHIP-SGP.                             
032200 8300-EXIT.                                                               
032300     EXIT.                                                                
032400                                                                          
032500*  BREAKOUT/DECLINE COMPOSITE FOR A HITTER OFF AGE AND THE     *          
032600*  STATCAST-STYLE ADVANCED METRICS.  ZERO ON ANY METRIC FIELD  *          
032700*  MEANS THE STATS SERVICE SENT NO READING - TREATED AS        *          
032800*  ABSENT, NOT AS A BAD METRIC.                                *          
032900 8400-CALC-HITTER-BREAKOUT.                                               
033000     MOVE 0 TO W-BRK-SCORE.                                               
033100     IF PL-AGE >= 22 AND PL-AGE <= 26                                     
033200         ADD 0.20 TO W-BRK-SCORE                                          
033300     ELSE IF PL-AGE <= 21                                                 
033400         ADD 0.15 TO W-BRK-SCORE                                          
033500     ELSE IF PL-AGE >= 33                                                 
033600         SUBTRACT 0.20 FROM W-BRK-SCORE                                   
033700     ELSE IF PL-AGE >= 30                                                 
033800         SUBTRACT 0.10 FROM W-BRK-SCORE.                                  
033900     IF PL-XBA > 0 AND PL-BA > 0                                          
034000         COMPUTE W-XBA-GAP ROUNDED = PL-XBA - PL-BA                       
034100         IF W-XBA-GAP > 0.020                                             
034200             ADD 0.20 TO W-BRK-SCORE                                      
034300         ELSE IF W-XBA-GAP < -0.020                                       
034400             SUBTRACT 0.15 FROM W-BRK-SCORE.                              
034500     IF PL-XSLG > 0.500                                                   
034600         ADD 0.15 TO W-BRK-SCORE                                          
034700     ELSE IF PL-XSLG > 0.430                                              
034800         ADD 0.05 TO W-BRK-SCORE                                          
034900     ELSE IF PL-XSLG > 0 AND PL-XSLG < 0.340                              
035000         SUBTRACT 0.10 FROM W-BRK-SCORE.                                  
035100     IF PL-XWOBA > 0.370                                                  
035200         ADD 0.15 TO W-BRK-SCORE                                          
035300     ELSE IF PL-XWOBA > 0.330                                             
035400         ADD 0.05 TO W-BRK-SCORE                                          
035500     ELSE IF PL-XWOBA > 0 AND PL-XWOBA < 0.280                            
035600         SUBTRACT 0.10 FROM W-BRK-SCORE.                                  
035700     IF PL-BARREL-PCT > 12                                                
035800         ADD 0.15 TO W-BRK-SCORE                                          
035900     ELSE IF PL-BARREL-PCT > 8                                            
036000         ADD 0.08 TO W-BRK-SCORE                                          
036100     ELSE IF PL-BARREL-PCT > 0 AND PL-BARREL-PCT < 4                      
036200         SUBTRACT 0.10 FROM W-BRK-SCORE.                                  
036300     IF PL-HARDHIT-PCT > 45                                               
036400         ADD 0.12 TO W-BRK-SCORE                                          
036500     ELSE IF PL-HARDHIT-PCT > 40                                          
036600         ADD 0.05 TO W-BRK-SCORE                                          
036700     ELSE IF PL-HARDHIT-PCT > 0 AND PL-HARDHIT-PCT < 30                   
036800         SUBTRACT 0.10 FROM W-BRK-SCORE.                                  
036900     IF PL-SPD > 6.0                                                      
037000         ADD 0.12 TO W-BRK-SCORE                                          
037100     ELSE IF PL-SPD > 4.5                                                 
037200         ADD 0.05 TO W-BRK-SCORE                                          
037300     ELSE IF PL-SPD > 0 AND PL-SPD < 2.5                                  
037400         SUBTRACT 0.05 FROM W-BRK-SCORE.                                  
037500     PERFORM 8600-CLAMP-AND-LABEL THRU 8600-EXIT.                         
037600 8400-EXIT.                                                               
037700     EXIT.                                                                
037800                                                                          
037900*  BREAKOUT/DECLINE COMPOSITE FOR A PITCHER OFF AGE, STUFF+,   *          
038000*  K%, CSW%, XERA, LOCATION+ AND SWSTR%.                       *          
038100 8500-CALC-PITCHER-BREAKOUT.                                              
038200     MOVE 0 TO W-BRK-SCORE.                                               
038300     IF PL-AGE >= 23 AND PL-AGE <= 27                                     
038400         ADD 0.20 TO W-BRK-SCORE                                          
038500     ELSE IF PL-AGE >= 34                                                 
038600         SUBTRACT 0.25 FROM W-BRK-SCORE                                   
038700     ELSE IF PL-AGE >= 31                                                 
038800         SUBTRACT 0.10 FROM W-BRK-SCORE.                                  
038900     IF PL-STUFF-PLUS > 120                                               
039000         ADD 0.25 TO W-BRK-SCORE                                          
039100     ELSE IF PL-STUFF-PLUS > 110                                          
039200         ADD 0.12 TO W-BRK-SCORE                                          
039300     ELSE IF PL-STUFF-PLUS > 0 AND PL-STUFF-PLUS < 90                     
039400         SUBTRACT 0.15 FROM W-BRK-SCORE.                                  
039500     IF PL-K-PCT > 28                                                     
039600         ADD 0.15 TO W-BRK-SCORE                                          
039700     ELSE IF PL-K-PCT > 23                                                
039800         ADD 0.05 TO W-BRK-SCORE                                          
039900     ELSE IF PL-K-PCT > 0 AND PL-K-PCT < 16                               
040000         SUBTRACT 0.10 FROM W-BRK-SCORE.                                  
040100     IF PL-CSW-PCT > 32                                                   
040200         ADD 0.12 TO W-BRK-SCORE                                          
040300     ELSE IF PL-CSW-PCT > 29                                              
040400         ADD 0.05 TO W-BRK-SCORE                                          
040500     ELSE IF PL-CSW-PCT > 0 AND PL-CSW-PCT < 25                           
040600         SUBTRACT 0.10 FROM W-BRK-SCORE.                                  
040700     IF PL-XERA > 0 AND PL-XERA < 3.20                                    
040800         ADD 0.15 TO W-BRK-SCORE                                          
040900     ELSE IF PL-XERA > 0 AND PL-XERA < 3.80                               
041000         ADD 0.05 TO W-BRK-SCORE                                          
041100     ELSE IF PL-XERA > 5.00                                               
041200         SUBTRACT 0.10 FROM W-BRK-SCORE.                                  
041300     IF PL-LOCATION-PLUS > 110                                            
041400         ADD 0.10 TO W-BRK-SCORE                                          
041500     ELSE IF PL-LOCATION-PLUS > 100                                       
041600         ADD 0.03 TO W-BRK-SCORE                                          
041700     ELSE IF PL-LOCATION-PLUS > 0 AND PL-LOCATION-PLUS < 85               
041800         SUBTRACT 0.08 FROM W-BRK-SCORE.                                  
041900     IF PL-SWSTR-PCT > 13                                                 
042000         ADD 0.10 TO W-BRK-SCORE                                          
042100     ELSE IF PL-SWSTR-PCT > 11                                            
042200         ADD 0.03 TO W-BRK-SCORE                                          
042300     ELSE IF PL-SWSTR-PCT > 0 AND PL-SWSTR-PCT < 8                        
042400         SUBTRACT 0.08 FROM W-BRK-SCORE.                                  
042500     PERFORM 8600-CLAMP-AND-LABEL THRU 8600-EXIT.                         
042600 8500-EXIT.                                                               
042700     EXIT.                                                                
042800                                                                          
042900*  CLAMPS THE COMPOSITE TO THE -1.00/+1.00 RANGE AND ASSIGNS   *          
043000*  THE BREAKOUT LABEL.  SHARED BY THE HITTER AND PITCHER       *          
043100*  SCORING PARAGRAPHS.                                         *          
043200 8600-CLAMP-AND-LABEL.                                                    
043300     IF W-BRK-SCORE > 1                                                   
043400         MOVE 1 TO W-BRK-SCORE.                                           
043500     IF W-BRK-SCORE < -1                                                  
043600         MOVE -1 TO W-BRK-SCORE.                                          
043700     MOVE W-BRK-SCORE TO PL-BREAKOUT-SCORE.                               
043800     EVALUATE TRUE                                                        
043900         WHEN W-BRK-SCORE >= 0.40                                         
044000             MOVE 'HIGH UPSIDE' TO PL-BREAKOUT-LABEL                      
044100         WHEN W-BRK-SCORE >= 0.15                                         
044200             MOVE 'MODERATE UPSIDE' TO PL-BREAKOUT-LABEL                  
044300         WHEN W-BRK-SCORE <= -0.30                                        
044400             MOVE 'DECLINE RISK' TO PL-BREAKOUT-LABEL                     
044500         WHEN OTHER                                                       
044600             MOVE 'STABLE' TO PL-BREAKOUT-LABEL.                          
044700 8600-EXIT.                                                               
044800     EXIT.                                                                
044900                                                                          
045000 9100-READ-HITTER.                                                        
045100     READ HITTERS-IN                                                      
045200         AT END                                                           
045300             MOVE 'NO' TO MORE-HITTERS.                                   
045400     IF MORE-HITTERS = 'YES'                                              
045500         ADD 1 TO CT-HITTERS-READ.                                        
045600                                                                          
045700 9200-READ-PITCHER.                                                       
045800     READ PITCHERS-IN                                                     
045900         AT END                                                           
046000             MOVE 'NO' TO MORE-PITCHERS.                                  
046100     IF MORE-PITCHERS = 'YES'                                             
046200         ADD 1 TO CT-PITCHERS-READ.                                       
